000100      * EVLRES.cpybk                                                      
000200      *----------------------------------------------------------------*  
000300      * EVL-RES-RECORD CARRIES THREE DIFFERENT ROW SHAPES ON THE ONE      
000400      * EVAL-RESULTS FILE - A METRIC ROW, A THRESHOLD-BREACH ROW, AND     
000500      * A RESULT-SUMMARY ROW - TOLD APART BY EVL-RES-ROW-TYPE.  SEE       
000600      * EVLVDRV0 PARA B060 - EVLVTHR0 ONLY HANDS BACK BREACH ROWS,        
000650      * IT DOES NOT OPEN EVAL-RESULTS ITSELF.                             
000700      *----------------------------------------------------------------*  
000800           05  EVL-RES-ROW-TYPE        PIC X(01).                         
000900               88  EVL-RES-IS-METRIC        VALUE "M".                    
001000               88  EVL-RES-IS-BREACH        VALUE "B".                    
001100               88  EVL-RES-IS-RESULT        VALUE "R".                    
001200           05  EVL-RES-DATA            PIC X(223).                        
001300      *                                                                   
001400      * I-O FORMAT:EVLRESM  METRIC VALUE ROW (ROW-TYPE = "M")             
001500      *                                                                   
001600           05  EVLRESM  REDEFINES EVL-RES-DATA.                           
001700           06  MET-NAME                PIC X(50).                         
001800      *                        METRIC NAME (TAXONOMY CONSTANT)            
001900           06  MET-VALUE               PIC S9(07)V9(04).                  
002000      *                        METRIC VALUE, 4 DECIMALS                   
002100           06  MET-VERSION             PIC X(10).                         
002200      *                        POLICY/VALUE VERSION, DEFAULT "1.0"        
002300           06  MET-TIMESTAMP           PIC X(25).                         
002400      *                        EVALUATION TIMESTAMP                       
002500           06  MET-SAMPLES             PIC 9(07).                         
002600      *                        SAMPLE COUNT USED                          
002700           06  MET-APP-ID              PIC X(20).                         
002800      *                        APPLICATION ID                             
002900           06  MET-POLICY-NAME         PIC X(50).                         
003000      *                        PRODUCING POLICY                           
003100           06  MET-WINDOW-START        PIC X(25).                         
003200      *                        EVALUATION WINDOW START                    
003300           06  MET-WINDOW-END          PIC X(25).                         
003400      *                        EVALUATION WINDOW END                      
003500      * TOTAL MET- ROW = 223 - NO FILLER NEEDED, ROW FILLS EVL-RES-DATA   
003600      *                                                                   
003700      * I-O FORMAT:EVLRESB  THRESHOLD BREACH ROW (ROW-TYPE = "B")         
003800      *                                                                   
003900           05  EVLRESB  REDEFINES EVL-RES-DATA.                           
004000           06  BRH-APP-ID              PIC X(20).                         
004100      *                        APPLICATION                                
004200           06  BRH-METRIC-NAME         PIC X(50).                         
004300      *                        BREACHED METRIC                            
004400           06  BRH-LEVEL               PIC X(10).                         
004500      *                        SEVERITY LEVEL                             
004600           06  BRH-THRESHOLD-VALUE     PIC S9(07)V9(04).                  
004700      *                        CONFIGURED LIMIT                           
004800           06  BRH-ACTUAL-VALUE        PIC S9(07)V9(04).                  
004900      *                        OBSERVED METRIC VALUE                      
005000           06  BRH-DIRECTION           PIC X(03).                         
005100      *                        MIN/MAX                                    
005200           06  FILLER                  PIC X(118).                        
005300      *                        UNUSED ON A BREACH ROW                     
005400      *                                                                   
005500      * I-O FORMAT:EVLRESR  EVALUATION RESULT ROW (ROW-TYPE = "R")        
005600      *                                                                   
005700           05  EVLRESR  REDEFINES EVL-RES-DATA.                           
005800           06  RES-ID                  PIC X(80).                         
005900      *                        APP:POLICY:TRACEORSEQ:VERSION:HASH         
006000           06  RES-APP-ID              PIC X(20).                         
006100      *                        APPLICATION                                
006200           06  RES-TIMESTAMP           PIC X(25).                         
006300      *                        RUN TIMESTAMP                              
006400           06  RES-POLICY-NAME         PIC X(50).                         
006500      *                        POLICY EXECUTED                            
006600           06  RES-METRIC-COUNT        PIC 9(03).                         
006700      *                        METRICS PRODUCED                           
006800           06  RES-BREACH-COUNT        PIC 9(05).                         
006900      *                        BREACHES DETECTED                          
007000           06  FILLER                  PIC X(40).                         
007100      *                        UNUSED ON A RESULT ROW                     
