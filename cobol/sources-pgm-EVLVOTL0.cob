000100       *************************                                          
000200        IDENTIFICATION DIVISION.                                          
000300       *************************                                          
000400        PROGRAM-ID.     EVLVOTL0.                                         
000500        AUTHOR.         T J HARGROVE.                                     
000600        INSTALLATION.   MIDLAND TRUST BANK - EDP DIVISION.                
000700        DATE-WRITTEN.   14 SEP 1990.                                      
000800        DATE-COMPILED.                                                    
000900        SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                 
001000       *                                                                  
001100       *DESCRIPTION :   THIS IS THE TRACE-LEVEL EVALUATION BATCH - A      
001200       *                SMALLER SISTER TO EVLVDRV0 THAT RUNS OUTSIDE THE  
001300       *                MAIN PER-APPLICATION BATCH WINDOW.  TELEMETRY IS  
001400       *                PRESENTED HERE SORTED BY APPLICATION AND TRACE SO 
001500       *                RECORDS THAT SHARE A TRACE GROUP TOGETHER.  EACH  
001600       *                TRACE GROUP IS EVALUATED ONCE PER REGISTERED      
001700       *                POLICY; THE STABLE RESULT ID FOR THAT (APP,       
001800       *                POLICY, TRACE GROUP) COMBINATION IS LOOKED UP IN  
001900       *                THE EXISTING RESULTS CARRIED OVER FROM PRIOR RUNS 
002000       *                (EVLVDUP0 HOLDS THAT TABLE) SO THE SAME GROUP IS  
002100       *                NEVER EVALUATED TWICE.  A TELEMETRY RECORD WITH   
002200       *                NO TRACE ID IS ALWAYS ITS OWN GROUP OF ONE AND    
002300       *                NEVER COUNTS AS A DUPLICATE - SEE EVLVDUP0 MOD    
002400       *                RTY004.                                           
002500       *                                                                  
002600       *----------------------------------------------------------------* 
002700       * HISTORY OF MODIFICATION:                                         
002800       *----------------------------------------------------------------* 
002900       * MOD.#  INIT   DATE        DESCRIPTION                            
003000       * ------ ------ ----------  -----------------------------------    
003100       * TJH001 TJH    14/09/1990 - EV-0011 - INITIAL VERSION             
003200       * TJH006 TJH    02/04/1992 - EV-0026 - BLANK-TRACE RECORDS NOW     
003300       *                            FORCE A GROUP BREAK ON BOTH SIDES     
003400       *                            INSTEAD OF RIDING ALONG WITH          
003500       *                            WHATEVER GROUP SORTED NEXT TO THEM    
003600       * PKS029 PKS    22/02/1994 - EV-0041 - RECORD COUNT PER GROUP      
003700       *                            CAPPED AT 500 TO MATCH EVLVPOL0'S     
003800       *                            LK-VPOL0-TEL-TBL SIZE, EXCESS ROWS    
003900       *                            IN ONE TRACE GROUP NOW SKIPPED WITH   
004000       *                            A WARNING RATHER THAN OVERRUNNING IT  
004100       * PKS044 PKS    14/01/1999 - Y2K REMEDIATION - RUN TIMESTAMP       
004200       *                            BUILT FROM A WINDOWED 4-DIGIT         
004300       *                            CENTURY                               
004400       * DJF088 DJF    11/08/2004 - EV-0187 - SEED PASS OVER EXISTING     
004500       *                            RESULTS MOVED AHEAD OF THE FIRST      
004600       *                            TELEMETRY READ SO A GROUP THAT        
004700       *                            MATCHES ITS OWN SEED ROW IS CAUGHT    
004800       * DJF131 DJF    20/05/2012 - EV-0276 - GROUP RESULT ROW NOW        
004900       *                            CARRIES THE METRIC COUNT EVLVPOL0     
005000       *                            RETURNED INSTEAD OF A HARD CODED 1    
005100       *----------------------------------------------------------------* 
005200        EJECT                                                             
005300       **********************                                             
005400        ENVIRONMENT DIVISION.                                             
005500       **********************                                             
005600        CONFIGURATION SECTION.                                            
005700        SOURCE-COMPUTER.  IBM-AS400.                                      
005800        OBJECT-COMPUTER.  IBM-AS400.                                      
005900        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                  
006000        INPUT-OUTPUT SECTION.                                             
006100        FILE-CONTROL.                                                     
006200            SELECT EVLOTLT ASSIGN TO DATABASE-EVLOTLT                     
006300                   ORGANIZATION      IS SEQUENTIAL                        
006400                   FILE STATUS       IS WK-C-FILE-STATUS.                 
006500            SELECT EVLOTLX ASSIGN TO DATABASE-EVLOTLX                     
006600                   ORGANIZATION      IS SEQUENTIAL                        
006700                   FILE STATUS       IS WK-C-FILE-STATUS.                 
006800            SELECT EVLOTLR ASSIGN TO DATABASE-EVLOTLR                     
006900                   ORGANIZATION      IS SEQUENTIAL                        
007000                   FILE STATUS       IS WK-C-FILE-STATUS.                 
007100       *                                                                  
007200        EJECT                                                             
007300       ***************                                                    
007400        DATA DIVISION.                                                    
007500       ***************                                                    
007600        FILE SECTION.                                                     
007700       **************                                                     
007800        FD  EVLOTLT                                                       
007900            LABEL RECORDS ARE OMITTED                                     
008000            DATA RECORD IS EVLOTLT-REC.                                   
008100        01  EVLOTLT-REC.                                                  
008200            COPY EVLTEL.                                                  
008300       *                                                                  
008400        FD  EVLOTLX                                                       
008500            LABEL RECORDS ARE OMITTED                                     
008600            DATA RECORD IS EVLOTLX-REC.                                   
008700        01  EVLOTLX-REC            PIC X(80).                             
008800       *                                                                  
008900        FD  EVLOTLR                                                       
009000            LABEL RECORDS ARE OMITTED                                     
009100            DATA RECORD IS EVLOTLR-REC.                                   
009200        01  EVLOTLR-REC.                                                  
009300            COPY EVLRES.                                                  
009400       *                                                                  
009500       *************************                                          
009600        WORKING-STORAGE SECTION.                                          
009700       *************************                                          
009800        01  FILLER              PIC X(24)  VALUE                          
009900            "** PROGRAM EVLVOTL0  **".                                    
010000       *                                                                  
010100       * ------------------ PROGRAM WORKING STORAGE -------------------*  
010200        COPY EVLSTD.                                                      
010300        01 WK-C-COMMON.                                                   
010400        COPY EVLCW.                                                       
010500        COPY EVLWRK.                                                      
010600       *                                                                  
010700        01  WK-D-OTL0-RAW-DATE.                                           
010800            05  WK-D-OTL0-RAW-YY        PIC 9(02).                        
010900            05  WK-D-OTL0-RAW-MM        PIC 9(02).                        
011000            05  WK-D-OTL0-RAW-DD        PIC 9(02).                        
011100            05  FILLER                  PIC X(01).                        
011200       *                                                                  
011300       * THE TWO EOF SWITCHES ARE GROUPED SO THEIR COMBINED STATE CAN BE  
011400       * LOGGED IN ONE DISPLAY AT CLOSE TIME - SEE Z000.                  
011500        01  WK-C-OTL0-EOF-SWITCHES.                                       
011600            05  WK-C-OTL0-TEL-EOF-SWITCH    PIC X(01) VALUE "N".          
011700                88  WK-C-OTL0-TEL-END-OF-FILE   VALUE "Y".                
011800            05  WK-C-OTL0-XRS-EOF-SWITCH    PIC X(01) VALUE "N".          
011900                88  WK-C-OTL0-XRS-END-OF-FILE   VALUE "Y".                
012000        01  WK-C-OTL0-EOF-SWITCHES-R                                      
012100                             REDEFINES WK-C-OTL0-EOF-SWITCHES.            
012200            05  WK-C-OTL0-EOF-BOTH          PIC X(02).                    
012300       *                                                                  
012400        01  WK-C-OTL0-FIRST-SWITCH      PIC X(01) VALUE "Y".              
012500            88  WK-C-OTL0-FIRST-RECORD      VALUE "Y".                    
012600       *                                                                  
012700        01  WK-N-OTL0-COUNTS.                                             
012800            05  WK-N-OTL0-INGESTED-COUNT    PIC 9(07) COMP VALUE ZERO.    
012900            05  WK-N-OTL0-CREATED-COUNT     PIC 9(07) COMP VALUE ZERO.    
013000            05  WK-N-OTL0-SKIPPED-COUNT     PIC 9(07) COMP VALUE ZERO.    
013100            05  FILLER                      PIC X(01).                    
013200       *                                                                  
013300       * THE GROUP KEY - THE (APP, TRACE) PAIR THE ACCUMULATOR BELOW IS   
013400       * CURRENTLY HOLDING RECORDS FOR.  A BLANK TRACE ID NEVER MATCHES   
013500       * ITSELF ACROSS RECORDS (MOD TJH006) - SEE B200.                   
013600        01  WK-C-OTL0-GROUP-KEY.                                          
013700            05  WK-C-OTL0-GROUP-APP-ID      PIC X(20).                    
013800            05  WK-C-OTL0-GROUP-TRACE-ID    PIC X(32).                    
013900        01  WK-C-OTL0-GROUP-KEY-R REDEFINES WK-C-OTL0-GROUP-KEY.          
014000            05  WK-C-OTL0-GROUP-KEY-TXT     PIC X(52).                    
014100       *                                                                  
014200       * GROUP RECORD ACCUMULATOR - LOADED FROM EVLOTLT-REC AS RECORDS    
014300       * ARE READ, HANDED TO EVLVPOL0 ONE POLICY AT A TIME VIA LK-VPOL0-  
014400       * TEL-TBL.  CAPPED AT 500 ENTRIES (MOD PKS029) TO MATCH EVLVPOL0'S 
014500       * OWN TABLE SIZE.  THE FLAT BYTES REDEFINE BELOW IS A PLAIN        
014600       * UNKEYED VIEW OF THE SAME ENTRIES, KEPT FOR AD HOC REFERENCE THE  
014700       * SAME WAY EVLVDUP0 KEEPS WK-C-VDUP0-SEEN-BYTES ALONGSIDE ITS      
014800       * KEYED TABLE.                                                     
014900        01  WK-N-OTL0-GROUP-COUNT       PIC 9(05) COMP VALUE ZERO.        
015000        01  WK-C-OTL0-GROUP-TBL.                                          
015100            05  WK-C-OTL0-GROUP-ENT     PIC X(850) OCCURS 500 TIMES       
015200                                        INDEXED BY WK-C-OTL0-GROUP-X.     
015300        01  WK-C-OTL0-GROUP-TBL-R REDEFINES WK-C-OTL0-GROUP-TBL.          
015400            05  WK-C-OTL0-GROUP-BYTES   PIC X(850) OCCURS 500 TIMES.      
015500       *                                                                  
015600       * FIRST/LAST RECORD ID OF THE GROUP, USED TO BUILD THE RECORD-     
015700       * SCOPED TRACE GROUP ID WHEN TEL-TRACE-ID IS BLANK, AND THE        
015800       * WINDOW BOUNDS EVLVPOL0 CARRIES ONTO ITS METRIC ROWS.             
015900        01  WK-C-OTL0-GROUP-FIRST-ID    PIC X(40).                        
016000        01  WK-C-OTL0-GROUP-WIN-START   PIC X(25).                        
016100        01  WK-C-OTL0-GROUP-WIN-END     PIC X(25).                        
016200       *                                                                  
016300        01  WK-N-OTL0-POLICY-IDX        PIC 9(02) COMP.                   
016400       *                                                                  
016500        EJECT                                                             
016600        LINKAGE SECTION.                                                  
016700       *****************                                                  
016800        COPY LVDUP0.                                                      
016900        COPY LVPOL0.                                                      
017000        EJECT                                                             
017100       ****************************************                           
017200        PROCEDURE DIVISION.                                               
017300       ****************************************                           
017400        MAIN-MODULE.                                                      
017500            PERFORM A000-MAIN-PROCESSING                                  
017600               THRU A099-MAIN-PROCESSING-EX.                              
017700            PERFORM Z000-END-PROGRAM-ROUTINE                              
017800               THRU Z099-END-PROGRAM-ROUTINE-EX.                          
017900            GOBACK.                                                       
018000       *                                                                  
018100        EJECT                                                             
018200       *---------------------------------------------------------------*  
018300        A000-MAIN-PROCESSING.                                             
018400       *---------------------------------------------------------------*  
018500            PERFORM A010-DERIVE-RUN-TIMESTAMP                             
018600               THRU A010-DERIVE-RUN-TIMESTAMP-EX.                         
018700            OPEN    INPUT   EVLOTLX.                                      
018800            IF      NOT WK-C-SUCCESSFUL                                   
018900                    DISPLAY "EVLVOTL0 - OPEN FILE ERROR - EVLOTLX"        
019000                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            
019100                    GO TO A099-MAIN-PROCESSING-EX.                        
019200            OPEN    INPUT   EVLOTLT.                                      
019300            IF      NOT WK-C-SUCCESSFUL                                   
019400                    DISPLAY "EVLVOTL0 - OPEN FILE ERROR - EVLOTLT"        
019500                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            
019600                    GO TO A099-MAIN-PROCESSING-EX.                        
019700            OPEN    OUTPUT  EVLOTLR.                                      
019800            IF      NOT WK-C-SUCCESSFUL                                   
019900                    DISPLAY "EVLVOTL0 - OPEN FILE ERROR - EVLOTLR"        
020000                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS            
020100                    GO TO A099-MAIN-PROCESSING-EX.                        
020200       *                                                                  
020300            PERFORM A020-SEED-EXISTING-RESULTS                            
020400               THRU A020-SEED-EXISTING-RESULTS-EX.                        
020500       *                                                                  
020600            PERFORM B100-READ-NEXT-TELEMETRY-RECORD                       
020700               THRU B100-READ-NEXT-TELEMETRY-RECORD-EX.                   
020800            PERFORM B200-PROCESS-ONE-TELEMETRY-RECORD                     
020900               THRU B200-PROCESS-ONE-TELEMETRY-RECORD-EX                  
021000               UNTIL WK-C-OTL0-TEL-END-OF-FILE.                           
021100            IF      WK-N-OTL0-GROUP-COUNT > ZERO                          
021200                    PERFORM B300-EVALUATE-CURRENT-GROUP                   
021300                       THRU B300-EVALUATE-CURRENT-GROUP-EX.               
021400       *                                                                  
021500            DISPLAY "EVLVOTL0 - EVENTS INGESTED   - "                     
021600                    WK-N-OTL0-INGESTED-COUNT.                             
021700            DISPLAY "EVLVOTL0 - EVALUATIONS MADE  - "                     
021800                    WK-N-OTL0-CREATED-COUNT.                              
021900            DISPLAY "EVLVOTL0 - EVALUATIONS SKIPPED - "                   
022000                    WK-N-OTL0-SKIPPED-COUNT.                              
022100       *                                                                  
022200       *---------------------------------------------------------------*  
022300        A099-MAIN-PROCESSING-EX.                                          
022400       *---------------------------------------------------------------*  
022500            EXIT.                                                         
022600       *                                                                  
022700       *---------------------------------------------------------------*  
022800        A010-DERIVE-RUN-TIMESTAMP.                                        
022900       *---------------------------------------------------------------*  
023000            ACCEPT   WK-D-OTL0-RAW-DATE     FROM DATE.                    
023100            IF       WK-D-OTL0-RAW-YY < 50                                
023200                     MOVE 20              TO WK-D-STD-CC                  
023300            ELSE                                                          
023400                     MOVE 19              TO WK-D-STD-CC                  
023500            END-IF.                                                       
023600            MOVE     WK-D-OTL0-RAW-YY       TO WK-D-STD-YY.               
023700            MOVE     WK-D-OTL0-RAW-MM       TO WK-D-STD-MM.               
023800            MOVE     WK-D-OTL0-RAW-DD       TO WK-D-STD-DD.               
023900            MOVE     WK-D-STD-CCYYMMDD      TO WK-C-RUN-ID.               
024000            ACCEPT   WK-C-NOW               FROM TIME.                    
024100            STRING   WK-D-STD-CCYYMMDD DELIMITED BY SIZE                  
024200                     "-"               DELIMITED BY SIZE                  
024300                     WK-C-NOW-HH       DELIMITED BY SIZE                  
024400                     WK-C-NOW-MM       DELIMITED BY SIZE                  
024500                     WK-C-NOW-SS       DELIMITED BY SIZE                  
024600                     INTO WK-C-TIMESTAMP.                                 
024700       *                                                                  
024800        A010-DERIVE-RUN-TIMESTAMP-EX.                                     
024900            EXIT.                                                         
025000       *                                                                  
025100       *---------------------------------------------------------------*  
025200       * A020 - PRELOAD THE SEEN TABLE FROM LAST RUN'S RESULT IDS (MOD    
025300       * DJF088) SO A GROUP WHOSE RESULT ID WAS ALREADY POSTED IS CAUGHT  
025400       * ON THE FIRST CHECK CALL, NOT JUST ON A LATER ONE.                
025500       *---------------------------------------------------------------*  
025600        A020-SEED-EXISTING-RESULTS.                                       
025700            PERFORM B110-READ-NEXT-EXISTING-RESULT                        
025800               THRU B110-READ-NEXT-EXISTING-RESULT-EX.                    
025900            PERFORM A025-SEED-ONE-EXISTING-RESULT                         
026000               THRU A025-SEED-ONE-EXISTING-RESULT-EX                      
026100               UNTIL WK-C-OTL0-XRS-END-OF-FILE.                           
026200       *                                                                  
026300        A020-SEED-EXISTING-RESULTS-EX.                                    
026400            EXIT.                                                         
026500       *                                                                  
026600        A025-SEED-ONE-EXISTING-RESULT.                                    
026700            MOVE    "S"                 TO    LK-VDUP0-FUNCTION.          
026800            MOVE    EVLOTLX-REC         TO    LK-VDUP0-RESULT-ID.         
026900            CALL    "EVLVDUP0"          USING LK-VDUP0-PARMS.             
027000            PERFORM B110-READ-NEXT-EXISTING-RESULT                        
027100               THRU B110-READ-NEXT-EXISTING-RESULT-EX.                    
027200       *                                                                  
027300        A025-SEED-ONE-EXISTING-RESULT-EX.                                 
027400            EXIT.                                                         
027500       *                                                                  
027600       *---------------------------------------------------------------*  
027700        B100-READ-NEXT-TELEMETRY-RECORD.                                  
027800       *---------------------------------------------------------------*  
027900            READ    EVLOTLT AT END MOVE "Y" TO WK-C-OTL0-TEL-EOF-SWITCH.  
028000            IF      NOT WK-C-OTL0-TEL-END-OF-FILE                         
028100                    ADD 1 TO WK-N-OTL0-INGESTED-COUNT.                    
028200       *                                                                  
028300        B100-READ-NEXT-TELEMETRY-RECORD-EX.                               
028400            EXIT.                                                         
028500       *                                                                  
028600       *---------------------------------------------------------------*  
028700        B110-READ-NEXT-EXISTING-RESULT.                                   
028800       *---------------------------------------------------------------*  
028900            READ    EVLOTLX AT END MOVE "Y" TO WK-C-OTL0-XRS-EOF-SWITCH.  
029000       *                                                                  
029100        B110-READ-NEXT-EXISTING-RESULT-EX.                                
029200            EXIT.                                                         
029300       *                                                                  
029400       *---------------------------------------------------------------*  
029500       * B200 - A BLANK TRACE ID ALWAYS BREAKS THE GROUP ON BOTH SIDES    
029600       * (MOD TJH006); OTHERWISE A RECORD JOINS THE CURRENT GROUP ONLY    
029700       * WHEN ITS (APP, TRACE) MATCHES WHAT THE ACCUMULATOR IS HOLDING.   
029800       *---------------------------------------------------------------*  
029900        B200-PROCESS-ONE-TELEMETRY-RECORD.                                
030000            IF      WK-C-OTL0-FIRST-RECORD                                
030100                    PERFORM B210-START-NEW-GROUP                          
030200                       THRU B210-START-NEW-GROUP-EX                       
030300                    MOVE "N"            TO    WK-C-OTL0-FIRST-SWITCH      
030400            ELSE                                                          
030500                IF  TEL-TRACE-ID = SPACES                                 
030600                      OR TEL-APP-ID NOT = WK-C-OTL0-GROUP-APP-ID          
030700                      OR TEL-TRACE-ID NOT = WK-C-OTL0-GROUP-TRACE-ID      
030800                      OR WK-C-OTL0-GROUP-TRACE-ID = SPACES                
030900                    PERFORM B300-EVALUATE-CURRENT-GROUP                   
031000                       THRU B300-EVALUATE-CURRENT-GROUP-EX                
031100                    PERFORM B210-START-NEW-GROUP                          
031200                       THRU B210-START-NEW-GROUP-EX                       
031300                ELSE                                                      
031400                    PERFORM B220-ADD-TO-CURRENT-GROUP                     
031500                       THRU B220-ADD-TO-CURRENT-GROUP-EX                  
031600                END-IF                                                    
031700            END-IF.                                                       
031800            PERFORM B100-READ-NEXT-TELEMETRY-RECORD                       
031900               THRU B100-READ-NEXT-TELEMETRY-RECORD-EX.                   
032000       *                                                                  
032100        B200-PROCESS-ONE-TELEMETRY-RECORD-EX.                             
032200            EXIT.                                                         
032300       *                                                                  
032400        B210-START-NEW-GROUP.                                             
032500            MOVE    TEL-APP-ID          TO    WK-C-OTL0-GROUP-APP-ID.     
032600            MOVE    TEL-TRACE-ID        TO    WK-C-OTL0-GROUP-TRACE-ID.   
032700            MOVE    TEL-ID              TO    WK-C-OTL0-GROUP-FIRST-ID.   
032800            MOVE    TEL-TIMESTAMP       TO    WK-C-OTL0-GROUP-WIN-START   
032900                                              WK-C-OTL0-GROUP-WIN-END.    
033000            MOVE    1                   TO    WK-N-OTL0-GROUP-COUNT.      
033100            MOVE    EVL-TEL-RECORD      TO    WK-C-OTL0-GROUP-ENT (1).    
033200       *                                                                  
033300        B210-START-NEW-GROUP-EX.                                          
033400            EXIT.                                                         
033500       *                                                                  
033600        B220-ADD-TO-CURRENT-GROUP.                                        
033700            IF      TEL-TIMESTAMP < WK-C-OTL0-GROUP-WIN-START             
033800                    MOVE TEL-TIMESTAMP  TO    WK-C-OTL0-GROUP-WIN-START.  
033900            IF      TEL-TIMESTAMP > WK-C-OTL0-GROUP-WIN-END               
034000                    MOVE TEL-TIMESTAMP  TO    WK-C-OTL0-GROUP-WIN-END.    
034100            IF      WK-N-OTL0-GROUP-COUNT < 500                           
034200                    ADD  1              TO    WK-N-OTL0-GROUP-COUNT       
034300                    MOVE EVL-TEL-RECORD TO                                
034400                            WK-C-OTL0-GROUP-ENT (WK-N-OTL0-GROUP-COUNT)   
034500            ELSE                                                          
034600                    DISPLAY "EVLVOTL0 - GROUP OVER 500 RECORDS - "        
034700                            "EXCESS ROWS SKIPPED - KEY "                  
034800                            WK-C-OTL0-GROUP-KEY-TXT.                      
034900       *                                                                  
035000        B220-ADD-TO-CURRENT-GROUP-EX.                                     
035100            EXIT.                                                         
035200       *                                                                  
035300       *---------------------------------------------------------------*  
035400       * B300 - EVALUATE THE GROUP NOW SITTING IN THE ACCUMULATOR, ONE    
035500       * REGISTERED POLICY AT A TIME.  THE STABLE RESULT ID COMES FROM    
035600       * EVLVDUP0; A DUPLICATE SKIPS THE EVLVPOL0 CALL ENTIRELY.          
035700       *---------------------------------------------------------------*  
035800        B300-EVALUATE-CURRENT-GROUP.                                      
035900            PERFORM B310-EVALUATE-ONE-POLICY                              
036000               THRU B310-EVALUATE-ONE-POLICY-EX                           
036100               VARYING WK-N-OTL0-POLICY-IDX FROM 1 BY 1                   
036200                  UNTIL WK-N-OTL0-POLICY-IDX > 14.                        
036300            MOVE    ZERO                TO    WK-N-OTL0-GROUP-COUNT.      
036400       *                                                                  
036500        B300-EVALUATE-CURRENT-GROUP-EX.                                   
036600            EXIT.                                                         
036700       *                                                                  
036800        B310-EVALUATE-ONE-POLICY.                                         
036900            MOVE    "C"                 TO    LK-VDUP0-FUNCTION.          
037000            MOVE    WK-C-OTL0-GROUP-APP-ID  TO    LK-VDUP0-APP-ID.        
037100            MOVE    WK-C-POLREG-ENT (WK-N-OTL0-POLICY-IDX)                
037200                                        TO    LK-VDUP0-POLICY-NAME.       
037300            MOVE    WK-C-OTL0-GROUP-TRACE-ID TO    LK-VDUP0-TRACE-ID.     
037400            MOVE    WK-C-OTL0-GROUP-FIRST-ID TO    LK-VDUP0-RECORD-ID.    
037500            MOVE    "1.0"               TO    LK-VDUP0-VERSION.           
037600            CALL    "EVLVDUP0"          USING LK-VDUP0-PARMS.             
037700            IF      LK-VDUP0-IS-DUPLICATE                                 
037800                    ADD  1              TO    WK-N-OTL0-SKIPPED-COUNT     
037900            ELSE                                                          
038000                    PERFORM B320-RUN-POLICY-AND-WRITE                     
038100                       THRU B320-RUN-POLICY-AND-WRITE-EX                  
038200                    ADD  1              TO    WK-N-OTL0-CREATED-COUNT     
038300            END-IF.                                                       
038400       *                                                                  
038500        B310-EVALUATE-ONE-POLICY-EX.                                      
038600            EXIT.                                                         
038700       *                                                                  
038800        B320-RUN-POLICY-AND-WRITE.                                        
038900            MOVE    WK-C-POLREG-ENT (WK-N-OTL0-POLICY-IDX)                
039000                                        TO    LK-VPOL0-POLICY-NAME.       
039100            MOVE    WK-C-OTL0-GROUP-APP-ID  TO    LK-VPOL0-APP-ID.        
039200            MOVE    WK-N-OTL0-GROUP-COUNT   TO    LK-VPOL0-REC-COUNT.     
039300            MOVE    WK-C-OTL0-GROUP-WIN-START TO  LK-VPOL0-WINDOW-START.  
039400            MOVE    WK-C-OTL0-GROUP-WIN-END   TO  LK-VPOL0-WINDOW-END.    
039500            MOVE    WK-N-POLWRK-BASELINE    TO    LK-VPOL0-BASELINE.      
039600            MOVE    WK-N-POLWRK-TARGET-MS   TO    LK-VPOL0-TARGET-MS.     
039700            MOVE    WK-C-OTL0-GROUP-TBL     TO    LK-VPOL0-TEL-TBL.       
039800            CALL    "EVLVPOL0"          USING LK-VPOL0-PARMS              
039900                                              LK-VPOL0-TEL-TBL.           
040000            MOVE    SPACES              TO    EVLOTLR-REC.                
040100            SET     EVL-RES-IS-RESULT   TO    TRUE.                       
040200            MOVE    LK-VDUP0-RESULT-ID  TO    RES-ID.                     
040300            MOVE    WK-C-OTL0-GROUP-APP-ID  TO    RES-APP-ID.             
040400            MOVE    WK-C-TIMESTAMP      TO    RES-TIMESTAMP.              
040500            MOVE    WK-C-POLREG-ENT (WK-N-OTL0-POLICY-IDX)                
040600                                        TO    RES-POLICY-NAME.            
040700            MOVE    LK-VPOL0-MET-COUNT  TO    RES-METRIC-COUNT.           
040800            MOVE    ZERO                TO    RES-BREACH-COUNT.           
040900            WRITE   EVLOTLR-REC.                                          
041000       *                                                                  
041100        B320-RUN-POLICY-AND-WRITE-EX.                                     
041200            EXIT.                                                         
041300       *                                                                  
041400       *---------------------------------------------------------------*  
041500        Z000-END-PROGRAM-ROUTINE.                                         
041600       *---------------------------------------------------------------*  
041700            DISPLAY "EVLVOTL0 - EOF FLAGS AT CLOSE - "                    
041800                    WK-C-OTL0-EOF-BOTH.                                   
041900            CLOSE   EVLOTLT EVLOTLX EVLOTLR.                              
042000            IF      NOT WK-C-SUCCESSFUL                                   
042100                    DISPLAY "EVLVOTL0 - CLOSE FILE ERROR"                 
042200                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.           
042300       *                                                                  
042400       *---------------------------------------------------------------*  
042500        Z099-END-PROGRAM-ROUTINE-EX.                                      
042600       *---------------------------------------------------------------*  
042700            EXIT.                                                         
042800       *                                                                  
042900       ****************************************************************** 
043000       *************** END OF PROGRAM SOURCE - EVLVOTL0 ***************   
043100       ****************************************************************** 
