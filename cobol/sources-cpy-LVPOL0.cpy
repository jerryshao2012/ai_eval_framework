000100      * LVPOL0.cpybk  -  LINKAGE FOR CALL "EVLVPOL0"                      
000200      *----------------------------------------------------------------*  
000300      * CALLER LOADS THE GROUP'S TELEMETRY ROWS INTO LK-VPOL0-TEL-TBL     
000400      * (EVLTEL LAYOUT, ONE ENTRY PER RECORD IN THE GROUP, UP TO          
000500      * LK-VPOL0-REC-COUNT ENTRIES) BEFORE THE CALL.  EVLVPOL0 RETURNS    
000600      * ONE OR TWO METRIC ROWS IN LK-VPOL0-MET-TBL (POLICIES 9 AND 12     
000700      * PRODUCE TWO - SEE EVLVPOL0 PARAGRAPHS B900 AND B1200).            
000800      *----------------------------------------------------------------*  
000900       01  LK-VPOL0-PARMS.                                                
001000           05  LK-VPOL0-POLICY-NAME    PIC X(50).                         
001100           05  LK-VPOL0-APP-ID         PIC X(20).                         
001200           05  LK-VPOL0-REC-COUNT      PIC 9(07) COMP.                    
001300           05  LK-VPOL0-WINDOW-START   PIC X(25).                         
001400           05  LK-VPOL0-WINDOW-END     PIC X(25).                         
001500           05  LK-VPOL0-BASELINE       PIC S9(05)V9(02) COMP-3.           
001600           05  LK-VPOL0-TARGET-MS      PIC S9(05)V9(02) COMP-3.           
001700           05  LK-VPOL0-MET-COUNT      PIC 9(01) COMP.                    
001800           05  LK-VPOL0-MET-TBL        OCCURS 2 TIMES                     
001900                                       INDEXED BY LK-VPOL0-MET-X.         
002000               10  LK-VPOL0-MET-NAME       PIC X(50).                     
002100               10  LK-VPOL0-MET-VALUE      PIC S9(07)V9(04).              
002200               10  LK-VPOL0-MET-SAMPLES    PIC 9(07).                     
002300           05  LK-VPOL0-RETURN-CODE    PIC X(02).                         
002400               88  LK-VPOL0-OK                 VALUE "00".                
002500               88  LK-VPOL0-BAD-POLICY         VALUE "90".                
002600           05  FILLER                  PIC X(10).                         
002700      *                                                                   
002800       01  LK-VPOL0-TEL-TBL.                                              
002900           05  LK-VPOL0-TEL-ENT        OCCURS 500 TIMES                   
003000                                       INDEXED BY LK-VPOL0-TEL-X          
003100                                       PIC X(850).                        
