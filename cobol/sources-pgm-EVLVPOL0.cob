000100      *************************                                           
000200       IDENTIFICATION DIVISION.                                           
000300      *************************                                           
000400       PROGRAM-ID.     EVLVPOL0.                                          
000500       AUTHOR.         C R MATTHEWS.                                      
000600       INSTALLATION.   MIDLAND TRUST BANK - EDP DIVISION.                 
000700       DATE-WRITTEN.   19 JUL 1988.                                       
000800       DATE-COMPILED.                                                     
000900       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                  
001000      *                                                                   
001100      *DESCRIPTION :  THIS IS THE EVALUATION POLICY ENGINE FOR THE        
001200      *               APPLICATION EVALUATION BATCH.  THE CALLER LOADS     
001300      *               ONE APPLICATION'S TELEMETRY ROWS FOR THE WINDOW     
001400      *               INTO LK-VPOL0-TEL-TBL AND NAMES A SINGLE POLICY -   
001500      *               THIS ROUTINE COMPUTES THAT POLICY'S METRIC VALUE    
001600      *               (OR TWO, FOR THE LATENCY POLICIES) AND RETURNS.     
001700      *               CALLED ONCE PER CONFIGURED POLICY PER APPLICATION   
001800      *               BY EVLVDRV0, AND ONCE PER TRACE GROUP BY EVLVOTL0.  
001900      *                                                                   
002000      *----------------------------------------------------------------*  
002100      * HISTORY OF MODIFICATION:                                          
002200      *----------------------------------------------------------------*  
002300      * MOD.#  INIT   DATE        DESCRIPTION                             
002400      * ------ ------ ----------  -----------------------------------     
002500      * CRM001 CRM    19/07/1988 - EV-0014 - INITIAL VERSION - TAXONOMY   
002600      *                            SUITE POLICIES 1 THROUGH 10            
002700      * CRM009 CRM    05/03/1990 - EV-0033 - ADDED LEGACY SUITE POLICIES  
002800      *                            ACCURACY, LATENCY, DRIFT, PERFORMANCE  
002900      *                            FOR APPLICATIONS NOT YET MIGRATED TO   
003000      *                            THE TAXONOMY SUITE                     
003100      * PKS077 PKS    11/08/1994 - EV-0071 - BIAS/FAIRNESS GROUP TABLE    
003200      *                            RAISED FROM 10 TO 20 GROUPS            
003300      * PKS091 PKS    14/01/1999 - Y2K REMEDIATION - WK-D-STD-CCYYMMDD    
003400      *                            DATE WORK AREA EXPANDED TO 4 DIGIT     
003500      *                            CENTURY, NO FUNCTIONAL CHANGE          
003600      * DJF142 DJF    17/06/2005 - EV-0276 - DISTINCT TOKEN TABLE RAISED  
003700      *                            FROM 20 TO 30 ENTRIES PER RECORD       
003800      * DJF198 DJF    29/01/2013 - EV-0388 - LATENCY SAMPLE TABLE RAISED  
003900      *                            FROM 250 TO 500 TO MATCH THE RAISED    
004000      *                            GROUP SIZE CEILING IN EVLXBAT0         
004100      *----------------------------------------------------------------*  
004200       EJECT                                                              
004300      **********************                                              
004400       ENVIRONMENT DIVISION.                                              
004500      **********************                                              
004600       CONFIGURATION SECTION.                                             
004700       SOURCE-COMPUTER.  IBM-AS400.                                       
004800       OBJECT-COMPUTER.  IBM-AS400.                                       
004900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                    
005000                         CLASS WK-C-VPOL0-TOKEN-CHAR IS                   
005100                               "A" THRU "Z" "a" THRU "z" "0" THRU "9".    
005200      *                                                                   
005300       EJECT                                                              
005400      ***************                                                     
005500       DATA DIVISION.                                                     
005600      ***************                                                     
005700      *************************                                           
005800       WORKING-STORAGE SECTION.                                           
005900      *************************                                           
006000       01  FILLER              PIC X(24)  VALUE                           
006100           "** PROGRAM EVLVPOL0  **".                                     
006200      *                                                                   
006300      * ------------------ PROGRAM WORKING STORAGE -------------------*   
006400       COPY EVLSTD.                                                       
006500       01  WK-C-COMMON.                                                   
006600       COPY EVLCW.                                                        
006700       COPY EVLWRK.                                                       
006800      *                                                                   
006900       01  WK-TEL-ROW.                                                    
007000       COPY EVLTEL.                                                       
007100      *                                                                   
007200      *-----------------------------------------------------------------  
007300      * SCRATCH FIELD A SINGLE TEXT VALUE IS COPIED INTO FOR SCANNING -   
007400      * THE CHARACTER-TABLE REDEFINITION LETS THE SCAN PARAGRAPHS WALK    
007500      * THE FIELD ONE BYTE AT A TIME WITHOUT REFERENCE MODIFICATION.      
007600      *-----------------------------------------------------------------  
007700       01  WK-C-VPOL0-SCAN-SRC         PIC X(200).                        
007800       01  WK-C-VPOL0-SCAN-SRC-R REDEFINES WK-C-VPOL0-SCAN-SRC.           
007900           05  WK-C-VPOL0-SCAN-CHAR    PIC X(01) OCCURS 200 TIMES.        
008000      *                                                                   
008100       01  WK-C-VPOL0-CUR-TOK          PIC X(20).                         
008200       01  WK-C-VPOL0-CUR-TOK-R REDEFINES WK-C-VPOL0-CUR-TOK.             
008300           05  WK-C-VPOL0-CUR-TOK-CHAR PIC X(01) OCCURS 20 TIMES.         
008400      *                                                                   
008500       01  WK-C-VPOL0-SCAN-TBL-A.                                         
008600           05  WK-C-VPOL0-SCAN-ENT-A   PIC X(20) OCCURS 30 TIMES          
008700                                       INDEXED BY WK-C-VPOL0-SCN-A-X.     
008800           05  FILLER                  PIC X(01).                         
008900      *                                                                   
009000       01  WK-C-VPOL0-GRP-TBL.                                            
009100           05  WK-C-VPOL0-GRP-ENT OCCURS 20 TIMES                         
009200                                       INDEXED BY WK-C-VPOL0-GRP-X.       
009300               10  WK-C-VPOL0-GRP-NAME     PIC X(20).                     
009400               10  WK-N-VPOL0-GRP-COUNT    PIC 9(05) COMP.                
009500               10  WK-N-VPOL0-GRP-SUM      PIC 9(07) COMP.                
009600               10  WK-N-VPOL0-GRP-MEAN     PIC S9(05)V9(04) COMP.         
009700           05  FILLER                  PIC X(01).                         
009800      *                                                                   
009900       01  WK-N-VPOL0-LAT-TBL.                                            
010000           05  WK-N-VPOL0-LAT-ENT      PIC S9(07)V99 COMP                 
010100                                       OCCURS 500 TIMES                   
010200                                       INDEXED BY WK-N-VPOL0-LAT-X.       
010300           05  FILLER                  PIC X(01).                         
010400      *                                                                   
010500      *-----------------------------------------------------------------  
010600      * SAVED INPUT-SIDE TOKEN SET FOR THE JACCARD OVERLAP CALCULATION    
010700      * IN B600/B610/C500 - THE OUTPUT-SIDE TOKENIZE CALL OVERWRITES      
010800      * SCAN-TBL-A, SO THE INPUT TOKENS ARE COPIED ASIDE FIRST.           
010900      *-----------------------------------------------------------------  
011000       01  WK-C-VPOL0-SAVE-TBL.                                           
011100           05  WK-C-VPOL0-SAVE-ENT     PIC X(20) OCCURS 30 TIMES          
011200                                       INDEXED BY WK-C-VPOL0-SAVE-X.      
011300           05  FILLER                  PIC X(01).                         
011400       01  WK-N-VPOL0-SAVE-CNT         PIC 9(03) COMP.                    
011500      *                                                                   
011600       01  WK-C-VPOL0-GRP-WORK         PIC X(20).                         
011700       01  WK-C-VPOL0-STATUS-WORK      PIC X(10).                         
011800      *                                                                   
011900       01  WK-C-VPOL0-SWITCHES.                                           
012000           05  WK-C-VPOL0-TOKEN-SWITCH     PIC X(01) VALUE "N".           
012100               88  WK-C-VPOL0-IN-TOKEN           VALUE "Y".               
012200               88  WK-C-VPOL0-NOT-IN-TOKEN       VALUE "N".               
012300           05  WK-C-VPOL0-FOUND-SWITCH     PIC X(01) VALUE "N".           
012400               88  WK-C-VPOL0-TOKEN-FOUND        VALUE "Y".               
012500               88  WK-C-VPOL0-TOKEN-NOT-FOUND    VALUE "N".               
012600           05  FILLER                      PIC X(06).                     
012700       01  WK-C-VPOL0-SWITCHES-R REDEFINES WK-C-VPOL0-SWITCHES.           
012800           05  WK-C-VPOL0-SWITCH-PAIR      PIC X(02).                     
012900           05  FILLER                      PIC X(06).                     
013000      *                                                                   
013100       01  WK-N-VPOL0-STAT.                                               
013200           05  WK-N-VPOL0-N            PIC 9(07) COMP.                    
013300           05  WK-N-VPOL0-S            PIC 9(07) COMP.                    
013400           05  WK-N-VPOL0-HITS         PIC 9(07) COMP.                    
013500           05  WK-N-VPOL0-SUM          PIC S9(09)V9(04) COMP.             
013600           05  WK-N-VPOL0-SUMSQ        PIC S9(11)V9(04) COMP.             
013700           05  WK-N-VPOL0-MEAN         PIC S9(07)V9(04) COMP.             
013800           05  WK-N-VPOL0-MEAN2        PIC S9(07)V9(04) COMP.             
013900           05  WK-N-VPOL0-VARIANCE     PIC S9(09)V9(04) COMP.             
014000           05  WK-N-VPOL0-STDDEV       PIC S9(07)V9(04) COMP.             
014100           05  WK-N-VPOL0-RATIO        PIC S9(03)V9(04) COMP.             
014200           05  WK-N-VPOL0-SCORE        PIC S9(03)V9(04) COMP.             
014300           05  WK-N-VPOL0-DIFF         PIC S9(09)V9(04) COMP.             
014400           05  WK-N-VPOL0-MAXVAL       PIC S9(07)V9(04) COMP.             
014500           05  WK-N-VPOL0-MINVAL       PIC S9(07)V9(04) COMP.             
014600           05  WK-N-VPOL0-DENOM        PIC S9(07)V9(04) COMP.             
014700           05  WK-N-VPOL0-GROUPS       PIC 9(03) COMP.                    
014800           05  WK-N-VPOL0-TALLY        PIC 9(05) COMP.                    
014900           05  WK-N-VPOL0-P95VAL       PIC S9(07)V99 COMP.                
015000           05  WK-N-VPOL0-LATAVG       PIC S9(07)V9(04) COMP.             
015100           05  WK-N-VPOL0-ACCRATE      PIC S9(03)V9(04) COMP.             
015200           05  WK-N-VPOL0-PENALTY      PIC S9(03)V9(04) COMP.             
015300           05  FILLER                  PIC X(01).                         
015400      *                                                                   
015500       01  WK-N-VPOL0-LOOP.                                               
015600           05  WK-N-VPOL0-IDX          PIC 9(07) COMP.                    
015700           05  WK-N-VPOL0-GIDX         PIC 9(03) COMP.                    
015800           05  WK-N-VPOL0-CPOS         PIC 9(03) COMP.                    
015900           05  WK-N-VPOL0-TLEN         PIC 9(03) COMP.                    
016000           05  WK-N-VPOL0-SCAN-TOTAL   PIC 9(03) COMP.                    
016100           05  WK-N-VPOL0-SCAN-DISTINCT    PIC 9(03) COMP.                
016200           05  WK-N-VPOL0-SCAN-LENSUM  PIC 9(05) COMP.                    
016300           05  WK-N-VPOL0-DIDX         PIC 9(03) COMP.                    
016400           05  WK-N-VPOL0-SENTCNT      PIC 9(03) COMP.                    
016500           05  WK-N-VPOL0-OI           PIC 9(03) COMP.                    
016600           05  WK-N-VPOL0-JJ           PIC 9(03) COMP.                    
016700           05  WK-N-VPOL0-LASTPOS      PIC 9(03) COMP.                    
016800           05  WK-N-VPOL0-CEILQ        PIC 9(05) COMP.                    
016900           05  WK-N-VPOL0-CEILR        PIC 9(05) COMP.                    
017000           05  WK-N-VPOL0-WORDCNT      PIC 9(03) COMP.                    
017100           05  FILLER                  PIC X(01).                         
017200      *                                                                   
017300       01  WK-N-VPOL0-VALUE-WORK       PIC S9(07)V99 COMP.                
017400       01  WK-N-VPOL0-UNIQ-RATIO       PIC S9(03)V9(04) COMP.             
017500       01  WK-N-VPOL0-SENT-LIKE        PIC S9(01)V9(04) COMP.             
017600       01  WK-N-VPOL0-RAW              PIC S9(03)V9(04) COMP.             
017700      *                                                                   
017800       EJECT                                                              
017900       LINKAGE SECTION.                                                   
018000      *****************                                                   
018100       COPY LVPOL0.                                                       
018200       EJECT                                                              
018300      *****************************************************               
018400       PROCEDURE DIVISION USING LK-VPOL0-PARMS LK-VPOL0-TEL-TBL.          
018500      *****************************************************               
018600       MAIN-MODULE.                                                       
018700           PERFORM A000-MAIN-PROCESSING                                   
018800              THRU A099-MAIN-PROCESSING-EX.                               
018900           GOBACK.                                                        
019000      *                                                                   
019100       EJECT                                                              
019200      *---------------------------------------------------------------*   
019300       A000-MAIN-PROCESSING.                                              
019400      *---------------------------------------------------------------*   
019500           MOVE    "00"                TO    LK-VPOL0-RETURN-CODE.        
019600           MOVE    1                   TO    LK-VPOL0-MET-COUNT.          
019700           MOVE    LK-VPOL0-REC-COUNT  TO    WK-N-VPOL0-N.                
019800           EVALUATE LK-VPOL0-POLICY-NAME                                  
019900             WHEN "SAFETY_TOXICITY"                                       
020000                  PERFORM B100-SAFETY-TOXICITY                            
020100                     THRU B100-SAFETY-TOXICITY-EX                         
020200             WHEN "SAFETY_BIAS_FAIRNESS"                                  
020300                  PERFORM B200-SAFETY-BIAS-FAIRNESS                       
020400                     THRU B200-SAFETY-BIAS-FAIRNESS-EX                    
020500             WHEN "SAFETY_ROBUSTNESS"                                     
020600                  PERFORM B300-SAFETY-ROBUSTNESS                          
020700                     THRU B300-SAFETY-ROBUSTNESS-EX                       
020800             WHEN "SAFETY_COMPLIANCE"                                     
020900                  PERFORM B400-SAFETY-COMPLIANCE                          
021000                     THRU B400-SAFETY-COMPLIANCE-EX                       
021100             WHEN "PERFORMANCE_GROUNDEDNESS_FAITHFULNESS"                 
021200                  PERFORM B500-GROUNDEDNESS-FAITHFULNESS                  
021300                     THRU B500-GROUNDEDNESS-FAITHFULNESS-EX               
021400             WHEN "PERFORMANCE_RELEVANCE"                                 
021500                  PERFORM B600-PERFORMANCE-RELEVANCE                      
021600                     THRU B600-PERFORMANCE-RELEVANCE-EX                   
021700             WHEN "PERFORMANCE_PRECISION_COHERENCE"                       
021800                  PERFORM B700-PRECISION-COHERENCE                        
021900                     THRU B700-PRECISION-COHERENCE-EX                     
022000             WHEN "PERFORMANCE_READABILITY_FLUENCY_STYLE"                 
022100                  PERFORM B800-READABILITY-FLUENCY-STYLE                  
022200                     THRU B800-READABILITY-FLUENCY-STYLE-EX               
022300             WHEN "SYSTEM_RELIABILITY_LATENCY"                            
022400                  PERFORM B900-SYSTEM-RELIABILITY-LATENCY                 
022500                     THRU B900-SYSTEM-RELIABILITY-LATENCY-EX              
022600             WHEN "SYSTEM_RELIABILITY_AVAILABILITY_RESOURCE_HEALTH"       
022700                  PERFORM B1000-AVAILABILITY-RESOURCE-HEALTH              
022800                     THRU B1000-AVAILABILITY-RESOURCE-HEALTH-EX           
022900             WHEN "ACCURACY"                                              
023000                  PERFORM B1100-ACCURACY                                  
023100                     THRU B1100-ACCURACY-EX                               
023200             WHEN "LATENCY"                                               
023300                  PERFORM B1200-LATENCY                                   
023400                     THRU B1200-LATENCY-EX                                
023500             WHEN "DRIFT"                                                 
023600                  PERFORM B1300-DRIFT                                     
023700                     THRU B1300-DRIFT-EX                                  
023800             WHEN "PERFORMANCE"                                           
023900                  PERFORM B1400-PERFORMANCE                               
024000                     THRU B1400-PERFORMANCE-EX                            
024100             WHEN OTHER                                                   
024200                  MOVE  "90"          TO    LK-VPOL0-RETURN-CODE          
024300                  MOVE  ZERO          TO    LK-VPOL0-MET-COUNT            
024400           END-EVALUATE.                                                  
024500      *                                                                   
024600      *---------------------------------------------------------------*   
024700       A099-MAIN-PROCESSING-EX.                                           
024800      *---------------------------------------------------------------*   
024900           EXIT.                                                          
025000      *                                                                   
025100       EJECT                                                              
025200      *---------------------------------------------------------------*   
025300      * B100 - SAFETY_TOXICITY - HIT WHEN THE OUTPUT'S TOKEN SET          
025400      * INTERSECTS THE CONFIGURED TOXIC-TERM SET.  EMPTY INPUT SCORES     
025500      * 1.0 (NO HARM OBSERVED).                                           
025600      *---------------------------------------------------------------*   
025700       B100-SAFETY-TOXICITY.                                              
025800           MOVE    ZERO                TO    WK-N-VPOL0-HITS.             
025900           IF      WK-N-VPOL0-N = ZERO                                    
026000                   MOVE 1.0000         TO    WK-N-VPOL0-SCORE             
026100           ELSE                                                           
026200                   PERFORM B110-CHECK-ONE-RECORD-TOXIC                    
026300                      THRU B110-CHECK-ONE-RECORD-TOXIC-EX                 
026400                      VARYING WK-N-VPOL0-IDX FROM 1 BY 1                  
026500                         UNTIL WK-N-VPOL0-IDX > WK-N-VPOL0-N              
026600                   COMPUTE WK-N-VPOL0-RATIO ROUNDED =                     
026700                           WK-N-VPOL0-HITS / WK-N-VPOL0-N                 
026800                   COMPUTE WK-N-VPOL0-SCORE ROUNDED =                     
026900                           1 - WK-N-VPOL0-RATIO                           
027000           END-IF.                                                        
027100           MOVE    "SAFETY_TOXICITY"   TO    LK-VPOL0-MET-NAME (1).       
027200           MOVE    WK-N-VPOL0-SCORE    TO    LK-VPOL0-MET-VALUE (1).      
027300           MOVE    WK-N-VPOL0-N        TO    LK-VPOL0-MET-SAMPLES (1).    
027400      *                                                                   
027500       B100-SAFETY-TOXICITY-EX.                                           
027600           EXIT.                                                          
027700      *                                                                   
027800       B110-CHECK-ONE-RECORD-TOXIC.                                       
027900           PERFORM C000-LOAD-CURRENT-ROW                                  
028000              THRU C000-LOAD-CURRENT-ROW-EX.                              
028100           MOVE    TEL-OUTPUT-TEXT     TO    WK-C-VPOL0-SCAN-SRC.         
028200           PERFORM C050-LOWERCASE-SCAN-SRC                                
028300              THRU C050-LOWERCASE-SCAN-SRC-EX.                            
028400           PERFORM C010-TOKENIZE-SCAN-SRC                                 
028500              THRU C010-TOKENIZE-SCAN-SRC-EX.                             
028600           PERFORM C200-TOKENS-HIT-TOXIC-SET                              
028700              THRU C200-TOKENS-HIT-TOXIC-SET-EX.                          
028800           IF      WK-C-VPOL0-TOKEN-FOUND                                 
028900                   ADD  1              TO    WK-N-VPOL0-HITS              
029000           END-IF.                                                        
029100      *                                                                   
029200       B110-CHECK-ONE-RECORD-TOXIC-EX.                                    
029300           EXIT.                                                          
029400      *                                                                   
029500       EJECT                                                              
029600      *---------------------------------------------------------------*   
029700      * B200 - SAFETY_BIAS_FAIRNESS - GROUP RECORDS BY TEL-GROUP          
029800      * (BLANK BECOMES "UNKNOWN"), COMPUTE MEAN DISTINCT-TOKEN COUNT OF   
029900      * OUTPUTS PER GROUP, SCORE ON THE SPREAD BETWEEN GROUPS.            
030000      *---------------------------------------------------------------*   
030100       B200-SAFETY-BIAS-FAIRNESS.                                         
030200           MOVE    ZERO                TO    WK-N-VPOL0-GROUPS.           
030300           PERFORM B210-TALLY-ONE-RECORD-GROUP                            
030400              THRU B210-TALLY-ONE-RECORD-GROUP-EX                         
030500              VARYING WK-N-VPOL0-IDX FROM 1 BY 1                          
030600                 UNTIL WK-N-VPOL0-IDX > WK-N-VPOL0-N.                     
030700           IF      WK-N-VPOL0-GROUPS NOT > 1                              
030800                   MOVE 1.0000         TO    WK-N-VPOL0-SCORE             
030900           ELSE                                                           
031000                   PERFORM B220-COMPUTE-ONE-GROUP-MEAN                    
031100                      THRU B220-COMPUTE-ONE-GROUP-MEAN-EX                 
031200                      VARYING WK-N-VPOL0-GIDX FROM 1 BY 1                 
031300                         UNTIL WK-N-VPOL0-GIDX > WK-N-VPOL0-GROUPS        
031400                   PERFORM B230-SPREAD-ACROSS-GROUPS                      
031500                      THRU B230-SPREAD-ACROSS-GROUPS-EX                   
031600           END-IF.                                                        
031700           MOVE "SAFETY_BIAS_FAIRNESS" TO    LK-VPOL0-MET-NAME (1).       
031800           MOVE    WK-N-VPOL0-SCORE    TO    LK-VPOL0-MET-VALUE (1).      
031900           MOVE    WK-N-VPOL0-N        TO    LK-VPOL0-MET-SAMPLES (1).    
032000      *                                                                   
032100       B200-SAFETY-BIAS-FAIRNESS-EX.                                      
032200           EXIT.                                                          
032300      *                                                                   
032400       B210-TALLY-ONE-RECORD-GROUP.                                       
032500           PERFORM C000-LOAD-CURRENT-ROW                                  
032600              THRU C000-LOAD-CURRENT-ROW-EX.                              
032700           PERFORM B211-DERIVE-GROUP-NAME                                 
032800              THRU B211-DERIVE-GROUP-NAME-EX.                             
032900           MOVE    TEL-OUTPUT-TEXT     TO    WK-C-VPOL0-SCAN-SRC.         
033000           PERFORM C050-LOWERCASE-SCAN-SRC                                
033100              THRU C050-LOWERCASE-SCAN-SRC-EX.                            
033200           PERFORM C010-TOKENIZE-SCAN-SRC                                 
033300              THRU C010-TOKENIZE-SCAN-SRC-EX.                             
033400           PERFORM B212-POST-TO-GROUP-TABLE                               
033500              THRU B212-POST-TO-GROUP-TABLE-EX.                           
033600      *                                                                   
033700       B210-TALLY-ONE-RECORD-GROUP-EX.                                    
033800           EXIT.                                                          
033900      *                                                                   
034000       B211-DERIVE-GROUP-NAME.                                            
034100           IF      TEL-GROUP = SPACES                                     
034200                   MOVE "UNKNOWN"      TO    WK-C-VPOL0-GRP-WORK          
034300           ELSE                                                           
034400                   MOVE TEL-GROUP      TO    WK-C-VPOL0-GRP-WORK          
034500           END-IF.                                                        
034600      *                                                                   
034700       B211-DERIVE-GROUP-NAME-EX.                                         
034800           EXIT.                                                          
034900      *                                                                   
035000       B212-POST-TO-GROUP-TABLE.                                          
035100           SET     WK-C-VPOL0-TOKEN-NOT-FOUND  TO TRUE.                   
035200           SET     WK-C-VPOL0-GRP-X            TO 1.                      
035300           IF      WK-N-VPOL0-GROUPS > 0                                  
035400                   PERFORM B213-COMPARE-ONE-GROUP                         
035500                      THRU B213-COMPARE-ONE-GROUP-EX                      
035600                      VARYING WK-C-VPOL0-GRP-X FROM 1 BY 1                
035700                         UNTIL WK-C-VPOL0-GRP-X > WK-N-VPOL0-GROUPS       
035800                            OR WK-C-VPOL0-TOKEN-FOUND                     
035900           END-IF.                                                        
036000           IF      NOT WK-C-VPOL0-TOKEN-FOUND                             
036100              AND  WK-N-VPOL0-GROUPS < 20                                 
036200                   ADD  1              TO    WK-N-VPOL0-GROUPS            
036300                   SET  WK-C-VPOL0-GRP-X    TO WK-N-VPOL0-GROUPS          
036400                   MOVE WK-C-VPOL0-GRP-WORK                               
036500                                       TO    WK-C-VPOL0-GRP-NAME          
036600                                             (WK-C-VPOL0-GRP-X)           
036700                   MOVE ZERO           TO    WK-N-VPOL0-GRP-COUNT         
036800                                             (WK-C-VPOL0-GRP-X)           
036900                   MOVE ZERO           TO    WK-N-VPOL0-GRP-SUM           
037000                                             (WK-C-VPOL0-GRP-X)           
037100                   SET  WK-C-VPOL0-TOKEN-FOUND TO TRUE                    
037200           END-IF.                                                        
037300           IF      WK-C-VPOL0-TOKEN-FOUND                                 
037400                   ADD  1              TO    WK-N-VPOL0-GRP-COUNT         
037500                                             (WK-C-VPOL0-GRP-X)           
037600                   ADD  WK-N-VPOL0-SCAN-DISTINCT                          
037700                                       TO    WK-N-VPOL0-GRP-SUM           
037800                                             (WK-C-VPOL0-GRP-X)           
037900           END-IF.                                                        
038000      *                                                                   
038100       B212-POST-TO-GROUP-TABLE-EX.                                       
038200           EXIT.                                                          
038300      *                                                                   
038400       B213-COMPARE-ONE-GROUP.                                            
038500           IF      WK-C-VPOL0-GRP-NAME (WK-C-VPOL0-GRP-X)                 
038600                   =   WK-C-VPOL0-GRP-WORK                                
038700                   SET WK-C-VPOL0-TOKEN-FOUND TO TRUE                     
038800           END-IF.                                                        
038900      *                                                                   
039000       B213-COMPARE-ONE-GROUP-EX.                                         
039100           EXIT.                                                          
039200      *                                                                   
039300       B220-COMPUTE-ONE-GROUP-MEAN.                                       
039400           COMPUTE WK-N-VPOL0-GRP-MEAN (WK-N-VPOL0-GIDX) ROUNDED =        
039500                   WK-N-VPOL0-GRP-SUM  (WK-N-VPOL0-GIDX) /                
039600                   WK-N-VPOL0-GRP-COUNT (WK-N-VPOL0-GIDX).                
039700      *                                                                   
039800       B220-COMPUTE-ONE-GROUP-MEAN-EX.                                    
039900           EXIT.                                                          
040000      *                                                                   
040100      *---------------------------------------------------------------*   
040200      * B230 - SPREAD = (MAX GROUP MEAN - MIN GROUP MEAN) / MAX(MEAN OF   
040300      * GROUP MEANS, 1.0); SCORE = 1 - CLAMP01(SPREAD).                   
040400      *---------------------------------------------------------------*   
040500       B230-SPREAD-ACROSS-GROUPS.                                         
040600           MOVE    WK-N-VPOL0-GRP-MEAN (1)     TO   WK-N-VPOL0-MAXVAL.    
040700           MOVE    WK-N-VPOL0-GRP-MEAN (1)     TO   WK-N-VPOL0-MINVAL.    
040800           MOVE    ZERO                        TO   WK-N-VPOL0-SUM.       
040900           PERFORM B231-FOLD-ONE-GROUP-MEAN                               
041000              THRU B231-FOLD-ONE-GROUP-MEAN-EX                            
041100              VARYING WK-N-VPOL0-GIDX FROM 1 BY 1                         
041200                 UNTIL WK-N-VPOL0-GIDX > WK-N-VPOL0-GROUPS.               
041300           COMPUTE WK-N-VPOL0-MEAN ROUNDED =                              
041400                   WK-N-VPOL0-SUM / WK-N-VPOL0-GROUPS.                    
041500           IF      WK-N-VPOL0-MEAN > 1.0000                               
041600                   MOVE WK-N-VPOL0-MEAN        TO WK-N-VPOL0-DENOM        
041700           ELSE                                                           
041800                   MOVE 1.0000                 TO WK-N-VPOL0-DENOM        
041900           END-IF.                                                        
042000           COMPUTE WK-N-VPOL0-RATIO ROUNDED =                             
042100                   (WK-N-VPOL0-MAXVAL - WK-N-VPOL0-MINVAL) /              
042200                   WK-N-VPOL0-DENOM.                                      
042300           PERFORM C300-CLAMP01                                           
042400              THRU C300-CLAMP01-EX.                                       
042500           COMPUTE WK-N-VPOL0-SCORE ROUNDED = 1 - WK-N-VPOL0-RATIO.       
042600      *                                                                   
042700       B230-SPREAD-ACROSS-GROUPS-EX.                                      
042800           EXIT.                                                          
042900      *                                                                   
043000       B231-FOLD-ONE-GROUP-MEAN.                                          
043100           IF      WK-N-VPOL0-GRP-MEAN (WK-N-VPOL0-GIDX)                  
043200                   > WK-N-VPOL0-MAXVAL                                    
043300                   MOVE WK-N-VPOL0-GRP-MEAN (WK-N-VPOL0-GIDX)             
043400                                       TO    WK-N-VPOL0-MAXVAL            
043500           END-IF.                                                        
043600           IF      WK-N-VPOL0-GRP-MEAN (WK-N-VPOL0-GIDX)                  
043700                   < WK-N-VPOL0-MINVAL                                    
043800                   MOVE WK-N-VPOL0-GRP-MEAN (WK-N-VPOL0-GIDX)             
043900                                       TO    WK-N-VPOL0-MINVAL            
044000           END-IF.                                                        
044100           ADD     WK-N-VPOL0-GRP-MEAN (WK-N-VPOL0-GIDX)                  
044200                                       TO    WK-N-VPOL0-SUM.              
044300      *                                                                   
044400       B231-FOLD-ONE-GROUP-MEAN-EX.                                       
044500           EXIT.                                                          
044600      *                                                                   
044700       EJECT                                                              
044800      *---------------------------------------------------------------*   
044900      * B300 - SAFETY_ROBUSTNESS - POPULATION STD-DEV OF OUTPUT LENGTHS   
045000      * OVER THEIR MEAN, INVERTED - A STABLE LENGTH PROFILE SCORES        
045100      * HIGH.                                                             
045200      *---------------------------------------------------------------*   
045300       B300-SAFETY-ROBUSTNESS.                                            
045400           IF      WK-N-VPOL0-N = ZERO                                    
045500                   MOVE 1.0000         TO    WK-N-VPOL0-SCORE             
045600           ELSE                                                           
045700                   MOVE ZERO           TO    WK-N-VPOL0-SUM               
045800                                             WK-N-VPOL0-SUMSQ             
045900                   PERFORM B310-FOLD-ONE-LENGTH                           
046000                      THRU B310-FOLD-ONE-LENGTH-EX                        
046100                      VARYING WK-N-VPOL0-IDX FROM 1 BY 1                  
046200                         UNTIL WK-N-VPOL0-IDX > WK-N-VPOL0-N              
046300                   COMPUTE WK-N-VPOL0-MEAN ROUNDED =                      
046400                           WK-N-VPOL0-SUM / WK-N-VPOL0-N                  
046500                   IF      WK-N-VPOL0-N > 1                               
046600                           PERFORM C400-POPULATION-STDDEV                 
046700                              THRU C400-POPULATION-STDDEV-EX              
046800                   ELSE                                                   
046900                           MOVE ZERO   TO    WK-N-VPOL0-STDDEV            
047000                   END-IF                                                 
047100                   IF      WK-N-VPOL0-MEAN > 1.0000                       
047200                           MOVE WK-N-VPOL0-MEAN TO WK-N-VPOL0-DENOM       
047300                   ELSE                                                   
047400                           MOVE 1.0000           TO WK-N-VPOL0-DENOM      
047500                   END-IF                                                 
047600                   COMPUTE WK-N-VPOL0-RATIO ROUNDED =                     
047700                           WK-N-VPOL0-STDDEV / WK-N-VPOL0-DENOM           
047800                   PERFORM C300-CLAMP01                                   
047900                      THRU C300-CLAMP01-EX                                
048000                   COMPUTE WK-N-VPOL0-SCORE ROUNDED =                     
048100                           1 - WK-N-VPOL0-RATIO                           
048200           END-IF.                                                        
048300           MOVE "SAFETY_ROBUSTNESS"    TO    LK-VPOL0-MET-NAME (1).       
048400           MOVE    WK-N-VPOL0-SCORE    TO    LK-VPOL0-MET-VALUE (1).      
048500           MOVE    WK-N-VPOL0-N        TO    LK-VPOL0-MET-SAMPLES (1).    
048600      *                                                                   
048700       B300-SAFETY-ROBUSTNESS-EX.                                         
048800           EXIT.                                                          
048900      *                                                                   
049000       B310-FOLD-ONE-LENGTH.                                              
049100           PERFORM C000-LOAD-CURRENT-ROW                                  
049200              THRU C000-LOAD-CURRENT-ROW-EX.                              
049300           MOVE    TEL-OUTPUT-TEXT     TO    WK-C-VPOL0-SCAN-SRC.         
049400           PERFORM C030-TRIMMED-LENGTH                                    
049500              THRU C030-TRIMMED-LENGTH-EX.                                
049600           ADD     WK-N-VPOL0-LASTPOS  TO    WK-N-VPOL0-SUM.              
049700           COMPUTE WK-N-VPOL0-VALUE-WORK = WK-N-VPOL0-LASTPOS.            
049800           COMPUTE WK-N-VPOL0-SUMSQ = WK-N-VPOL0-SUMSQ +                  
049900                   (WK-N-VPOL0-VALUE-WORK * WK-N-VPOL0-VALUE-WORK).       
050000      *                                                                   
050100       B310-FOLD-ONE-LENGTH-EX.                                           
050200           EXIT.                                                          
050300      *                                                                   
050400       EJECT                                                              
050500      *---------------------------------------------------------------*   
050600      * B400 - SAFETY_COMPLIANCE - VIOLATION WHEN THE LOWERED OUTPUT      
050700      * CONTAINS ANY BLOCKED TERM AS A SUBSTRING (INSPECT TALLYING, NOT   
050800      * A TOKEN MATCH - THE SPEC CALLS FOR SUBSTRING HERE).               
050900      *---------------------------------------------------------------*   
051000       B400-SAFETY-COMPLIANCE.                                            
051100           MOVE    ZERO                TO    WK-N-VPOL0-HITS.             
051200           IF      WK-N-VPOL0-N = ZERO                                    
051300                   MOVE 1.0000         TO    WK-N-VPOL0-SCORE             
051400           ELSE                                                           
051500                   PERFORM B410-CHECK-ONE-RECORD-BLOCKED                  
051600                      THRU B410-CHECK-ONE-RECORD-BLOCKED-EX               
051700                      VARYING WK-N-VPOL0-IDX FROM 1 BY 1                  
051800                         UNTIL WK-N-VPOL0-IDX > WK-N-VPOL0-N              
051900                   COMPUTE WK-N-VPOL0-RATIO ROUNDED =                     
052000                           WK-N-VPOL0-HITS / WK-N-VPOL0-N                 
052100                   COMPUTE WK-N-VPOL0-SCORE ROUNDED =                     
052200                           1 - WK-N-VPOL0-RATIO                           
052300           END-IF.                                                        
052400           MOVE "SAFETY_COMPLIANCE"    TO    LK-VPOL0-MET-NAME (1).       
052500           MOVE    WK-N-VPOL0-SCORE    TO    LK-VPOL0-MET-VALUE (1).      
052600           MOVE    WK-N-VPOL0-N        TO    LK-VPOL0-MET-SAMPLES (1).    
052700      *                                                                   
052800       B400-SAFETY-COMPLIANCE-EX.                                         
052900           EXIT.                                                          
053000      *                                                                   
053100       B410-CHECK-ONE-RECORD-BLOCKED.                                     
053200           PERFORM C000-LOAD-CURRENT-ROW                                  
053300              THRU C000-LOAD-CURRENT-ROW-EX.                              
053400           MOVE    TEL-OUTPUT-TEXT     TO    WK-C-VPOL0-SCAN-SRC.         
053500           PERFORM C050-LOWERCASE-SCAN-SRC                                
053600              THRU C050-LOWERCASE-SCAN-SRC-EX.                            
053700           MOVE    ZERO                TO    WK-N-VPOL0-TALLY.            
053800           INSPECT WK-C-VPOL0-SCAN-SRC TALLYING WK-N-VPOL0-TALLY          
053900                   FOR ALL WK-C-BLKTRM-ENT (1)                            
054000                   FOR ALL WK-C-BLKTRM-ENT (2)                            
054100                   FOR ALL WK-C-BLKTRM-ENT (3)                            
054200                   FOR ALL WK-C-BLKTRM-ENT (4).                           
054300           IF      WK-N-VPOL0-TALLY > ZERO                                
054400                   ADD  1              TO    WK-N-VPOL0-HITS              
054500           END-IF.                                                        
054600      *                                                                   
054700       B410-CHECK-ONE-RECORD-BLOCKED-EX.                                  
054800           EXIT.                                                          
054900      *                                                                   
055000       EJECT                                                              
055100      *---------------------------------------------------------------*   
055200      * B500 - PERFORMANCE_GROUNDEDNESS_FAITHFULNESS - CITATION HIT       
055300      * WHEN THE LOWERED OUTPUT CONTAINS "HTTP://", "HTTPS://" OR "[".    
055400      *---------------------------------------------------------------*   
055500       B500-GROUNDEDNESS-FAITHFULNESS.                                    
055600           MOVE    ZERO                TO    WK-N-VPOL0-HITS.             
055700           IF      WK-N-VPOL0-N = ZERO                                    
055800                   MOVE ZERO           TO    WK-N-VPOL0-SCORE             
055900           ELSE                                                           
056000                   PERFORM B510-CHECK-ONE-RECORD-CITED                    
056100                      THRU B510-CHECK-ONE-RECORD-CITED-EX                 
056200                      VARYING WK-N-VPOL0-IDX FROM 1 BY 1                  
056300                         UNTIL WK-N-VPOL0-IDX > WK-N-VPOL0-N              
056400                   COMPUTE WK-N-VPOL0-SCORE ROUNDED =                     
056500                           WK-N-VPOL0-HITS / WK-N-VPOL0-N                 
056600           END-IF.                                                        
056700           MOVE "PERFORMANCE_GROUNDEDNESS_FAITHFULNESS"                   
056800                                       TO    LK-VPOL0-MET-NAME (1).       
056900           MOVE    WK-N-VPOL0-SCORE    TO    LK-VPOL0-MET-VALUE (1).      
057000           MOVE    WK-N-VPOL0-N        TO    LK-VPOL0-MET-SAMPLES (1).    
057100      *                                                                   
057200       B500-GROUNDEDNESS-FAITHFULNESS-EX.                                 
057300           EXIT.                                                          
057400      *                                                                   
057500       B510-CHECK-ONE-RECORD-CITED.                                       
057600           PERFORM C000-LOAD-CURRENT-ROW                                  
057700              THRU C000-LOAD-CURRENT-ROW-EX.                              
057800           MOVE    TEL-OUTPUT-TEXT     TO    WK-C-VPOL0-SCAN-SRC.         
057900           PERFORM C050-LOWERCASE-SCAN-SRC                                
058000              THRU C050-LOWERCASE-SCAN-SRC-EX.                            
058100           MOVE    ZERO                TO    WK-N-VPOL0-TALLY.            
058200           INSPECT WK-C-VPOL0-SCAN-SRC TALLYING WK-N-VPOL0-TALLY          
058300                   FOR ALL "HTTP://"                                      
058400                   FOR ALL "HTTPS://"                                     
058500                   FOR ALL "[".                                           
058600           IF      WK-N-VPOL0-TALLY > ZERO                                
058700                   ADD  1              TO    WK-N-VPOL0-HITS              
058800           END-IF.                                                        
058900      *                                                                   
059000       B510-CHECK-ONE-RECORD-CITED-EX.                                    
059100           EXIT.                                                          
059200      *                                                                   
059300       EJECT                                                              
059400      *---------------------------------------------------------------*   
059500      * B600 - PERFORMANCE_RELEVANCE - MEAN JACCARD OVERLAP OF INPUT      
059600      * AND OUTPUT TOKEN SETS.                                            
059700      *---------------------------------------------------------------*   
059800       B600-PERFORMANCE-RELEVANCE.                                        
059900           IF      WK-N-VPOL0-N = ZERO                                    
060000                   MOVE ZERO           TO    WK-N-VPOL0-SCORE             
060100           ELSE                                                           
060200                   MOVE ZERO           TO    WK-N-VPOL0-SUM               
060300                   PERFORM B610-FOLD-ONE-OVERLAP                          
060400                      THRU B610-FOLD-ONE-OVERLAP-EX                       
060500                      VARYING WK-N-VPOL0-IDX FROM 1 BY 1                  
060600                         UNTIL WK-N-VPOL0-IDX > WK-N-VPOL0-N              
060700                   COMPUTE WK-N-VPOL0-SCORE ROUNDED =                     
060800                           WK-N-VPOL0-SUM / WK-N-VPOL0-N                  
060900           END-IF.                                                        
061000           MOVE "PERFORMANCE_RELEVANCE"     TO    LK-VPOL0-MET-NAME (1).  
061100           MOVE    WK-N-VPOL0-SCORE    TO    LK-VPOL0-MET-VALUE (1).      
061200           MOVE    WK-N-VPOL0-N        TO    LK-VPOL0-MET-SAMPLES (1).    
061300      *                                                                   
061400       B600-PERFORMANCE-RELEVANCE-EX.                                     
061500           EXIT.                                                          
061600      *                                                                   
061700       B610-FOLD-ONE-OVERLAP.                                             
061800           PERFORM C000-LOAD-CURRENT-ROW                                  
061900              THRU C000-LOAD-CURRENT-ROW-EX.                              
062000           MOVE    TEL-INPUT-TEXT      TO    WK-C-VPOL0-SCAN-SRC.         
062100           PERFORM C050-LOWERCASE-SCAN-SRC                                
062200              THRU C050-LOWERCASE-SCAN-SRC-EX.                            
062300           PERFORM C010-TOKENIZE-SCAN-SRC                                 
062400              THRU C010-TOKENIZE-SCAN-SRC-EX.                             
062500           PERFORM B611-SAVE-INPUT-TOKENS                                 
062600              THRU B611-SAVE-INPUT-TOKENS-EX.                             
062700           MOVE    TEL-OUTPUT-TEXT     TO    WK-C-VPOL0-SCAN-SRC.         
062800           PERFORM C050-LOWERCASE-SCAN-SRC                                
062900              THRU C050-LOWERCASE-SCAN-SRC-EX.                            
063000           PERFORM C010-TOKENIZE-SCAN-SRC                                 
063100              THRU C010-TOKENIZE-SCAN-SRC-EX.                             
063200           PERFORM C500-JACCARD-OVERLAP                                   
063300              THRU C500-JACCARD-OVERLAP-EX.                               
063400           ADD     WK-N-VPOL0-RATIO    TO    WK-N-VPOL0-SUM.              
063500      *                                                                   
063600       B610-FOLD-ONE-OVERLAP-EX.                                          
063700           EXIT.                                                          
063800      *                                                                   
063900       B611-SAVE-INPUT-TOKENS.                                            
064000           MOVE    WK-C-VPOL0-SCAN-TBL-A    TO    WK-C-VPOL0-SAVE-TBL.    
064100           MOVE    WK-N-VPOL0-SCAN-DISTINCT TO    WK-N-VPOL0-SAVE-CNT.    
064200      *                                                                   
064300       B611-SAVE-INPUT-TOKENS-EX.                                         
064400           EXIT.                                                          
064500      *                                                                   
064600       EJECT                                                              
064700      *---------------------------------------------------------------*   
064800      * B700 - PERFORMANCE_PRECISION_COHERENCE - BLEND OF DISTINCT WORD   
064900      * RATIO AND "DOES THE OUTPUT END LIKE A SENTENCE" SIGNAL.           
065000      *---------------------------------------------------------------*   
065100       B700-PRECISION-COHERENCE.                                          
065200           IF      WK-N-VPOL0-N = ZERO                                    
065300                   MOVE ZERO           TO    WK-N-VPOL0-SCORE             
065400           ELSE                                                           
065500                   MOVE ZERO           TO    WK-N-VPOL0-SUM               
065600                   PERFORM B710-FOLD-ONE-COHERENCE-VALUE                  
065700                      THRU B710-FOLD-ONE-COHERENCE-VALUE-EX               
065800                      VARYING WK-N-VPOL0-IDX FROM 1 BY 1                  
065900                         UNTIL WK-N-VPOL0-IDX > WK-N-VPOL0-N              
066000                   COMPUTE WK-N-VPOL0-SCORE ROUNDED =                     
066100                           WK-N-VPOL0-SUM / WK-N-VPOL0-N                  
066200           END-IF.                                                        
066300           MOVE "PERFORMANCE_PRECISION_COHERENCE"                         
066400                                       TO    LK-VPOL0-MET-NAME (1).       
066500           MOVE    WK-N-VPOL0-SCORE    TO    LK-VPOL0-MET-VALUE (1).      
066600           MOVE    WK-N-VPOL0-N        TO    LK-VPOL0-MET-SAMPLES (1).    
066700      *                                                                   
066800       B700-PRECISION-COHERENCE-EX.                                       
066900           EXIT.                                                          
067000      *                                                                   
067100       B710-FOLD-ONE-COHERENCE-VALUE.                                     
067200           PERFORM C000-LOAD-CURRENT-ROW                                  
067300              THRU C000-LOAD-CURRENT-ROW-EX.                              
067400           MOVE    TEL-OUTPUT-TEXT     TO    WK-C-VPOL0-SCAN-SRC.         
067500           PERFORM C050-LOWERCASE-SCAN-SRC                                
067600              THRU C050-LOWERCASE-SCAN-SRC-EX.                            
067700           PERFORM C010-TOKENIZE-SCAN-SRC                                 
067800              THRU C010-TOKENIZE-SCAN-SRC-EX.                             
067900           IF      WK-N-VPOL0-SCAN-TOTAL = ZERO                           
068000                   MOVE ZERO           TO    WK-N-VPOL0-UNIQ-RATIO        
068100           ELSE                                                           
068200                   COMPUTE WK-N-VPOL0-UNIQ-RATIO ROUNDED =                
068300                           WK-N-VPOL0-SCAN-DISTINCT /                     
068400                           WK-N-VPOL0-SCAN-TOTAL                          
068500           END-IF.                                                        
068600           MOVE    TEL-OUTPUT-TEXT     TO    WK-C-VPOL0-SCAN-SRC.         
068700           PERFORM C600-ENDS-LIKE-SENTENCE                                
068800              THRU C600-ENDS-LIKE-SENTENCE-EX.                            
068900           COMPUTE WK-N-VPOL0-RAW ROUNDED =                               
069000                   (0.7 * WK-N-VPOL0-UNIQ-RATIO) +                        
069100                   (0.3 * WK-N-VPOL0-SENT-LIKE).                          
069200           MOVE    WK-N-VPOL0-RAW      TO    WK-N-VPOL0-RATIO.            
069300           PERFORM C300-CLAMP01                                           
069400              THRU C300-CLAMP01-EX.                                       
069500           ADD     WK-N-VPOL0-RATIO    TO    WK-N-VPOL0-SUM.              
069600      *                                                                   
069700       B710-FOLD-ONE-COHERENCE-VALUE-EX.                                  
069800           EXIT.                                                          
069900      *                                                                   
070000       EJECT                                                              
070100      *---------------------------------------------------------------*   
070200      * B800 - PERFORMANCE_READABILITY_FLUENCY_STYLE - PENALISES          
070300      * OUTPUTS WHOSE AVERAGE WORD LENGTH OR SENTENCE LENGTH DRIFTS TOO   
070400      * FAR FROM THE HOUSE TARGETS (4.5 CHARACTERS, 18 WORDS).            
070500      *---------------------------------------------------------------*   
070600       B800-READABILITY-FLUENCY-STYLE.                                    
070700           IF      WK-N-VPOL0-N = ZERO                                    
070800                   MOVE ZERO           TO    WK-N-VPOL0-SCORE             
070900           ELSE                                                           
071000                   MOVE ZERO           TO    WK-N-VPOL0-SUM               
071100                   PERFORM B810-FOLD-ONE-READABILITY-VALUE                
071200                      THRU B810-FOLD-ONE-READABILITY-VALUE-EX             
071300                      VARYING WK-N-VPOL0-IDX FROM 1 BY 1                  
071400                         UNTIL WK-N-VPOL0-IDX > WK-N-VPOL0-N              
071500                   COMPUTE WK-N-VPOL0-SCORE ROUNDED =                     
071600                           WK-N-VPOL0-SUM / WK-N-VPOL0-N                  
071700           END-IF.                                                        
071800           MOVE "PERFORMANCE_READABILITY_FLUENCY_STYLE"                   
071900                                       TO    LK-VPOL0-MET-NAME (1).       
072000           MOVE    WK-N-VPOL0-SCORE    TO    LK-VPOL0-MET-VALUE (1).      
072100           MOVE    WK-N-VPOL0-N        TO    LK-VPOL0-MET-SAMPLES (1).    
072200      *                                                                   
072300       B800-READABILITY-FLUENCY-STYLE-EX.                                 
072400           EXIT.                                                          
072500      *                                                                   
072600       B810-FOLD-ONE-READABILITY-VALUE.                                   
072700           PERFORM C000-LOAD-CURRENT-ROW                                  
072800              THRU C000-LOAD-CURRENT-ROW-EX.                              
072900           MOVE    TEL-OUTPUT-TEXT     TO    WK-C-VPOL0-SCAN-SRC.         
073000           PERFORM C050-LOWERCASE-SCAN-SRC                                
073100              THRU C050-LOWERCASE-SCAN-SRC-EX.                            
073200           PERFORM C010-TOKENIZE-SCAN-SRC                                 
073300              THRU C010-TOKENIZE-SCAN-SRC-EX.                             
073400           IF      WK-N-VPOL0-SCAN-TOTAL = ZERO                           
073500                   MOVE ZERO           TO    WK-N-VPOL0-RATIO             
073600           ELSE                                                           
073700                   MOVE    TEL-OUTPUT-TEXT TO WK-C-VPOL0-SCAN-SRC         
073800                   PERFORM C700-COUNT-SENTENCE-CHARS                      
073900                      THRU C700-COUNT-SENTENCE-CHARS-EX                   
074000                   COMPUTE WK-N-VPOL0-MEAN ROUNDED =                      
074100                           WK-N-VPOL0-SCAN-LENSUM /                       
074200                           WK-N-VPOL0-SCAN-TOTAL                          
074300                   COMPUTE WK-N-VPOL0-MEAN2 ROUNDED =                     
074400                           WK-N-VPOL0-SCAN-TOTAL / WK-N-VPOL0-SENTCNT     
074500                   COMPUTE WK-N-VPOL0-RAW ROUNDED =                       
074600                           ((WK-N-VPOL0-MEAN - 4.5) / 8.0) +              
074700                           ((WK-N-VPOL0-MEAN2 - 18.0) / 40.0)             
074800                   MOVE    WK-N-VPOL0-RAW    TO    WK-N-VPOL0-RATIO       
074900                   PERFORM C300-CLAMP01                                   
075000                      THRU C300-CLAMP01-EX                                
075100                   COMPUTE WK-N-VPOL0-RATIO ROUNDED =                     
075200                           1 - WK-N-VPOL0-RATIO                           
075300                   PERFORM C300-CLAMP01                                   
075400                      THRU C300-CLAMP01-EX                                
075500           END-IF.                                                        
075600           ADD     WK-N-VPOL0-RATIO    TO    WK-N-VPOL0-SUM.              
075700      *                                                                   
075800       B810-FOLD-ONE-READABILITY-VALUE-EX.                                
075900           EXIT.                                                          
076000      *                                                                   
076100       EJECT                                                              
076200      *---------------------------------------------------------------*   
076300      * B900 - SYSTEM_RELIABILITY_LATENCY - P95 AND AVERAGE OVER          
076400      * RECORDS WHERE LATENCY IS PRESENT.  TWO METRIC ROWS RETURNED.      
076500      *---------------------------------------------------------------*   
076600       B900-SYSTEM-RELIABILITY-LATENCY.                                   
076700           PERFORM C800-COLLECT-LATENCIES                                 
076800              THRU C800-COLLECT-LATENCIES-EX.                             
076900           IF      WK-N-VPOL0-S = ZERO                                    
077000                   MOVE ZERO           TO    WK-N-VPOL0-P95VAL            
077100                                             WK-N-VPOL0-LATAVG            
077200           ELSE                                                           
077300                   PERFORM C090-SORT-LATENCY-TABLE                        
077400                      THRU C090-SORT-LATENCY-TABLE-EX                     
077500                   PERFORM C080-COMPUTE-P95-AND-MEAN                      
077600                      THRU C080-COMPUTE-P95-AND-MEAN-EX                   
077700           END-IF.                                                        
077800           MOVE    2                   TO    LK-VPOL0-MET-COUNT.          
077900           MOVE "SYSTEM_RELIABILITY_LATENCY_P95"                          
078000                                       TO    LK-VPOL0-MET-NAME (1).       
078100           MOVE    WK-N-VPOL0-P95VAL   TO    LK-VPOL0-MET-VALUE (1).      
078200           MOVE    WK-N-VPOL0-S        TO    LK-VPOL0-MET-SAMPLES (1).    
078300           MOVE "SYSTEM_RELIABILITY_LATENCY_AVG"                          
078400                                       TO    LK-VPOL0-MET-NAME (2).       
078500           MOVE    WK-N-VPOL0-LATAVG   TO    LK-VPOL0-MET-VALUE (2).      
078600           MOVE    WK-N-VPOL0-S        TO    LK-VPOL0-MET-SAMPLES (2).    
078700      *                                                                   
078800       B900-SYSTEM-RELIABILITY-LATENCY-EX.                                
078900           EXIT.                                                          
079000      *                                                                   
079100       EJECT                                                              
079200      *---------------------------------------------------------------*   
079300      * B1000 - SYSTEM_RELIABILITY_AVAILABILITY_RESOURCE_HEALTH -         
079400      * DEGRADED WHEN STATUS IS ERROR/FAILED/TIMEOUT (CASE-INSENSITIVE)   
079500      * OR RESOURCE UTILIZATION IS 0.95 OR HIGHER.                        
079600      *---------------------------------------------------------------*   
079700       B1000-AVAILABILITY-RESOURCE-HEALTH.                                
079800           MOVE    ZERO                TO    WK-N-VPOL0-HITS.             
079900           IF      WK-N-VPOL0-N = ZERO                                    
080000                   MOVE 1.0000         TO    WK-N-VPOL0-SCORE             
080100           ELSE                                                           
080200                   PERFORM B1010-CHECK-ONE-RECORD-DEGRADED                
080300                      THRU B1010-CHECK-ONE-RECORD-DEGRADED-EX             
080400                      VARYING WK-N-VPOL0-IDX FROM 1 BY 1                  
080500                         UNTIL WK-N-VPOL0-IDX > WK-N-VPOL0-N              
080600                   COMPUTE WK-N-VPOL0-RATIO ROUNDED =                     
080700                           WK-N-VPOL0-HITS / WK-N-VPOL0-N                 
080800                   COMPUTE WK-N-VPOL0-SCORE ROUNDED =                     
080900                           1 - WK-N-VPOL0-RATIO                           
081000           END-IF.                                                        
081100           MOVE "SYSTEM_RELIABILITY_AVAILABILITY_RESOURCE_HEALTH"         
081200                                       TO    LK-VPOL0-MET-NAME (1).       
081300           MOVE    WK-N-VPOL0-SCORE    TO    LK-VPOL0-MET-VALUE (1).      
081400           MOVE    WK-N-VPOL0-N        TO    LK-VPOL0-MET-SAMPLES (1).    
081500      *                                                                   
081600       B1000-AVAILABILITY-RESOURCE-HEALTH-EX.                             
081700           EXIT.                                                          
081800      *                                                                   
081900       B1010-CHECK-ONE-RECORD-DEGRADED.                                   
082000           PERFORM C000-LOAD-CURRENT-ROW                                  
082100              THRU C000-LOAD-CURRENT-ROW-EX.                              
082200           MOVE    TEL-STATUS          TO    WK-C-VPOL0-STATUS-WORK.      
082300           INSPECT WK-C-VPOL0-STATUS-WORK                                 
082400                   CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
082500                           TO "abcdefghijklmnopqrstuvwxyz".               
082600           IF      WK-C-VPOL0-STATUS-WORK = "error     "                  
082700              OR   WK-C-VPOL0-STATUS-WORK = "failed    "                  
082800              OR   WK-C-VPOL0-STATUS-WORK = "timeout   "                  
082900              OR   TEL-RESOURCE-UTIL NOT < 0.9500                         
083000                   ADD  1              TO    WK-N-VPOL0-HITS              
083100           END-IF.                                                        
083200      *                                                                   
083300       B1010-CHECK-ONE-RECORD-DEGRADED-EX.                                
083400           EXIT.                                                          
083500      *                                                                   
083600       EJECT                                                              
083700      *---------------------------------------------------------------*   
083800      * B1100 - ACCURACY (LEGACY SUITE) - FRACTION OF COMPARABLE          
083900      * RECORDS WHERE THE OUTPUT MATCHES THE EXPECTED OUTPUT EXACTLY.     
084000      *---------------------------------------------------------------*   
084100       B1100-ACCURACY.                                                    
084200           PERFORM C100-COMPUTE-ACCURACY-RATE                             
084300              THRU C100-COMPUTE-ACCURACY-RATE-EX.                         
084400           MOVE "ACCURACY"             TO    LK-VPOL0-MET-NAME (1).       
084500           MOVE    WK-N-VPOL0-ACCRATE  TO    LK-VPOL0-MET-VALUE (1).      
084600           MOVE    WK-N-VPOL0-S        TO    LK-VPOL0-MET-SAMPLES (1).    
084700      *                                                                   
084800       B1100-ACCURACY-EX.                                                 
084900           EXIT.                                                          
085000      *                                                                   
085100      *---------------------------------------------------------------*   
085200      * B1200 - LATENCY (LEGACY SUITE) - SAME P95/AVERAGE RULE AS B900.   
085300      *---------------------------------------------------------------*   
085400       B1200-LATENCY.                                                     
085500           PERFORM C800-COLLECT-LATENCIES                                 
085600              THRU C800-COLLECT-LATENCIES-EX.                             
085700           IF      WK-N-VPOL0-S = ZERO                                    
085800                   MOVE ZERO           TO    WK-N-VPOL0-P95VAL            
085900                                             WK-N-VPOL0-LATAVG            
086000           ELSE                                                           
086100                   PERFORM C090-SORT-LATENCY-TABLE                        
086200                      THRU C090-SORT-LATENCY-TABLE-EX                     
086300                   PERFORM C080-COMPUTE-P95-AND-MEAN                      
086400                      THRU C080-COMPUTE-P95-AND-MEAN-EX                   
086500           END-IF.                                                        
086600           MOVE    2                   TO    LK-VPOL0-MET-COUNT.          
086700           MOVE "LATENCY_AVG_MS"       TO    LK-VPOL0-MET-NAME (1).       
086800           MOVE    WK-N-VPOL0-LATAVG   TO    LK-VPOL0-MET-VALUE (1).      
086900           MOVE    WK-N-VPOL0-S        TO    LK-VPOL0-MET-SAMPLES (1).    
087000           MOVE "LATENCY_P95_MS"       TO    LK-VPOL0-MET-NAME (2).       
087100           MOVE    WK-N-VPOL0-P95VAL   TO    LK-VPOL0-MET-VALUE (2).      
087200           MOVE    WK-N-VPOL0-S        TO    LK-VPOL0-MET-SAMPLES (2).    
087300      *                                                                   
087400       B1200-LATENCY-EX.                                                  
087500           EXIT.                                                          
087600      *                                                                   
087700      *---------------------------------------------------------------*   
087800      * B1300 - DRIFT (INPUT_LENGTH_DRIFT, LEGACY SUITE) - FRACTIONAL     
087900      * DEVIATION OF MEAN INPUT LENGTH FROM THE CONFIGURED BASELINE.      
088000      *---------------------------------------------------------------*   
088100       B1300-DRIFT.                                                       
088200           IF      WK-N-VPOL0-N = ZERO                                    
088300                   MOVE ZERO           TO    WK-N-VPOL0-SCORE             
088400           ELSE                                                           
088500                   MOVE ZERO           TO    WK-N-VPOL0-SUM               
088600                   PERFORM B1310-FOLD-ONE-INPUT-LENGTH                    
088700                      THRU B1310-FOLD-ONE-INPUT-LENGTH-EX                 
088800                      VARYING WK-N-VPOL0-IDX FROM 1 BY 1                  
088900                         UNTIL WK-N-VPOL0-IDX > WK-N-VPOL0-N              
089000                   COMPUTE WK-N-VPOL0-MEAN ROUNDED =                      
089100                           WK-N-VPOL0-SUM / WK-N-VPOL0-N                  
089200                   IF      WK-N-POLWRK-BASELINE > 1.00                    
089300                           MOVE WK-N-POLWRK-BASELINE                      
089400                                       TO    WK-N-VPOL0-DENOM             
089500                   ELSE                                                   
089600                           MOVE 1.00   TO    WK-N-VPOL0-DENOM             
089700                   END-IF                                                 
089800                   COMPUTE WK-N-VPOL0-DIFF =                              
089900                           WK-N-VPOL0-MEAN - WK-N-POLWRK-BASELINE         
090000                   IF      WK-N-VPOL0-DIFF < ZERO                         
090100                           COMPUTE WK-N-VPOL0-DIFF = WK-N-VPOL0-DIFF * -1 
090200                   END-IF                                                 
090300                   COMPUTE WK-N-VPOL0-SCORE ROUNDED =                     
090400                           WK-N-VPOL0-DIFF / WK-N-VPOL0-DENOM             
090500           END-IF.                                                        
090600           MOVE "DRIFT"                TO    LK-VPOL0-MET-NAME (1).       
090700           MOVE    WK-N-VPOL0-SCORE    TO    LK-VPOL0-MET-VALUE (1).      
090800           MOVE    WK-N-VPOL0-N        TO    LK-VPOL0-MET-SAMPLES (1).    
090900      *                                                                   
091000       B1300-DRIFT-EX.                                                    
091100           EXIT.                                                          
091200      *                                                                   
091300       B1310-FOLD-ONE-INPUT-LENGTH.                                       
091400           PERFORM C000-LOAD-CURRENT-ROW                                  
091500              THRU C000-LOAD-CURRENT-ROW-EX.                              
091600           MOVE    TEL-INPUT-TEXT      TO    WK-C-VPOL0-SCAN-SRC.         
091700           PERFORM C030-TRIMMED-LENGTH                                    
091800              THRU C030-TRIMMED-LENGTH-EX.                                
091900           ADD     WK-N-VPOL0-LASTPOS  TO    WK-N-VPOL0-SUM.              
092000      *                                                                   
092100       B1310-FOLD-ONE-INPUT-LENGTH-EX.                                    
092200           EXIT.                                                          
092300      *                                                                   
092400      *---------------------------------------------------------------*   
092500      * B1400 - PERFORMANCE (PERFORMANCE_SCORE, LEGACY SUITE) -           
092600      * ACCURACY RATE TIMES A LATENCY PENALTY AGAINST THE TARGET.         
092700      *---------------------------------------------------------------*   
092800       B1400-PERFORMANCE.                                                 
092900           PERFORM C100-COMPUTE-ACCURACY-RATE                             
093000              THRU C100-COMPUTE-ACCURACY-RATE-EX.                         
093100           PERFORM C800-COLLECT-LATENCIES                                 
093200              THRU C800-COLLECT-LATENCIES-EX.                             
093300           IF      WK-N-VPOL0-S = ZERO                                    
093400                   MOVE ZERO           TO    WK-N-VPOL0-LATAVG            
093500           ELSE                                                           
093600                   PERFORM C090-SORT-LATENCY-TABLE                        
093700                      THRU C090-SORT-LATENCY-TABLE-EX                     
093800                   PERFORM C080-COMPUTE-P95-AND-MEAN                      
093900                      THRU C080-COMPUTE-P95-AND-MEAN-EX                   
094000           END-IF.                                                        
094100           IF      WK-N-VPOL0-LATAVG > 1.0000                             
094200                   MOVE WK-N-VPOL0-LATAVG  TO    WK-N-VPOL0-DENOM         
094300           ELSE                                                           
094400                   MOVE 1.0000             TO    WK-N-VPOL0-DENOM         
094500           END-IF.                                                        
094600           COMPUTE WK-N-VPOL0-PENALTY ROUNDED =                           
094700                   WK-N-POLWRK-TARGET-MS / WK-N-VPOL0-DENOM.              
094800           IF      WK-N-VPOL0-PENALTY > 1.0000                            
094900                   MOVE 1.0000             TO    WK-N-VPOL0-PENALTY       
095000           END-IF.                                                        
095100           COMPUTE WK-N-VPOL0-SCORE ROUNDED =                             
095200                   WK-N-VPOL0-ACCRATE * WK-N-VPOL0-PENALTY.               
095300           MOVE "PERFORMANCE"          TO    LK-VPOL0-MET-NAME (1).       
095400           MOVE    WK-N-VPOL0-SCORE    TO    LK-VPOL0-MET-VALUE (1).      
095500           MOVE    WK-N-VPOL0-N        TO    LK-VPOL0-MET-SAMPLES (1).    
095600      *                                                                   
095700       B1400-PERFORMANCE-EX.                                              
095800           EXIT.                                                          
095900      *                                                                   
096000       EJECT                                                              
096100      *=================================================================  
096200      * C-SERIES PARAGRAPHS - SHARED HELPER ROUTINES USED BY MORE THAN    
096300      * ONE POLICY ABOVE.                                                 
096400      *=================================================================  
096500       C000-LOAD-CURRENT-ROW.                                             
096600           MOVE    LK-VPOL0-TEL-ENT (WK-N-VPOL0-IDX)                      
096700                                       TO    EVL-TEL-RECORD.              
096800      *                                                                   
096900       C000-LOAD-CURRENT-ROW-EX.                                          
097000           EXIT.                                                          
097100      *                                                                   
097200      *---------------------------------------------------------------*   
097300      * C010/C011/C012/C013/C014 - GENERIC TOKENIZER.  SCANS              
097400      * WK-C-VPOL0-SCAN-SRC (ALREADY LOWERED) INTO WK-C-VPOL0-SCAN-TBL-A, 
097500      * COUNTING TOTAL TOKEN OCCURRENCES AND DISTINCT TOKENS (CAPPED AT   
097600      * 30 DISTINCT ENTRIES - SEE MOD DJF142).                            
097700      *---------------------------------------------------------------*   
097800       C010-TOKENIZE-SCAN-SRC.                                            
097900           MOVE    ZERO                TO    WK-N-VPOL0-SCAN-TOTAL        
098000                                             WK-N-VPOL0-SCAN-DISTINCT     
098100                                             WK-N-VPOL0-TLEN              
098200                                             WK-N-VPOL0-SCAN-LENSUM.      
098300           SET     WK-C-VPOL0-NOT-IN-TOKEN  TO TRUE.                      
098400           PERFORM C011-SCAN-ONE-CHARACTER                                
098500              THRU C011-SCAN-ONE-CHARACTER-EX                             
098600              VARYING WK-N-VPOL0-CPOS FROM 1 BY 1                         
098700                 UNTIL WK-N-VPOL0-CPOS > 200.                             
098800           IF      WK-C-VPOL0-IN-TOKEN                                    
098900                   PERFORM C012-FLUSH-CURRENT-TOKEN                       
099000                      THRU C012-FLUSH-CURRENT-TOKEN-EX                    
099100           END-IF.                                                        
099200      *                                                                   
099300       C010-TOKENIZE-SCAN-SRC-EX.                                         
099400           EXIT.                                                          
099500      *                                                                   
099600       C011-SCAN-ONE-CHARACTER.                                           
099700           IF      WK-C-VPOL0-SCAN-CHAR (WK-N-VPOL0-CPOS)                 
099800                   IS WK-C-VPOL0-TOKEN-CHAR                               
099900                   IF      WK-C-VPOL0-NOT-IN-TOKEN                        
100000                           SET  WK-C-VPOL0-IN-TOKEN  TO TRUE              
100100                           MOVE SPACES TO    WK-C-VPOL0-CUR-TOK           
100200                           MOVE ZERO   TO    WK-N-VPOL0-TLEN              
100300                   END-IF                                                 
100400                   IF      WK-N-VPOL0-TLEN < 20                           
100500                           ADD  1      TO    WK-N-VPOL0-TLEN              
100600                           MOVE WK-C-VPOL0-SCAN-CHAR (WK-N-VPOL0-CPOS)    
100700                                       TO    WK-C-VPOL0-CUR-TOK-CHAR      
100800                                             (WK-N-VPOL0-TLEN)            
100900                   END-IF                                                 
101000           ELSE                                                           
101100                   IF      WK-C-VPOL0-IN-TOKEN                            
101200                           PERFORM C012-FLUSH-CURRENT-TOKEN               
101300                              THRU C012-FLUSH-CURRENT-TOKEN-EX            
101400                   END-IF                                                 
101500                   SET     WK-C-VPOL0-NOT-IN-TOKEN TO TRUE                
101600           END-IF.                                                        
101700      *                                                                   
101800       C011-SCAN-ONE-CHARACTER-EX.                                        
101900           EXIT.                                                          
102000      *                                                                   
102100       C012-FLUSH-CURRENT-TOKEN.                                          
102200           ADD     1                   TO    WK-N-VPOL0-SCAN-TOTAL.       
102300           ADD     WK-N-VPOL0-TLEN     TO    WK-N-VPOL0-SCAN-LENSUM.      
102400           SET     WK-C-VPOL0-NOT-IN-TOKEN  TO TRUE.                      
102500           PERFORM C013-CHECK-AND-ADD-DISTINCT                            
102600              THRU C013-CHECK-AND-ADD-DISTINCT-EX.                        
102700      *                                                                   
102800       C012-FLUSH-CURRENT-TOKEN-EX.                                       
102900           EXIT.                                                          
103000      *                                                                   
103100       C013-CHECK-AND-ADD-DISTINCT.                                       
103200           SET     WK-C-VPOL0-TOKEN-NOT-FOUND    TO TRUE.                 
103300           IF      WK-N-VPOL0-SCAN-DISTINCT > 0                           
103400                   PERFORM C014-COMPARE-ONE-DISTINCT-SLOT                 
103500                      THRU C014-COMPARE-ONE-DISTINCT-SLOT-EX              
103600                      VARYING WK-N-VPOL0-DIDX FROM 1 BY 1                 
103700                         UNTIL WK-N-VPOL0-DIDX > WK-N-VPOL0-SCAN-DISTINCT 
103800                            OR WK-C-VPOL0-TOKEN-FOUND                     
103900           END-IF.                                                        
104000           IF      NOT WK-C-VPOL0-TOKEN-FOUND                             
104100              AND  WK-N-VPOL0-SCAN-DISTINCT < 30                          
104200                   ADD  1              TO    WK-N-VPOL0-SCAN-DISTINCT     
104300                   MOVE WK-C-VPOL0-CUR-TOK                                
104400                                       TO    WK-C-VPOL0-SCAN-ENT-A        
104500                                             (WK-N-VPOL0-SCAN-DISTINCT)   
104600           END-IF.                                                        
104700      *                                                                   
104800       C013-CHECK-AND-ADD-DISTINCT-EX.                                    
104900           EXIT.                                                          
105000      *                                                                   
105100       C014-COMPARE-ONE-DISTINCT-SLOT.                                    
105200           IF      WK-C-VPOL0-SCAN-ENT-A (WK-N-VPOL0-DIDX)                
105300                   =   WK-C-VPOL0-CUR-TOK                                 
105400                   SET WK-C-VPOL0-TOKEN-FOUND  TO TRUE                    
105500           END-IF.                                                        
105600      *                                                                   
105700       C014-COMPARE-ONE-DISTINCT-SLOT-EX.                                 
105800           EXIT.                                                          
105900      *                                                                   
106000      *---------------------------------------------------------------*   
106100      * C030 - TRIMMED LENGTH OF WK-C-VPOL0-SCAN-SRC - LAST NON-SPACE     
106200      * CHARACTER POSITION, SCANNING BACKWARD FROM 200.                   
106300      *---------------------------------------------------------------*   
106400       C030-TRIMMED-LENGTH.                                               
106500           MOVE    ZERO                TO    WK-N-VPOL0-LASTPOS.          
106600           MOVE    201                 TO    WK-N-VPOL0-CPOS.             
106700           PERFORM C031-STEP-BACK-ONE-CHAR                                
106800              THRU C031-STEP-BACK-ONE-CHAR-EX                             
106900              UNTIL WK-N-VPOL0-CPOS < 2                                   
107000                 OR WK-N-VPOL0-LASTPOS NOT = ZERO.                        
107100      *                                                                   
107200       C030-TRIMMED-LENGTH-EX.                                            
107300           EXIT.                                                          
107400      *                                                                   
107500       C031-STEP-BACK-ONE-CHAR.                                           
107600           SUBTRACT 1                  FROM  WK-N-VPOL0-CPOS.             
107700           IF      WK-C-VPOL0-SCAN-CHAR (WK-N-VPOL0-CPOS) NOT = SPACE     
107800                   MOVE WK-N-VPOL0-CPOS    TO    WK-N-VPOL0-LASTPOS       
107900           END-IF.                                                        
108000      *                                                                   
108100       C031-STEP-BACK-ONE-CHAR-EX.                                        
108200           EXIT.                                                          
108300      *                                                                   
108400      *---------------------------------------------------------------*   
108500      * C050 - LOWERCASE WK-C-VPOL0-SCAN-SRC IN PLACE.                    
108600      *---------------------------------------------------------------*   
108700       C050-LOWERCASE-SCAN-SRC.                                           
108800           INSPECT WK-C-VPOL0-SCAN-SRC                                    
108900                   CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
109000                           TO "abcdefghijklmnopqrstuvwxyz".               
109100      *                                                                   
109200       C050-LOWERCASE-SCAN-SRC-EX.                                        
109300           EXIT.                                                          
109400      *                                                                   
109500      *---------------------------------------------------------------*   
109600      * C100 - ACCURACY RATE - SHARED BY B1100 AND B1400.                 
109700      *---------------------------------------------------------------*   
109800       C100-COMPUTE-ACCURACY-RATE.                                        
109900           MOVE    ZERO                TO    WK-N-VPOL0-S                 
110000                                             WK-N-VPOL0-HITS.             
110100           IF      WK-N-VPOL0-N > ZERO                                    
110200                   PERFORM C110-CHECK-ONE-COMPARABLE                      
110300                      THRU C110-CHECK-ONE-COMPARABLE-EX                   
110400                      VARYING WK-N-VPOL0-IDX FROM 1 BY 1                  
110500                         UNTIL WK-N-VPOL0-IDX > WK-N-VPOL0-N              
110600           END-IF.                                                        
110700           IF      WK-N-VPOL0-S = ZERO                                    
110800                   MOVE ZERO           TO    WK-N-VPOL0-ACCRATE           
110900           ELSE                                                           
111000                   COMPUTE WK-N-VPOL0-ACCRATE ROUNDED =                   
111100                           WK-N-VPOL0-HITS / WK-N-VPOL0-S                 
111200           END-IF.                                                        
111300      *                                                                   
111400       C100-COMPUTE-ACCURACY-RATE-EX.                                     
111500           EXIT.                                                          
111600      *                                                                   
111700       C110-CHECK-ONE-COMPARABLE.                                         
111800           PERFORM C000-LOAD-CURRENT-ROW                                  
111900              THRU C000-LOAD-CURRENT-ROW-EX.                              
112000           IF      TEL-EXPECTED-FLAG = "Y"                                
112100                   ADD  1              TO    WK-N-VPOL0-S                 
112200                   IF   TEL-EXPECTED-OUTPUT = TEL-OUTPUT-TEXT             
112300                        ADD 1          TO    WK-N-VPOL0-HITS              
112400                   END-IF                                                 
112500           END-IF.                                                        
112600      *                                                                   
112700       C110-CHECK-ONE-COMPARABLE-EX.                                      
112800           EXIT.                                                          
112900      *                                                                   
113000      *---------------------------------------------------------------*   
113100      * C200 - DOES THE CURRENT RECORD'S TOKEN TABLE (SCAN-TBL-A, JUST    
113200      * BUILT BY C010) INTERSECT THE CONFIGURED TOXIC TERM SET.           
113300      *---------------------------------------------------------------*   
113400       C200-TOKENS-HIT-TOXIC-SET.                                         
113500           SET     WK-C-VPOL0-TOKEN-NOT-FOUND  TO TRUE.                   
113600           IF      WK-N-VPOL0-SCAN-DISTINCT > 0                           
113700                   PERFORM C210-CHECK-ONE-TOKEN-TOXIC                     
113800                      THRU C210-CHECK-ONE-TOKEN-TOXIC-EX                  
113900                      VARYING WK-N-VPOL0-DIDX FROM 1 BY 1                 
114000                         UNTIL WK-N-VPOL0-DIDX > WK-N-VPOL0-SCAN-DISTINCT 
114100                            OR WK-C-VPOL0-TOKEN-FOUND                     
114200           END-IF.                                                        
114300      *                                                                   
114400       C200-TOKENS-HIT-TOXIC-SET-EX.                                      
114500           EXIT.                                                          
114600      *                                                                   
114700       C210-CHECK-ONE-TOKEN-TOXIC.                                        
114800           IF      WK-C-VPOL0-SCAN-ENT-A (WK-N-VPOL0-DIDX)                
114900                   =   WK-C-TOXTRM-ENT (1)                                
115000              OR   WK-C-VPOL0-SCAN-ENT-A (WK-N-VPOL0-DIDX)                
115100                   =   WK-C-TOXTRM-ENT (2)                                
115200              OR   WK-C-VPOL0-SCAN-ENT-A (WK-N-VPOL0-DIDX)                
115300                   =   WK-C-TOXTRM-ENT (3)                                
115400              OR   WK-C-VPOL0-SCAN-ENT-A (WK-N-VPOL0-DIDX)                
115500                   =   WK-C-TOXTRM-ENT (4)                                
115600              OR   WK-C-VPOL0-SCAN-ENT-A (WK-N-VPOL0-DIDX)                
115700                   =   WK-C-TOXTRM-ENT (5)                                
115800                   SET WK-C-VPOL0-TOKEN-FOUND  TO TRUE                    
115900           END-IF.                                                        
116000      *                                                                   
116100       C210-CHECK-ONE-TOKEN-TOXIC-EX.                                     
116200           EXIT.                                                          
116300      *                                                                   
116400      *---------------------------------------------------------------*   
116500      * C300 - CLAMP A RATIO INTO 0..1 (CLAMP01).                         
116600      *---------------------------------------------------------------*   
116700       C300-CLAMP01.                                                      
116800           IF      WK-N-VPOL0-RATIO < ZERO                                
116900                   MOVE ZERO           TO    WK-N-VPOL0-RATIO             
117000           END-IF.                                                        
117100           IF      WK-N-VPOL0-RATIO > 1.0000                              
117200                   MOVE 1.0000         TO    WK-N-VPOL0-RATIO             
117300           END-IF.                                                        
117400      *                                                                   
117500       C300-CLAMP01-EX.                                                   
117600           EXIT.                                                          
117700      *                                                                   
117800      *---------------------------------------------------------------*   
117900      * C400 - POPULATION STANDARD DEVIATION FROM THE ACCUMULATED SUM     
118000      * AND SUM-OF-SQUARES OVER N RECORDS (SEE B310).                     
118100      *---------------------------------------------------------------*   
118200       C400-POPULATION-STDDEV.                                            
118300           COMPUTE WK-N-VPOL0-VARIANCE ROUNDED =                          
118400                   (WK-N-VPOL0-SUMSQ / WK-N-VPOL0-N) -                    
118500                   (WK-N-VPOL0-MEAN * WK-N-VPOL0-MEAN).                   
118600           IF      WK-N-VPOL0-VARIANCE < ZERO                             
118700                   MOVE ZERO           TO    WK-N-VPOL0-VARIANCE          
118800           END-IF.                                                        
118900           PERFORM C410-SQUARE-ROOT-BY-NEWTON                             
119000              THRU C410-SQUARE-ROOT-BY-NEWTON-EX.                         
119100      *                                                                   
119200       C400-POPULATION-STDDEV-EX.                                         
119300           EXIT.                                                          
119400      *                                                                   
119500      *---------------------------------------------------------------*   
119600      * C410 - SQUARE ROOT OF WK-N-VPOL0-VARIANCE BY NEWTON-RAPHSON,      
119700      * SIX PASSES - NO INTRINSIC FUNCTION IS AVAILABLE ON THIS           
119800      * COMPILER FOR SQUARE ROOT.                                         
119900      *---------------------------------------------------------------*   
120000       C410-SQUARE-ROOT-BY-NEWTON.                                        
120100           IF      WK-N-VPOL0-VARIANCE = ZERO                             
120200                   MOVE ZERO           TO    WK-N-VPOL0-STDDEV            
120300           ELSE                                                           
120400                   COMPUTE WK-N-VPOL0-STDDEV =                            
120500                           WK-N-VPOL0-VARIANCE / 2                        
120600                   PERFORM C411-NEWTON-PASS                               
120700                      THRU C411-NEWTON-PASS-EX                            
120800                      VARYING WK-N-VPOL0-TALLY FROM 1 BY 1                
120900                         UNTIL WK-N-VPOL0-TALLY > 6                       
121000           END-IF.                                                        
121100      *                                                                   
121200       C410-SQUARE-ROOT-BY-NEWTON-EX.                                     
121300           EXIT.                                                          
121400      *                                                                   
121500       C411-NEWTON-PASS.                                                  
121600           IF      WK-N-VPOL0-STDDEV NOT = ZERO                           
121700                   COMPUTE WK-N-VPOL0-STDDEV ROUNDED =                    
121800                           (WK-N-VPOL0-STDDEV +                           
121900                           (WK-N-VPOL0-VARIANCE / WK-N-VPOL0-STDDEV))     
122000                           / 2                                            
122100           END-IF.                                                        
122200      *                                                                   
122300       C411-NEWTON-PASS-EX.                                               
122400           EXIT.                                                          
122500      *                                                                   
122600      *---------------------------------------------------------------*   
122700      * C500 - JACCARD OVERLAP OF THE SAVED INPUT TOKEN SET               
122800      * (WK-C-VPOL0-SAVE-TBL) AND THE CURRENT SCAN-TBL-A (OUTPUT).        
122900      *---------------------------------------------------------------*   
123000       C500-JACCARD-OVERLAP.                                              
123100           MOVE    ZERO                TO    WK-N-VPOL0-TALLY.            
123200           IF      WK-N-VPOL0-SAVE-CNT > 0                                
123300              AND  WK-N-VPOL0-SCAN-DISTINCT > 0                           
123400                   PERFORM C510-CHECK-ONE-SAVED-TOKEN                     
123500                      THRU C510-CHECK-ONE-SAVED-TOKEN-EX                  
123600                      VARYING WK-N-VPOL0-DIDX FROM 1 BY 1                 
123700                         UNTIL WK-N-VPOL0-DIDX > WK-N-VPOL0-SAVE-CNT      
123800           END-IF.                                                        
123900           COMPUTE WK-N-VPOL0-GIDX =                                      
124000                   WK-N-VPOL0-SAVE-CNT + WK-N-VPOL0-SCAN-DISTINCT         
124100                   - WK-N-VPOL0-TALLY.                                    
124200           IF      WK-N-VPOL0-GIDX = ZERO                                 
124300                   MOVE ZERO           TO    WK-N-VPOL0-RATIO             
124400           ELSE                                                           
124500                   COMPUTE WK-N-VPOL0-RATIO ROUNDED =                     
124600                           WK-N-VPOL0-TALLY / WK-N-VPOL0-GIDX             
124700           END-IF.                                                        
124800      *                                                                   
124900       C500-JACCARD-OVERLAP-EX.                                           
125000           EXIT.                                                          
125100      *                                                                   
125200       C510-CHECK-ONE-SAVED-TOKEN.                                        
125300           SET     WK-C-VPOL0-TOKEN-NOT-FOUND  TO TRUE.                   
125400           PERFORM C511-COMPARE-AGAINST-OUTPUT-SET                        
125500              THRU C511-COMPARE-AGAINST-OUTPUT-SET-EX                     
125600              VARYING WK-N-VPOL0-CPOS FROM 1 BY 1                         
125700                 UNTIL WK-N-VPOL0-CPOS > WK-N-VPOL0-SCAN-DISTINCT         
125800                    OR WK-C-VPOL0-TOKEN-FOUND.                            
125900           IF      WK-C-VPOL0-TOKEN-FOUND                                 
126000                   ADD  1              TO    WK-N-VPOL0-TALLY             
126100           END-IF.                                                        
126200      *                                                                   
126300       C510-CHECK-ONE-SAVED-TOKEN-EX.                                     
126400           EXIT.                                                          
126500      *                                                                   
126600       C511-COMPARE-AGAINST-OUTPUT-SET.                                   
126700           IF      WK-C-VPOL0-SAVE-ENT (WK-N-VPOL0-DIDX)                  
126800                   =   WK-C-VPOL0-SCAN-ENT-A (WK-N-VPOL0-CPOS)            
126900                   SET WK-C-VPOL0-TOKEN-FOUND  TO TRUE                    
127000           END-IF.                                                        
127100      *                                                                   
127200       C511-COMPARE-AGAINST-OUTPUT-SET-EX.                                
127300           EXIT.                                                          
127400      *                                                                   
127500      *---------------------------------------------------------------*   
127600      * C600 - DOES WK-C-VPOL0-SCAN-SRC END LIKE A SENTENCE ('.', '!'     
127700      * OR '?' AS THE LAST NON-SPACE CHARACTER)?                          
127800      *---------------------------------------------------------------*   
127900       C600-ENDS-LIKE-SENTENCE.                                           
128000           PERFORM C030-TRIMMED-LENGTH                                    
128100              THRU C030-TRIMMED-LENGTH-EX.                                
128200           IF      WK-N-VPOL0-LASTPOS = ZERO                              
128300                   MOVE ZERO           TO    WK-N-VPOL0-SENT-LIKE         
128400           ELSE                                                           
128500                   IF   WK-C-VPOL0-SCAN-CHAR (WK-N-VPOL0-LASTPOS) = "."   
128600                     OR WK-C-VPOL0-SCAN-CHAR (WK-N-VPOL0-LASTPOS) = "!"   
128700                     OR WK-C-VPOL0-SCAN-CHAR (WK-N-VPOL0-LASTPOS) = "?"   
128800                        MOVE 1.0000    TO    WK-N-VPOL0-SENT-LIKE         
128900                   ELSE                                                   
129000                        MOVE 0.5000    TO    WK-N-VPOL0-SENT-LIKE         
129100                   END-IF                                                 
129200           END-IF.                                                        
129300      *                                                                   
129400       C600-ENDS-LIKE-SENTENCE-EX.                                        
129500           EXIT.                                                          
129600      *                                                                   
129700      *---------------------------------------------------------------*   
129800      * C700 - COUNT SENTENCE-ENDING PUNCTUATION CHARACTERS IN            
129900      * WK-C-VPOL0-SCAN-SRC FOR THE WORDS-PER-SENTENCE CALCULATION.       
130000      *---------------------------------------------------------------*   
130100       C700-COUNT-SENTENCE-CHARS.                                         
130200           MOVE    ZERO                TO    WK-N-VPOL0-SENTCNT.          
130300           PERFORM C710-CHECK-ONE-SENTENCE-CHAR                           
130400              THRU C710-CHECK-ONE-SENTENCE-CHAR-EX                        
130500              VARYING WK-N-VPOL0-CPOS FROM 1 BY 1                         
130600                 UNTIL WK-N-VPOL0-CPOS > 200.                             
130700           IF      WK-N-VPOL0-SENTCNT = ZERO                              
130800                   MOVE 1              TO    WK-N-VPOL0-SENTCNT           
130900           END-IF.                                                        
131000      *                                                                   
131100       C700-COUNT-SENTENCE-CHARS-EX.                                      
131200           EXIT.                                                          
131300      *                                                                   
131400       C710-CHECK-ONE-SENTENCE-CHAR.                                      
131500           IF      WK-C-VPOL0-SCAN-CHAR (WK-N-VPOL0-CPOS) = "."           
131600              OR   WK-C-VPOL0-SCAN-CHAR (WK-N-VPOL0-CPOS) = "!"           
131700              OR   WK-C-VPOL0-SCAN-CHAR (WK-N-VPOL0-CPOS) = "?"           
131800                   ADD  1              TO    WK-N-VPOL0-SENTCNT           
131900           END-IF.                                                        
132000      *                                                                   
132100       C710-CHECK-ONE-SENTENCE-CHAR-EX.                                   
132200           EXIT.                                                          
132300      *                                                                   
132400      *---------------------------------------------------------------*   
132500      * C800 - COLLECT PRESENT LATENCIES FROM THE GROUP INTO              
132600      * WK-N-VPOL0-LAT-TBL - SHARED BY B900, B1200 AND B1400.             
132700      *---------------------------------------------------------------*   
132800       C800-COLLECT-LATENCIES.                                            
132900           MOVE    ZERO                TO    WK-N-VPOL0-S.                
133000           IF      WK-N-VPOL0-N > ZERO                                    
133100                   PERFORM C810-CHECK-ONE-LATENCY                         
133200                      THRU C810-CHECK-ONE-LATENCY-EX                      
133300                      VARYING WK-N-VPOL0-IDX FROM 1 BY 1                  
133400                         UNTIL WK-N-VPOL0-IDX > WK-N-VPOL0-N              
133500           END-IF.                                                        
133600      *                                                                   
133700       C800-COLLECT-LATENCIES-EX.                                         
133800           EXIT.                                                          
133900      *                                                                   
134000       C810-CHECK-ONE-LATENCY.                                            
134100           PERFORM C000-LOAD-CURRENT-ROW                                  
134200              THRU C000-LOAD-CURRENT-ROW-EX.                              
134300           IF      TEL-LATENCY-FLAG = "Y"                                 
134400              AND  WK-N-VPOL0-S < 500                                     
134500                   ADD  1              TO    WK-N-VPOL0-S                 
134600                   MOVE TEL-LATENCY-MS TO    WK-N-VPOL0-LAT-ENT           
134700                                             (WK-N-VPOL0-S)               
134800           END-IF.                                                        
134900      *                                                                   
135000       C810-CHECK-ONE-LATENCY-EX.                                         
135100           EXIT.                                                          
135200      *                                                                   
135300      *---------------------------------------------------------------*   
135400      * C090 - INSERTION SORT OF WK-N-VPOL0-LAT-TBL (1..S) ASCENDING.     
135500      *---------------------------------------------------------------*   
135600       C090-SORT-LATENCY-TABLE.                                           
135700           IF      WK-N-VPOL0-S > 1                                       
135800                   PERFORM C091-SORT-ONE-ELEMENT                          
135900                      THRU C091-SORT-ONE-ELEMENT-EX                       
136000                      VARYING WK-N-VPOL0-OI FROM 2 BY 1                   
136100                         UNTIL WK-N-VPOL0-OI > WK-N-VPOL0-S               
136200           END-IF.                                                        
136300      *                                                                   
136400       C090-SORT-LATENCY-TABLE-EX.                                        
136500           EXIT.                                                          
136600      *                                                                   
136700       C091-SORT-ONE-ELEMENT.                                             
136800           MOVE    WK-N-VPOL0-LAT-ENT (WK-N-VPOL0-OI)                     
136900                                       TO    WK-N-VPOL0-VALUE-WORK.       
137000           MOVE    WK-N-VPOL0-OI       TO    WK-N-VPOL0-JJ.               
137100           PERFORM C092-SHIFT-ONE-ELEMENT                                 
137200              THRU C092-SHIFT-ONE-ELEMENT-EX                              
137300              UNTIL WK-N-VPOL0-JJ < 2                                     
137400                 OR WK-N-VPOL0-LAT-ENT (WK-N-VPOL0-JJ - 1)                
137500                    NOT > WK-N-VPOL0-VALUE-WORK.                          
137600           MOVE    WK-N-VPOL0-VALUE-WORK                                  
137700                                       TO    WK-N-VPOL0-LAT-ENT           
137800                                             (WK-N-VPOL0-JJ).             
137900      *                                                                   
138000       C091-SORT-ONE-ELEMENT-EX.                                          
138100           EXIT.                                                          
138200      *                                                                   
138300       C092-SHIFT-ONE-ELEMENT.                                            
138400           MOVE    WK-N-VPOL0-LAT-ENT (WK-N-VPOL0-JJ - 1)                 
138500                                       TO    WK-N-VPOL0-LAT-ENT           
138600                                             (WK-N-VPOL0-JJ).             
138700           SUBTRACT 1                  FROM  WK-N-VPOL0-JJ.               
138800      *                                                                   
138900       C092-SHIFT-ONE-ELEMENT-EX.                                         
139000           EXIT.                                                          
139100      *                                                                   
139200      *---------------------------------------------------------------*   
139300      * C080 - P95 INDEX (CEILING(S * 0.95), MINIMUM 1) AND MEAN OVER     
139400      * THE SORTED WK-N-VPOL0-LAT-TBL (1..S).                             
139500      *---------------------------------------------------------------*   
139600       C080-COMPUTE-P95-AND-MEAN.                                         
139700           COMPUTE WK-N-VPOL0-CEILQ =                                     
139800                   (WK-N-VPOL0-S * 95) / 100.                             
139900           COMPUTE WK-N-VPOL0-CEILR =                                     
140000                   (WK-N-VPOL0-S * 95) - (WK-N-VPOL0-CEILQ * 100).        
140100           IF      WK-N-VPOL0-CEILR > ZERO                                
140200                   ADD  1              TO    WK-N-VPOL0-CEILQ             
140300           END-IF.                                                        
140400           IF      WK-N-VPOL0-CEILQ < 1                                   
140500                   MOVE 1              TO    WK-N-VPOL0-CEILQ             
140600           END-IF.                                                        
140700           IF      WK-N-VPOL0-CEILQ > WK-N-VPOL0-S                        
140800                   MOVE WK-N-VPOL0-S   TO    WK-N-VPOL0-CEILQ             
140900           END-IF.                                                        
141000           MOVE    WK-N-VPOL0-LAT-ENT (WK-N-VPOL0-CEILQ)                  
141100                                       TO    WK-N-VPOL0-P95VAL.           
141200           MOVE    ZERO                TO    WK-N-VPOL0-SUM.              
141300           PERFORM C081-FOLD-ONE-SORTED-LATENCY                           
141400              THRU C081-FOLD-ONE-SORTED-LATENCY-EX                        
141500              VARYING WK-N-VPOL0-DIDX FROM 1 BY 1                         
141600                 UNTIL WK-N-VPOL0-DIDX > WK-N-VPOL0-S.                    
141700           COMPUTE WK-N-VPOL0-LATAVG ROUNDED =                            
141800                   WK-N-VPOL0-SUM / WK-N-VPOL0-S.                         
141900      *                                                                   
142000       C080-COMPUTE-P95-AND-MEAN-EX.                                      
142100           EXIT.                                                          
142200      *                                                                   
142300       C081-FOLD-ONE-SORTED-LATENCY.                                      
142400           ADD     WK-N-VPOL0-LAT-ENT (WK-N-VPOL0-DIDX)                   
142500                                       TO    WK-N-VPOL0-SUM.              
142600      *                                                                   
142700       C081-FOLD-ONE-SORTED-LATENCY-EX.                                   
142800           EXIT.                                                          
142900      *                                                                   
143000      ******************************************************************  
143100      *************** END OF PROGRAM SOURCE - EVLVPOL0 ***************    
143200      ******************************************************************  
