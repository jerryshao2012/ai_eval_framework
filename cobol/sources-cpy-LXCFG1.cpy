000100      * LXCFG1.cpybk  -  LINKAGE FOR CALL "EVLXCFG1"                      
000200      *----------------------------------------------------------------*  
000300      * CALLED ONCE PER RUN FROM EVLVDRV0 PARAGRAPH A040-RESOLVE-ROOT.    
000400      * THE DRIVER HAS ALREADY LOADED THE WHOLE THRESHOLDS FILE INTO      
000500      * LK-XCFG1-RAW-THR-TBL (SORT IS NOT REQUIRED - EVLXCFG1 JUST        
000600      * PICKS OUT THE GLOBAL-SCOPE ROWS).  ROOT POLICY LIST IS ALWAYS     
000700      * THE FULL 14-ENTRY REGISTRY; ROOT BATCH TIME IS ALWAYS THE         
000800      * DEFAULT CRON STRING - NEITHER IS READ FROM A FILE.                
000900      *----------------------------------------------------------------*  
001000       01  LK-XCFG1-PARMS.                                                
001100           05  LK-XCFG1-POLICY-COUNT   PIC 9(02) COMP.                    
001200           05  LK-XCFG1-POLICY-TBL     PIC X(50)                          
001300                                       OCCURS 14 TIMES                    
001400                                       INDEXED BY LK-XCFG1-POLICY-X.      
001500           05  LK-XCFG1-BATCH-TIME     PIC X(20).                         
001600           05  LK-XCFG1-THR-COUNT      PIC 9(03) COMP.                    
001700           05  LK-XCFG1-THR-TBL        OCCURS 40 TIMES                    
001800                                       INDEXED BY LK-XCFG1-THR-X.         
001900               10  LK-XCFG1-THR-METRIC-NAME  PIC X(50).                   
002000               10  LK-XCFG1-THR-LEVEL        PIC X(10).                   
002100               10  LK-XCFG1-THR-VALUE        PIC S9(07)V9(04).            
002200               10  LK-XCFG1-THR-DIRECTION    PIC X(03).                   
002300           05  LK-XCFG1-RETURN-CODE    PIC X(02).                         
002400               88  LK-XCFG1-OK                  VALUE "00".               
002500           05  FILLER                  PIC X(10).                         
002600      *                                                                   
002700       01  LK-XCFG1-RAW-THR-PARMS.                                        
002800           05  LK-XCFG1-RAW-THR-COUNT  PIC 9(03) COMP.                    
002900           05  LK-XCFG1-RAW-THR-TBL    OCCURS 200 TIMES                   
003000                                       INDEXED BY LK-XCFG1-RAW-THR-X.     
003100               10  LK-XCFG1-RAW-METRIC-NAME   PIC X(50).                  
003200               10  LK-XCFG1-RAW-LEVEL         PIC X(10).                  
003300               10  LK-XCFG1-RAW-VALUE         PIC S9(07)V9(04).           
003400               10  LK-XCFG1-RAW-DIRECTION     PIC X(03).                  
003500               10  LK-XCFG1-RAW-SCOPE         PIC X(20).                  
