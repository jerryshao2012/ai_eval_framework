000100      *************************                                           
000200       IDENTIFICATION DIVISION.                                           
000300      *************************                                           
000400       PROGRAM-ID.     EVLVTHR0.                                          
000500       AUTHOR.         P K SIEGEL.                                        
000600       INSTALLATION.   MIDLAND TRUST BANK - EDP DIVISION.                 
000700       DATE-WRITTEN.   11 SEP 1992.                                       
000800       DATE-COMPILED.                                                     
000900       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                  
001000      *                                                                   
001100      *DESCRIPTION :   THIS PROGRAM WILL COMPARE ONE METRIC VALUE FROM    
001200      *                THE EVALUATION POLICY ENGINE AGAINST THE CONFIGURED
001300      *                WARNING AND CRITICAL THRESHOLDS FOR THE OWNING     
001400      *                APPLICATION AND RETURN A BREACH ROW FOR EACH       
001500      *                THRESHOLD LEVEL CROSSED.  A METRIC MAY BREACH      
001600      *                NEITHER, EITHER, OR BOTH LEVELS IN ONE CALL.       
001700      *                                                                   
001800      *----------------------------------------------------------------*  
001900      * HISTORY OF MODIFICATION:                                          
002000      *----------------------------------------------------------------*  
002100      * MOD.#  INIT   DATE        DESCRIPTION                             
002200      * ------ ------ ----------  -----------------------------------     
002300      * PKS1A1 PKS    11/09/1992 - EV-0011 - INITIAL VERSION              
002400      * PKS1A6 PKS    02/05/1994 - EV-0041 - ADDED THE "BOTH LEVELS       
002500      *                            BREACHED" CASE - ORIGINALLY ONLY THE   
002600      *                            WORST LEVEL WAS REPORTED               
002700      * PKS1A9 PKS    14/01/1999 - Y2K REMEDIATION - WK-D-STD-CCYYMMDD    
002800      *                            EXPANDED TO 4 DIGIT CENTURY            
002900      * DJF1B7 DJF    08/11/2006 - EV-0241 - A THRESHOLD DIRECTION OTHER  
003000      *                            THAN MIN OR MAX NOW SETS RETURN CODE   
003100      *                            92 AND SKIPS THAT THRESHOLD ROW RATHER 
003200      *                            THAN TREATING IT AS A MAX              
003300      * DJF1D2 DJF    19/02/2017 - EV-0401 - BREACH TABLE RAISED FROM 10  
003400      *                            TO 20 ROWS TO MATCH THE THRESHOLD      
003500      *                            TABLE CEILING                          
003600      *----------------------------------------------------------------*  
003700       EJECT                                                              
003800      ********************                                                
003900       ENVIRONMENT DIVISION.                                              
004000      ********************                                                
004100       CONFIGURATION SECTION.                                             
004200       SOURCE-COMPUTER. IBM-AS400.                                        
004300       OBJECT-COMPUTER. IBM-AS400.                                        
004400       SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                    
004500      *                                                                   
004600       EJECT                                                              
004700      ***************                                                     
004800       DATA DIVISION.                                                     
004900      ***************                                                     
005000      ************************                                            
005100       WORKING-STORAGE SECTION.                                           
005200      ************************                                            
005300       01  FILLER               PIC X(24) VALUE                           
005400           "** PROGRAM EVLVTHR0  **".                                     
005500      *                                                                   
005600      * ---------------- PROGRAM WORKING STORAGE -----------------*       
005700       COPY EVLSTD.                                                       
005800       01  WK-C-COMMON.                                                   
005900       COPY EVLCW.                                                        
006000      *                                                                   
006100       01  WK-N-VTHR0-LOOP.                                               
006200           05  WK-N-VTHR0-TX        PIC 9(03) COMP.                       
006300           05  FILLER               PIC X(01).                            
006400      *                                                                   
006500       01  WK-C-VTHR0-SWITCH        PIC X(01) VALUE "N".                  
006600           88  WK-C-VTHR0-BAD-DIR-SEEN    VALUE "Y".                      
006700           88  WK-C-VTHR0-NO-BAD-DIR      VALUE "N".                      
006800       01  WK-C-VTHR0-SWITCH-R REDEFINES WK-C-VTHR0-SWITCH.               
006900           05  WK-C-VTHR0-SWITCH-BYTE     PIC X(01).                      
007000      *                                                                   
007100       01  WK-N-VTHR0-DIR-WORK.                                           
007200           05  WK-N-VTHR0-DIR-3     PIC X(03).                            
007300       01  WK-N-VTHR0-DIR-WORK-R REDEFINES WK-N-VTHR0-DIR-WORK.           
007400           05  WK-N-VTHR0-DIR-2     PIC X(02).                            
007500           05  FILLER               PIC X(01).                            
007600      *                                                                   
007700       01  WK-N-VTHR0-SCRATCH.                                            
007800           05  WK-N-VTHR0-THR-VAL   PIC S9(07)V9(04).                     
007900           05  WK-N-VTHR0-MET-VAL   PIC S9(07)V9(04).                     
008000       01  WK-N-VTHR0-SCRATCH-R REDEFINES WK-N-VTHR0-SCRATCH.             
008100           05  FILLER               PIC X(12).                            
008200      *                                                                   
008300       EJECT                                                              
008400       LINKAGE SECTION.                                                   
008500      *****************                                                   
008600       COPY LVTHR0.                                                       
008700       EJECT                                                              
008800      *****************************************                           
008900       PROCEDURE DIVISION USING LK-VTHR0-PARMS.                           
009000      *****************************************                           
009100       MAIN-MODULE.                                                       
009200           PERFORM A000-MAIN-PROCESSING                                   
009300              THRU A099-MAIN-PROCESSING-EX.                               
009400           GOBACK.                                                        
009500      *                                                                   
009600      *---------------------------------------------------------------*   
009700       A000-MAIN-PROCESSING.                                              
009800      *---------------------------------------------------------------*   
009900           MOVE    "00"                TO    LK-VTHR0-RETURN-CODE.        
010000           MOVE    ZERO                TO    LK-VTHR0-BRH-COUNT.          
010100           SET     WK-C-VTHR0-NO-BAD-DIR    TO TRUE.                      
010200           IF      LK-VTHR0-THR-COUNT > ZERO                              
010300                   PERFORM A100-EVAL-ONE-THRESHOLD                        
010400                      THRU A100-EVAL-ONE-THRESHOLD-EX                     
010500                      VARYING WK-N-VTHR0-TX FROM 1 BY 1                   
010600                         UNTIL WK-N-VTHR0-TX > LK-VTHR0-THR-COUNT         
010700           END-IF.                                                        
010800           IF      WK-C-VTHR0-BAD-DIR-SEEN                                
010900                   MOVE "92"           TO    LK-VTHR0-RETURN-CODE         
011000           END-IF.                                                        
011100      *                                                                   
011200       A099-MAIN-PROCESSING-EX.                                           
011300           EXIT.                                                          
011400      *                                                                   
011500      *---------------------------------------------------------------*   
011600      * A100 - EVALUATE ONE CONFIGURED THRESHOLD ROW AGAINST THE          
011700      * CURRENT METRIC VALUE.  DIRECTION MIN BREACHES WHEN THE METRIC     
011800      * IS STRICTLY LESS THAN THE THRESHOLD; DIRECTION MAX BREACHES       
011900      * WHEN THE METRIC IS STRICTLY GREATER.  ANY OTHER DIRECTION IS A    
012000      * CONFIGURATION ERROR - THE ROW IS SKIPPED AND THE BAD-DIRECTION    
012100      * SWITCH IS RAISED (SEE MOD DJF1B7).                                
012200      *---------------------------------------------------------------*   
012300       A100-EVAL-ONE-THRESHOLD.                                           
012400           MOVE    LK-VTHR0-THR-DIRECTION (WK-N-VTHR0-TX)                 
012500                                       TO    WK-N-VTHR0-DIR-WORK.         
012600           IF      WK-N-VTHR0-DIR-3 = "MIN"                               
012700                   IF   LK-VTHR0-METRIC-VALUE                             
012800                        < LK-VTHR0-THR-VALUE (WK-N-VTHR0-TX)              
012900                        PERFORM A110-POST-ONE-BREACH                      
013000                           THRU A110-POST-ONE-BREACH-EX                   
013100                   END-IF                                                 
013200           ELSE                                                           
013300           IF      WK-N-VTHR0-DIR-3 = "MAX"                               
013400                   IF   LK-VTHR0-METRIC-VALUE                             
013500                        > LK-VTHR0-THR-VALUE (WK-N-VTHR0-TX)              
013600                        PERFORM A110-POST-ONE-BREACH                      
013700                           THRU A110-POST-ONE-BREACH-EX                   
013800                   END-IF                                                 
013900           ELSE                                                           
014000                   SET  WK-C-VTHR0-BAD-DIR-SEEN  TO TRUE                  
014100           END-IF                                                         
014200           END-IF.                                                        
014300      *                                                                   
014400       A100-EVAL-ONE-THRESHOLD-EX.                                        
014500           EXIT.                                                          
014600      *                                                                   
014700      *---------------------------------------------------------------*   
014800       A110-POST-ONE-BREACH.                                              
014900      *---------------------------------------------------------------*   
015000           IF      LK-VTHR0-BRH-COUNT < 20                                
015100                   ADD  1              TO    LK-VTHR0-BRH-COUNT           
015200                   MOVE LK-VTHR0-THR-LEVEL (WK-N-VTHR0-TX)                
015300                                       TO    LK-VTHR0-BRH-LEVEL           
015400                                             (LK-VTHR0-BRH-COUNT)         
015500                   MOVE LK-VTHR0-THR-VALUE (WK-N-VTHR0-TX)                
015600                                       TO                                 
015700                                  LK-VTHR0-BRH-THRESHOLD-VALUE            
015800                                             (LK-VTHR0-BRH-COUNT)         
015900                   MOVE LK-VTHR0-METRIC-VALUE                             
016000                                       TO                                 
016100                                  LK-VTHR0-BRH-ACTUAL-VALUE               
016200                                             (LK-VTHR0-BRH-COUNT)         
016300                   MOVE LK-VTHR0-THR-DIRECTION (WK-N-VTHR0-TX)            
016400                                       TO    LK-VTHR0-BRH-DIRECTION       
016500                                             (LK-VTHR0-BRH-COUNT)         
016600           END-IF.                                                        
016700      *                                                                   
016800       A110-POST-ONE-BREACH-EX.                                           
016900           EXIT.                                                          
017000      *                                                                   
017100      ******************************************************************  
017200      *************** END OF PROGRAM SOURCE - EVLVTHR0 ***************    
017300      ******************************************************************  
