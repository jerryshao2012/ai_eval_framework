000100      *************************                                           
000200       IDENTIFICATION DIVISION.                                           
000300      *************************                                           
000400       PROGRAM-ID.     EVLXBAT0.                                          
000500       AUTHOR.         P K SIEGEL.                                        
000600       INSTALLATION.   MIDLAND TRUST BANK - EDP DIVISION.                 
000700       DATE-WRITTEN.   04 SEP 1992.                                       
000800       DATE-COMPILED.                                                     
000900       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                  
001000      *                                                                   
001100      *DESCRIPTION :   THIS PROGRAM WILL SERVE AS A COMMON MODULE TO      
001200      *                SPLIT THE APPLICATION LIST ACROSS A FIXED          
001300      *                NUMBER OF BATCH WORKERS BY CEILING DIVISION -      
001400      *                GROUP SIZE ZERO MEANS SINGLE-APP MODE, NO          
001500      *                SHARDING IS APPLIED.                               
001600      *                                                                   
001700      *----------------------------------------------------------------*  
001800      * HISTORY OF MODIFICATION:                                          
001900      *----------------------------------------------------------------*  
002000      * MOD.#  INIT   DATE        DESCRIPTION                             
002100      * ------ ------ ----------  -----------------------------------     
002200      * PKS1A1 PKS    04/09/1992 - EV-0009 - INITIAL VERSION              
002300      * PKS1A2 PKS    17/11/1993 - EV-0026 - GROUP SIZE ZERO NOW TREATED  
002400      *                            AS SINGLE-APP MODE RATHER THAN AN      
002500      *                            ABEND, TO SUPPORT AD HOC RE-RUNS       
002600      * PKS1A9 PKS    14/01/1999 - Y2K REMEDIATION - WK-D-STD-CCYYMMDD    
002700      *                            EXPANDED TO 4 DIGIT CENTURY            
002800      * DJF1B3 DJF    20/04/2004 - EV-0188 - SLICE COUNT CLAMPED SO THE   
002900      *                            LAST GROUP NEVER RUNS PAST THE END     
003000      *                            OF THE APPLICATION LIST                
003100      * DJF1C1 DJF    11/09/2014 - EV-0356 - GROUP INDEX AT OR BEYOND     
003200      *                            TOTAL GROUPS NOW RETURNS AN EMPTY      
003300      *                            SLICE INSTEAD OF THE ABNORMAL          
003400      *                            TERMINATION ROUTINE                    
003500      *----------------------------------------------------------------*  
003600       EJECT                                                              
003700      ********************                                                
003800       ENVIRONMENT DIVISION.                                              
003900      ********************                                                
004000       CONFIGURATION SECTION.                                             
004100       SOURCE-COMPUTER. IBM-AS400.                                        
004200       OBJECT-COMPUTER. IBM-AS400.                                        
004300       SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                    
004400      *                                                                   
004500       EJECT                                                              
004600      ***************                                                     
004700       DATA DIVISION.                                                     
004800      ***************                                                     
004900      ************************                                            
005000       WORKING-STORAGE SECTION.                                           
005100      ************************                                            
005200       01  FILLER               PIC X(24) VALUE                           
005300           "** PROGRAM EVLXBAT0  **".                                     
005400      *                                                                   
005500      * ---------------- PROGRAM WORKING STORAGE -----------------*       
005600       COPY EVLSTD.                                                       
005700       01  WK-C-COMMON.                                                   
005800       COPY EVLCW.                                                        
005900      *                                                                   
006000       01  WK-N-XBAT0.                                                    
006100           05  WK-N-XBAT0-OFFSET      PIC 9(07) COMP.                     
006200           05  WK-N-XBAT0-REMAINING   PIC 9(07) COMP.                     
006300           05  FILLER                 PIC X(04).                          
006400      *                                                                   
006500       EJECT                                                              
006600       LINKAGE SECTION.                                                   
006700      ********************                                                
006800       COPY LXBAT0.                                                       
006900      *                                                                   
007000      ****************************************                            
007100       PROCEDURE DIVISION USING LK-XBAT0-PARMS.                           
007200      ****************************************                            
007300       MAIN-MODULE.                                                       
007400           PERFORM B000-MAIN-PROCESSING                                   
007500              THRU B999-MAIN-PROCESSING-EX.                               
007600           GOBACK.                                                        
007700      *                                                                   
007800      *----------------------------------------------------------------*  
007900       B000-MAIN-PROCESSING.                                              
008000      *----------------------------------------------------------------*  
008100           MOVE    "00"                TO    LK-XBAT0-RETURN-CODE.        
008200           IF      LK-XBAT0-GROUP-SIZE = ZERO                             
008300                   PERFORM B100-SINGLE-APP-MODE                           
008400                      THRU B100-SINGLE-APP-MODE-EX                        
008500           ELSE                                                           
008600                   PERFORM B200-SHARDED-MODE                              
008700                      THRU B200-SHARDED-MODE-EX                           
008800           END-IF.                                                        
008900      *                                                                   
009000      *================================================================*  
009100       B999-MAIN-PROCESSING-EX.                                           
009200      *================================================================*  
009300           EXIT.                                                          
009400      *                                                                   
009500      *----------------------------------------------------------------*  
009600      * B100 - SINGLE-APP MODE IGNORES GROUP SIZE ALTOGETHER - THE        
009700      * WHOLE APPLICATION LIST IS ONE GROUP.                              
009800      *----------------------------------------------------------------*  
009900       B100-SINGLE-APP-MODE.                                              
010000           MOVE    1                   TO    LK-XBAT0-TOTAL-GROUPS.       
010100           MOVE    1                   TO    LK-XBAT0-SLICE-START.        
010200           MOVE    LK-XBAT0-TOTAL-ITEMS                                   
010300                                       TO    LK-XBAT0-SLICE-COUNT.        
010400      *                                                                   
010500       B100-SINGLE-APP-MODE-EX.                                           
010600           EXIT.                                                          
010700      *                                                                   
010800      *----------------------------------------------------------------*  
010900      * B200 - CEILING DIVISION OF TOTAL-ITEMS BY GROUP-SIZE, THEN THE    
011000      * SLICE OWNED BY GROUP-INDEX (ZERO-RELATIVE).                       
011100      *----------------------------------------------------------------*  
011200       B200-SHARDED-MODE.                                                 
011300           IF      LK-XBAT0-TOTAL-ITEMS = ZERO                            
011400                   MOVE ZERO           TO    LK-XBAT0-TOTAL-GROUPS        
011500                   MOVE ZERO           TO    LK-XBAT0-SLICE-START         
011600                   MOVE ZERO           TO    LK-XBAT0-SLICE-COUNT         
011700           ELSE                                                           
011800                   COMPUTE LK-XBAT0-TOTAL-GROUPS =                        
011900                           (LK-XBAT0-TOTAL-ITEMS +                        
012000                            LK-XBAT0-GROUP-SIZE - 1) /                    
012100                            LK-XBAT0-GROUP-SIZE                           
012200                   PERFORM B300-SELECT-SLICE                              
012300                      THRU B300-SELECT-SLICE-EX                           
012400           END-IF.                                                        
012500      *                                                                   
012600       B200-SHARDED-MODE-EX.                                              
012700           EXIT.                                                          
012800      *                                                                   
012900      *----------------------------------------------------------------*  
013000      * B300 - WK-N-XBAT0-OFFSET IS THE ZERO-RELATIVE FIRST ITEM OF       
013100      * THIS GROUP - WHEN IT REACHES OR PASSES TOTAL-ITEMS THE GROUP      
013200      * INDEX IS PAST THE END AND THE SLICE IS EMPTY.                     
013300      *----------------------------------------------------------------*  
013400       B300-SELECT-SLICE.                                                 
013500           COMPUTE WK-N-XBAT0-OFFSET =                                    
013600                   LK-XBAT0-GROUP-INDEX * LK-XBAT0-GROUP-SIZE.            
013700           IF      WK-N-XBAT0-OFFSET NOT < LK-XBAT0-TOTAL-ITEMS           
013800                   MOVE ZERO           TO    LK-XBAT0-SLICE-START         
013900                   MOVE ZERO           TO    LK-XBAT0-SLICE-COUNT         
014000           ELSE                                                           
014100                   COMPUTE LK-XBAT0-SLICE-START = WK-N-XBAT0-OFFSET + 1   
014200                   COMPUTE WK-N-XBAT0-REMAINING =                         
014300                           LK-XBAT0-TOTAL-ITEMS - WK-N-XBAT0-OFFSET       
014400                   IF   WK-N-XBAT0-REMAINING > LK-XBAT0-GROUP-SIZE        
014500                        MOVE LK-XBAT0-GROUP-SIZE                          
014600                                       TO    LK-XBAT0-SLICE-COUNT         
014700                   ELSE                                                   
014800                        MOVE WK-N-XBAT0-REMAINING                         
014900                                       TO    LK-XBAT0-SLICE-COUNT         
015000                   END-IF                                                 
015100           END-IF.                                                        
015200      *                                                                   
015300       B300-SELECT-SLICE-EX.                                              
015400           EXIT.                                                          
015500      *                                                                   
015600      ******************************************************************  
015700      *************** END OF PROGRAM SOURCE - EVLXBAT0 ***************    
015800      ******************************************************************  
