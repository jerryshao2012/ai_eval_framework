000100      * EVLSTD.cpybk                                                      
000200      *----------------------------------------------------------------*  
000300      * EVLSTD  -  STANDARD WORK FIELDS CARRIED BY EVERY EVL PROGRAM -    
000400      * TODAY'S DATE IN TWO SHAPES, A GENERAL-PURPOSE COUNTER THAT CAN    
000500      * BE INSPECTED A BYTE AT A TIME, AND A ONE-BYTE BUSY SWITCH.        
000600      *----------------------------------------------------------------*  
000700       01  WK-D-STANDARD-DATE.                                            
000800           05  WK-D-STD-CCYYMMDD.                                         
000900               10  WK-D-STD-CC         PIC 9(02).                         
001000               10  WK-D-STD-YY         PIC 9(02).                         
001100               10  WK-D-STD-MM         PIC 9(02).                         
001200               10  WK-D-STD-DD         PIC 9(02).                         
001300           05  FILLER                  PIC X(04).                         
001400       01  WK-D-STANDARD-DATE-R REDEFINES WK-D-STANDARD-DATE.             
001500           05  WK-D-STD-CCYY           PIC 9(04).                         
001600           05  WK-D-STD-MMDD           PIC 9(04).                         
001700           05  FILLER                  PIC X(04).                         
001800       01  WK-N-STANDARD-WORK.                                            
001900           05  WK-N-STD-COUNT          PIC 9(07) COMP.                    
002000           05  FILLER                  PIC X(04).                         
002100       01  WK-N-STANDARD-WORK-R REDEFINES WK-N-STANDARD-WORK.             
002200           05  WK-N-STD-COUNT-BYTES    PIC X(04).                         
002300           05  FILLER                  PIC X(04).                         
002400       01  WK-C-STANDARD-SWITCH        PIC X(01) VALUE "N".               
002500           88  WK-C-STD-BUSY                VALUE "Y".                    
002600           88  WK-C-STD-IDLE                VALUE "N".                    
002700       01  WK-C-STANDARD-SWITCH-R REDEFINES WK-C-STANDARD-SWITCH.         
002800           05  WK-C-STD-SW-BYTE        PIC X(01).                         
