000100      *************************                                           
000200       IDENTIFICATION DIVISION.                                           
000300      *************************                                           
000400       PROGRAM-ID.     EVLXCFG0.                                          
000500       AUTHOR.         R T ALDEN.                                         
000600       INSTALLATION.   MIDLAND TRUST BANK - EDP DIVISION.                 
000700       DATE-WRITTEN.   18 MAR 1987.                                       
000800       DATE-COMPILED.                                                     
000900       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                  
001000      *                                                                   
001100      *DESCRIPTION :  THIS ROUTINE RESOLVES ONE APPLICATION'S EFFECTIVE   
001200      *               POLICY LIST, BATCH SCHEDULE, AND THRESHOLD TABLE    
001300      *               BY MERGING ITS APP-CONFIG ROW AND ANY APP-SCOPED    
001400      *               THRESHOLD OVERRIDES OVER THE ROOT DEFAULTS          
001500      *               ALREADY RESOLVED BY EVLXCFG1.  CALLED ONCE PER      
001600      *               APPLICATION BY EVLVDRV0.                            
001700      *                                                                   
001800      *================================================================   
001900      * HISTORY OF MODIFICATION:                                          
002000      *================================================================   
002100      * RTA002 RTA 18/03/1987 - INITIAL VERSION                           
002200      * RTA015 RTA 02/19/1991 - THRESHOLD OVERRIDE NOW REPLACES THE       
002300      *                         WHOLE GLOBAL ROW FOR A METRIC, NOT A      
002400      *                         FIELD BY FIELD MERGE (REQUEST EV-0044)    
002500      * PKS023 PKS 06/30/1994 - UNKNOWN POLICY NAMES ON THE APP-CONFIG    
002600      *                         ROW ARE NOW DROPPED WITH A WARNING        
002700      *                         INSTEAD OF ABENDING THE RUN               
002800      * PKS039 PKS 01/14/1999 - Y2K REMEDIATION - WK-D-STD-CCYYMMDD       
002900      *                         DATE WORK AREA EXPANDED TO 4 DIGIT        
003000      *                         CENTURY, NO FUNCTIONAL CHANGE             
003100      * DJF052 DJF 08/22/2003 - RAW AND EFFECTIVE THRESHOLD TABLE         
003200      *                         SIZES RAISED TO MATCH EVLXCFG1            
003300      *                         (REQUEST EV-0312)                         
003400      * DJF068 DJF 09/17/2012 - APP BATCH TIME BLANK CHECK CORRECTED -    
003500      *                         WAS COMPARING TO LOW-VALUES INSTEAD OF    
003600      *                         SPACES, ROOT DEFAULT NEVER APPLIED        
003700      *================================================================   
003800       EJECT                                                              
003900      **********************                                              
004000       ENVIRONMENT DIVISION.                                              
004100      **********************                                              
004200       CONFIGURATION SECTION.                                             
004300       SOURCE-COMPUTER.  IBM-AS400.                                       
004400       OBJECT-COMPUTER.  IBM-AS400.                                       
004500       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                   
004600      *                                                                   
004700       EJECT                                                              
004800      ***************                                                     
004900       DATA DIVISION.                                                     
005000      ***************                                                     
005100      *************************                                           
005200       WORKING-STORAGE SECTION.                                           
005300      *************************                                           
005400       01  FILLER              PIC X(24)  VALUE                           
005500           "** PROGRAM EVLXCFG0  **".                                     
005600      *                                                                   
005700      * ------------------ PROGRAM WORKING STORAGE -------------------*   
005800       COPY EVLSTD.                                                       
005900       01 WK-C-COMMON.                                                    
006000       COPY EVLCW.                                                        
006100       COPY EVLWRK.                                                       
006200      *                                                                   
006300       01  WK-N-XCFG0.                                                    
006400           05  WK-N-XCFG0-IDX          PIC 9(03) COMP.                    
006500           05  WK-N-XCFG0-GIDX         PIC 9(03) COMP.                    
006600           05  WK-N-XCFG0-TIDX         PIC 9(03) COMP.                    
006700           05  WK-N-XCFG0-TARGET        PIC 9(03) COMP.                   
006800           05  FILLER                  PIC X(04).                         
006900      *                                                                   
007000       01  WK-C-XCFG0-FOUND-SWITCH     PIC X(01) VALUE "N".               
007100           88  WK-C-XCFG0-OVERRIDE-FOUND  VALUE "Y".                      
007200      *                                                                   
007300       EJECT                                                              
007400       LINKAGE SECTION.                                                   
007500      *****************                                                   
007600       COPY LXCFG0.                                                       
007700       EJECT                                                              
007800      *****************************************************************   
007900       PROCEDURE DIVISION USING LK-XCFG0-PARMS LK-XCFG0-RAW-THR-PARMS.    
008000      *****************************************************************   
008100       MAIN-MODULE.                                                       
008200           PERFORM A000-MAIN-PROCESSING                                   
008300              THRU A099-MAIN-PROCESSING-EX.                               
008400           GOBACK.                                                        
008500      *                                                                   
008600       EJECT                                                              
008700      *---------------------------------------------------------------*   
008800       A000-MAIN-PROCESSING.                                              
008900      *---------------------------------------------------------------*   
009000           PERFORM A010-RESOLVE-POLICY-LIST                               
009100              THRU A010-RESOLVE-POLICY-LIST-EX.                           
009200           PERFORM A040-RESOLVE-BATCH-TIME                                
009300              THRU A040-RESOLVE-BATCH-TIME-EX.                            
009400           PERFORM A060-BUILD-EFFECTIVE-THRESHOLDS                        
009500              THRU A060-BUILD-EFFECTIVE-THRESHOLDS-EX.                    
009600           MOVE    "00"                TO    LK-XCFG0-RETURN-CODE.        
009700      *                                                                   
009800      *---------------------------------------------------------------*   
009900       A099-MAIN-PROCESSING-EX.                                           
010000      *---------------------------------------------------------------*   
010100           EXIT.                                                          
010200      *                                                                   
010300      *---------------------------------------------------------------*   
010400      * A010 - APP'S OWN LIST WINS IF IT HAS AT LEAST ONE NON-BLANK       
010500      * ENTRY THAT MATCHES THE REGISTRY; OTHERWISE FALL BACK TO ROOT.     
010600      *---------------------------------------------------------------*   
010700       A010-RESOLVE-POLICY-LIST.                                          
010800           MOVE    ZERO                TO    WK-N-XCFG0-GIDX.             
010900           PERFORM A020-CHECK-ONE-APP-POLICY                              
011000              THRU A020-CHECK-ONE-APP-POLICY-EX                           
011100              VARYING WK-N-XCFG0-IDX FROM 1 BY 1                          
011200                 UNTIL WK-N-XCFG0-IDX > 14.                               
011300           IF      WK-N-XCFG0-GIDX > ZERO                                 
011400                   MOVE WK-N-XCFG0-GIDX   TO LK-XCFG0-POLICY-COUNT        
011500           ELSE                                                           
011600                   MOVE LK-XCFG0-ROOT-POLICY-COUNT                        
011700                                       TO    LK-XCFG0-POLICY-COUNT        
011800                   PERFORM A030-COPY-ONE-ROOT-POLICY                      
011900                      THRU A030-COPY-ONE-ROOT-POLICY-EX                   
012000                      VARYING WK-N-XCFG0-IDX FROM 1 BY 1                  
012100                         UNTIL WK-N-XCFG0-IDX > LK-XCFG0-ROOT-POLICY-COUNT
012200           END-IF.                                                        
012300      *                                                                   
012400       A010-RESOLVE-POLICY-LIST-EX.                                       
012500           EXIT.                                                          
012600      *                                                                   
012700       A020-CHECK-ONE-APP-POLICY.                                         
012800           IF      LK-XCFG0-APP-POLICY-TBL (WK-N-XCFG0-IDX) NOT = SPACES  
012900                   PERFORM A025-CHECK-POLICY-REGISTRY                     
013000                      THRU A025-CHECK-POLICY-REGISTRY-EX                  
013100           END-IF.                                                        
013200      *                                                                   
013300       A020-CHECK-ONE-APP-POLICY-EX.                                      
013400           EXIT.                                                          
013500      *                                                                   
013600      *---------------------------------------------------------------*   
013700      * A025 - DROP AN APP-CONFIGURED POLICY NAME THAT IS NOT IN THE      
013800      * REGISTRY.  WARNING ONLY, NOT AN ERROR - SEE U1 CONFIG RULES.      
013900      *---------------------------------------------------------------*   
014000       A025-CHECK-POLICY-REGISTRY.                                        
014100           SET     WK-C-POLREG-X       TO  1.                             
014200           SEARCH  WK-C-POLREG-ENT                                        
014300              AT END                                                      
014400                   DISPLAY "EVLXCFG0 - UNKNOWN POLICY DROPPED - "         
014500                           LK-XCFG0-APP-POLICY-TBL (WK-N-XCFG0-IDX)       
014600                           " FOR APP " LK-XCFG0-APP-ID                    
014700              WHEN WK-C-POLREG-ENT (WK-C-POLREG-X)                        
014800                   = LK-XCFG0-APP-POLICY-TBL (WK-N-XCFG0-IDX)             
014900                   ADD  1              TO    WK-N-XCFG0-GIDX              
015000                   MOVE LK-XCFG0-APP-POLICY-TBL (WK-N-XCFG0-IDX)          
015100                                       TO    LK-XCFG0-POLICY-TBL          
015200                                             (WK-N-XCFG0-GIDX).           
015300      *                                                                   
015400       A025-CHECK-POLICY-REGISTRY-EX.                                     
015500           EXIT.                                                          
015600      *                                                                   
015700       A030-COPY-ONE-ROOT-POLICY.                                         
015800           MOVE    LK-XCFG0-ROOT-POLICY-TBL (WK-N-XCFG0-IDX)              
015900                                       TO    LK-XCFG0-POLICY-TBL          
016000                                             (WK-N-XCFG0-IDX).            
016100      *                                                                   
016200       A030-COPY-ONE-ROOT-POLICY-EX.                                      
016300           EXIT.                                                          
016400      *                                                                   
016500      *---------------------------------------------------------------*   
016600      * A040 - APP BATCH TIME WINS WHEN NON-BLANK, ELSE ROOT DEFAULT.     
016700      *---------------------------------------------------------------*   
016800       A040-RESOLVE-BATCH-TIME.                                           
016900           IF      LK-XCFG0-APP-BATCH-TIME-IN NOT = SPACES                
017000                   MOVE LK-XCFG0-APP-BATCH-TIME-IN                        
017100                                       TO    LK-XCFG0-BATCH-TIME          
017200           ELSE                                                           
017300                   MOVE LK-XCFG0-ROOT-BATCH-TIME                          
017400                                       TO    LK-XCFG0-BATCH-TIME          
017500           END-IF.                                                        
017600      *                                                                   
017700       A040-RESOLVE-BATCH-TIME-EX.                                        
017800           EXIT.                                                          
017900      *                                                                   
018000      *---------------------------------------------------------------*   
018100      * A060 - START FROM THE ROOT GLOBAL THRESHOLD TABLE, THEN           
018200      * REPLACE ANY ROW WHOSE METRIC NAME HAS AN APP-SCOPED OVERRIDE      
018300      * WHOLESALE - SEE U1 CONFIG RESOLUTION RULES.                       
018400      *---------------------------------------------------------------*   
018500       A060-BUILD-EFFECTIVE-THRESHOLDS.                                   
018600           MOVE    LK-XCFG0-ROOT-THR-COUNT                                
018700                                       TO    LK-XCFG0-THR-COUNT.          
018800           PERFORM A065-COPY-ONE-ROOT-THRESHOLD                           
018900              THRU A065-COPY-ONE-ROOT-THRESHOLD-EX                        
019000              VARYING WK-N-XCFG0-IDX FROM 1 BY 1                          
019100                 UNTIL WK-N-XCFG0-IDX > LK-XCFG0-ROOT-THR-COUNT.          
019200           PERFORM A070-APPLY-ONE-RAW-ROW                                 
019300              THRU A070-APPLY-ONE-RAW-ROW-EX                              
019400              VARYING WK-N-XCFG0-IDX FROM 1 BY 1                          
019500                 UNTIL WK-N-XCFG0-IDX > LK-XCFG0-RAW-THR-COUNT.           
019600      *                                                                   
019700       A060-BUILD-EFFECTIVE-THRESHOLDS-EX.                                
019800           EXIT.                                                          
019900      *                                                                   
020000       A065-COPY-ONE-ROOT-THRESHOLD.                                      
020100           MOVE    LK-XCFG0-RTHR-METRIC-NAME (WK-N-XCFG0-IDX)             
020200                                       TO    LK-XCFG0-THR-METRIC-NAME     
020300                                             (WK-N-XCFG0-IDX).            
020400           MOVE    LK-XCFG0-RTHR-LEVEL (WK-N-XCFG0-IDX)                   
020500                                       TO    LK-XCFG0-THR-LEVEL           
020600                                             (WK-N-XCFG0-IDX).            
020700           MOVE    LK-XCFG0-RTHR-VALUE (WK-N-XCFG0-IDX)                   
020800                                       TO    LK-XCFG0-THR-VALUE           
020900                                             (WK-N-XCFG0-IDX).            
021000           MOVE    LK-XCFG0-RTHR-DIRECTION (WK-N-XCFG0-IDX)               
021100                                       TO    LK-XCFG0-THR-DIRECTION       
021200                                             (WK-N-XCFG0-IDX).            
021300      *                                                                   
021400       A065-COPY-ONE-ROOT-THRESHOLD-EX.                                   
021500           EXIT.                                                          
021600      *                                                                   
021700       A070-APPLY-ONE-RAW-ROW.                                            
021800           IF      LK-XCFG0-RAW-SCOPE (WK-N-XCFG0-IDX) = LK-XCFG0-APP-ID  
021900                   PERFORM A075-FIND-MATCHING-METRIC                      
022000                      THRU A075-FIND-MATCHING-METRIC-EX                   
022100           END-IF.                                                        
022200      *                                                                   
022300       A070-APPLY-ONE-RAW-ROW-EX.                                         
022400           EXIT.                                                          
022500      *                                                                   
022600       A075-FIND-MATCHING-METRIC.                                         
022700           SET     WK-C-XCFG0-FOUND-SWITCH TO "N".                        
022800           PERFORM A080-CHECK-ONE-EFFECTIVE-ROW                           
022900              THRU A080-CHECK-ONE-EFFECTIVE-ROW-EX                        
023000              VARYING WK-N-XCFG0-TIDX FROM 1 BY 1                         
023100                 UNTIL WK-N-XCFG0-TIDX > LK-XCFG0-THR-COUNT               
023200                    OR WK-C-XCFG0-OVERRIDE-FOUND.                         
023300           IF      NOT WK-C-XCFG0-OVERRIDE-FOUND                          
023400              AND  LK-XCFG0-THR-COUNT < 40                                
023500                   ADD  1              TO    LK-XCFG0-THR-COUNT           
023600                   MOVE LK-XCFG0-THR-COUNT TO WK-N-XCFG0-TARGET           
023700                   PERFORM A090-MOVE-RAW-TO-ROW                           
023800                      THRU A090-MOVE-RAW-TO-ROW-EX                        
023900           END-IF.                                                        
024000      *                                                                   
024100       A075-FIND-MATCHING-METRIC-EX.                                      
024200           EXIT.                                                          
024300      *                                                                   
024400       A080-CHECK-ONE-EFFECTIVE-ROW.                                      
024500           IF      LK-XCFG0-THR-METRIC-NAME (WK-N-XCFG0-TIDX)             
024600                   = LK-XCFG0-RAW-METRIC-NAME (WK-N-XCFG0-IDX)            
024700                   SET  WK-C-XCFG0-OVERRIDE-FOUND TO TRUE                 
024800                   MOVE WK-N-XCFG0-TIDX TO WK-N-XCFG0-TARGET              
024900                   PERFORM A090-MOVE-RAW-TO-ROW                           
025000                      THRU A090-MOVE-RAW-TO-ROW-EX                        
025100           END-IF.                                                        
025200      *                                                                   
025300       A080-CHECK-ONE-EFFECTIVE-ROW-EX.                                   
025400           EXIT.                                                          
025500      *                                                                   
025600       A090-MOVE-RAW-TO-ROW.                                              
025700           MOVE    LK-XCFG0-RAW-LEVEL (WK-N-XCFG0-IDX)                    
025800                                       TO    LK-XCFG0-THR-LEVEL           
025900                                             (WK-N-XCFG0-TARGET).         
026000           MOVE    LK-XCFG0-RAW-VALUE (WK-N-XCFG0-IDX)                    
026100                                       TO    LK-XCFG0-THR-VALUE           
026200                                             (WK-N-XCFG0-TARGET).         
026300           MOVE    LK-XCFG0-RAW-DIRECTION (WK-N-XCFG0-IDX)                
026400                                       TO    LK-XCFG0-THR-DIRECTION       
026500                                             (WK-N-XCFG0-TARGET).         
026600           MOVE    LK-XCFG0-RAW-METRIC-NAME (WK-N-XCFG0-IDX)              
026700                                       TO    LK-XCFG0-THR-METRIC-NAME     
026800                                             (WK-N-XCFG0-TARGET).         
026900      *                                                                   
027000       A090-MOVE-RAW-TO-ROW-EX.                                           
027100           EXIT.                                                          
027200      *                                                                   
027300      ******************************************************************  
027400      *************** END OF PROGRAM SOURCE - EVLXCFG0 ***************    
027500      ******************************************************************  
