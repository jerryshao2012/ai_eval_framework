000100      * LXCFG0.cpybk  -  LINKAGE FOR CALL "EVLXCFG0"                      
000200      *----------------------------------------------------------------*  
000300      * CALLED ONCE PER APP FROM EVLVDRV0 PARAGRAPH B010-RESOLVE-APP,     
000400      * AFTER A040-RESOLVE-ROOT HAS ALREADY CALLED EVLXCFG1.  THE         
000500      * DRIVER PASSES THE APP'S RAW APP-CONFIG VALUES, THE ROOT           
000600      * DEFAULTS, AND THE SAME RAW THRESHOLD TABLE EVLXCFG1 SAW SO        
000700      * EVLXCFG0 CAN PULL OUT THIS APP'S OVERRIDE ROWS.                   
000800      *----------------------------------------------------------------*  
000900       01  LK-XCFG0-PARMS.                                                
001000           05  LK-XCFG0-APP-ID         PIC X(20).                         
001100           05  LK-XCFG0-APP-POLICY-COUNT   PIC 9(02) COMP.                
001200           05  LK-XCFG0-APP-POLICY-TBL     PIC X(50)                      
001300                                       OCCURS 14 TIMES                    
001400                                       INDEXED BY LK-XCFG0-APOL-X.        
001500           05  LK-XCFG0-APP-BATCH-TIME-IN  PIC X(20).                     
001600           05  LK-XCFG0-ROOT-POLICY-COUNT  PIC 9(02) COMP.                
001700           05  LK-XCFG0-ROOT-POLICY-TBL    PIC X(50)                      
001800                                       OCCURS 14 TIMES                    
001900                                       INDEXED BY LK-XCFG0-RPOL-X.        
002000           05  LK-XCFG0-ROOT-BATCH-TIME    PIC X(20).                     
002100           05  LK-XCFG0-ROOT-THR-COUNT     PIC 9(03) COMP.                
002200           05  LK-XCFG0-ROOT-THR-TBL       OCCURS 40 TIMES                
002300                                       INDEXED BY LK-XCFG0-RTHR-X.        
002400               10  LK-XCFG0-RTHR-METRIC-NAME  PIC X(50).                  
002500               10  LK-XCFG0-RTHR-LEVEL        PIC X(10).                  
002600               10  LK-XCFG0-RTHR-VALUE        PIC S9(07)V9(04).           
002700               10  LK-XCFG0-RTHR-DIRECTION    PIC X(03).                  
002800           05  LK-XCFG0-POLICY-COUNT   PIC 9(02) COMP.                    
002900           05  LK-XCFG0-POLICY-TBL     PIC X(50)                          
003000                                       OCCURS 14 TIMES                    
003100                                       INDEXED BY LK-XCFG0-POLICY-X.      
003200           05  LK-XCFG0-BATCH-TIME     PIC X(20).                         
003300           05  LK-XCFG0-THR-COUNT      PIC 9(03) COMP.                    
003400           05  LK-XCFG0-THR-TBL        OCCURS 40 TIMES                    
003500                                       INDEXED BY LK-XCFG0-THR-X.         
003600               10  LK-XCFG0-THR-METRIC-NAME   PIC X(50).                  
003700               10  LK-XCFG0-THR-LEVEL         PIC X(10).                  
003800               10  LK-XCFG0-THR-VALUE         PIC S9(07)V9(04).           
003900               10  LK-XCFG0-THR-DIRECTION     PIC X(03).                  
004000           05  LK-XCFG0-RETURN-CODE    PIC X(02).                         
004100               88  LK-XCFG0-OK                  VALUE "00".               
004200           05  FILLER                  PIC X(08).                         
004300      *                                                                   
004400       01  LK-XCFG0-RAW-THR-PARMS.                                        
004500           05  LK-XCFG0-RAW-THR-COUNT  PIC 9(03) COMP.                    
004600           05  LK-XCFG0-RAW-THR-TBL    OCCURS 200 TIMES                   
004700                                       INDEXED BY LK-XCFG0-RAW-THR-X.     
004800               10  LK-XCFG0-RAW-METRIC-NAME   PIC X(50).                  
004900               10  LK-XCFG0-RAW-LEVEL         PIC X(10).                  
005000               10  LK-XCFG0-RAW-VALUE         PIC S9(07)V9(04).           
005100               10  LK-XCFG0-RAW-DIRECTION     PIC X(03).                  
005200               10  LK-XCFG0-RAW-SCOPE         PIC X(20).                  
