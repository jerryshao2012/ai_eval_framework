000100      * LVDUP0.cpybk  -  LINKAGE FOR CALL "EVLVDUP0"                      
000200      *----------------------------------------------------------------*  
000300      * EVLVOTL0 CALLS THIS FOR EVERY INCOMING TELEMETRY RECORD TO GET    
000400      * THE STABLE TRACE-GROUP ID AND RESULT ID, AND TO FIND OUT IF THE   
000500      * (APP, TRACE) PAIR WAS ALREADY SEEN (SEARCH ALL OF                 
000600      * WK-C-VDUP0-SEEN-TBL).  BEFORE THE FIRST CHECK CALL OF THE RUN,    
000700      * EVLVOTL0 CALLS ONCE PER EXISTING-RESULTS RECORD WITH              
000800      * LK-VDUP0-FUNCTION = "S" (SEED) TO PRELOAD THE TABLE FROM LAST     
000900      * RUN'S RESULT IDS; ORDINARY CALLS USE FUNCTION "C" (CHECK).        
001000      *----------------------------------------------------------------*  
001100       01  LK-VDUP0-PARMS.                                                
001200           05  LK-VDUP0-FUNCTION       PIC X(01).                         
001300               88  LK-VDUP0-CHECK              VALUE "C".                 
001400               88  LK-VDUP0-SEED               VALUE "S".                 
001500           05  LK-VDUP0-APP-ID         PIC X(20).                         
001600           05  LK-VDUP0-POLICY-NAME    PIC X(50).                         
001700           05  LK-VDUP0-TRACE-ID       PIC X(32).                         
001800           05  LK-VDUP0-RECORD-ID      PIC X(40).                         
001900           05  LK-VDUP0-VERSION        PIC X(10).                         
002000           05  LK-VDUP0-TRACE-GROUP-ID PIC X(49).                         
002100           05  LK-VDUP0-RESULT-ID      PIC X(80).                         
002200           05  LK-VDUP0-DUPLICATE-FLAG PIC X(01).                         
002300               88  LK-VDUP0-IS-DUPLICATE       VALUE "Y".                 
002400               88  LK-VDUP0-NOT-DUPLICATE      VALUE "N".                 
002500           05  LK-VDUP0-RETURN-CODE    PIC X(02).                         
002600               88  LK-VDUP0-OK                 VALUE "00".                
002700               88  LK-VDUP0-TABLE-FULL         VALUE "91".                
002800           05  FILLER                  PIC X(08).                         
