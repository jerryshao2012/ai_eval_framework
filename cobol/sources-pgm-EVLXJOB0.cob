000100      *************************                                           
000200       IDENTIFICATION DIVISION.                                           
000300      *************************                                           
000400       PROGRAM-ID.     EVLXJOB0.                                          
000500       AUTHOR.         M AGUDELO.                                         
000600       INSTALLATION.   MIDLAND TRUST BANK - EDP DIVISION.                 
000700       DATE-WRITTEN.   02 FEB 1990.                                       
000800       DATE-COMPILED.                                                     
000900       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                  
001000      *                                                                   
001100      *DESCRIPTION :  THIS PROGRAM OWNS THE JOB-STATUS FILE FOR THE       
001200      *               EVALUATION BATCH - IT MARKS AN APPLICATION ITEM     
001300      *               RUNNING, COMPLETED OR FAILED, AND ROLLS UP THE      
001400      *               RUN-WIDE STATISTICS AND FINAL RUN STATUS WHEN       
001500      *               ASKED.  ONE CALL POINT, FOUR FUNCTIONS - SEE        
001600      *               LXJOB0 LINKAGE COPYBOOK.                            
001700      *                                                                   
001800      *----------------------------------------------------------------*  
001900      * HISTORY OF MODIFICATION:                                          
002000      *----------------------------------------------------------------*  
002100      * MOD.#  INIT   DATE        DESCRIPTION                             
002200      * ------ ------ ----------  -----------------------------------     
002300      * MAG1A1 MAG    02/02/1990 - EV-0011 - INITIAL VERSION, MARK        
002400      *                            RUNNING/COMPLETED/FAILED ONLY          
002500      * MAG1A5 MAG    28/06/1993 - EV-0028 - ADDED ROLLUP-STATISTICS      
002600      *                            FUNCTION SO EVLVDRV0 NO LONGER HAS     
002700      *                            TO BROWSE THE FILE ITSELF              
002800      * MAG1B2 MAG    14/01/1999 - Y2K REMEDIATION - WK-D-STD-CCYYMMDD    
002900      *                            EXPANDED TO 4 DIGIT CENTURY            
003000      * DJF1C4 DJF    09/03/2007 - EV-0241 - ZERO-ITEM RUN NOW ROLLS UP   
003100      *                            TO RUN STATUS "COMPLETED" INSTEAD OF   
003200      *                            "RUNNING"                              
003300      * DJF1D0 DJF    23/07/2016 - EV-0401 - SUCCESS RATE ROUNDED TO 4    
003400      *                            DECIMALS ON THE WAY OUT, WAS BEING     
003500      *                            TRUNCATED BY THE CALLING PROGRAM       
003600      *----------------------------------------------------------------*  
003700       EJECT                                                              
003800      **********************                                              
003900       ENVIRONMENT DIVISION.                                              
004000      **********************                                              
004100       CONFIGURATION SECTION.                                             
004200       SOURCE-COMPUTER.  IBM-AS400.                                       
004300       OBJECT-COMPUTER.  IBM-AS400.                                       
004400       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                   
004500       INPUT-OUTPUT SECTION.                                              
004600       FILE-CONTROL.                                                      
004700           SELECT EVLJSTL ASSIGN TO DATABASE-EVLJSTL                      
004800                  ORGANIZATION      IS INDEXED                            
004900                  ACCESS MODE       IS DYNAMIC                            
005000                  RECORD KEY        IS JST-KEY                            
005100                  FILE STATUS       IS WK-C-FILE-STATUS.                  
005200      *                                                                   
005300       EJECT                                                              
005400      ***************                                                     
005500       DATA DIVISION.                                                     
005600      ***************                                                     
005700       FILE SECTION.                                                      
005800      **************                                                      
005900       FD  EVLJSTL                                                        
006000           LABEL RECORDS ARE OMITTED                                      
006100           DATA RECORD IS EVLJSTL-REC.                                    
006200       01  EVLJSTL-REC.                                                   
006300           COPY EVLJST.                                                   
006400      *                                                                   
006500      *************************                                           
006600       WORKING-STORAGE SECTION.                                           
006700      *************************                                           
006800       01  FILLER              PIC X(24)  VALUE                           
006900           "** PROGRAM EVLXJOB0  **".                                     
007000      *                                                                   
007100      * ------------------ PROGRAM WORKING STORAGE -------------------*   
007200       COPY EVLSTD.                                                       
007300       01 WK-C-COMMON.                                                    
007400       COPY EVLCW.                                                        
007500      *                                                                   
007600       01  WK-C-XJOB0-EOF-SWITCH       PIC X(01) VALUE "N".               
007700           88  WK-C-XJOB0-END-OF-FILE       VALUE "Y".                    
007800      *                                                                   
007900       EJECT                                                              
008000       LINKAGE SECTION.                                                   
008100      *****************                                                   
008200       COPY LXJOB0.                                                       
008300       EJECT                                                              
008400      ****************************************                            
008500       PROCEDURE DIVISION USING LK-XJOB0-PARMS.                           
008600      ****************************************                            
008700       MAIN-MODULE.                                                       
008800           PERFORM A000-MAIN-PROCESSING                                   
008900              THRU A099-MAIN-PROCESSING-EX.                               
009000           PERFORM Z000-END-PROGRAM-ROUTINE                               
009100              THRU Z099-END-PROGRAM-ROUTINE-EX.                           
009200           GOBACK.                                                        
009300      *                                                                   
009400       EJECT                                                              
009500      *---------------------------------------------------------------*   
009600       A000-MAIN-PROCESSING.                                              
009700      *---------------------------------------------------------------*   
009800           OPEN    I-O     EVLJSTL.                                       
009900           IF      NOT WK-C-SUCCESSFUL                                    
010000                   DISPLAY "EVLXJOB0 - OPEN FILE ERROR - EVLJSTL"         
010100                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
010200                   MOVE "99"           TO    LK-XJOB0-RETURN-CODE         
010300                   GO TO A099-MAIN-PROCESSING-EX.                         
010400      *                                                                   
010500           MOVE    "00"                TO    LK-XJOB0-RETURN-CODE.        
010600           IF      LK-XJOB0-MARK-RUNNING                                  
010700                   PERFORM B100-MARK-RUNNING                              
010800                      THRU B100-MARK-RUNNING-EX                           
010900           ELSE                                                           
011000           IF      LK-XJOB0-MARK-COMPLETED                                
011100                   PERFORM B200-MARK-COMPLETED                            
011200                      THRU B200-MARK-COMPLETED-EX                         
011300           ELSE                                                           
011400           IF      LK-XJOB0-MARK-FAILED                                   
011500                   PERFORM B300-MARK-FAILED                               
011600                      THRU B300-MARK-FAILED-EX                            
011700           ELSE                                                           
011800           IF      LK-XJOB0-ROLLUP-STATISTICS                             
011900                   PERFORM B400-ROLLUP-STATISTICS                         
012000                      THRU B400-ROLLUP-STATISTICS-EX                      
012100           END-IF END-IF END-IF END-IF.                                   
012200      *                                                                   
012300      *---------------------------------------------------------------*   
012400       A099-MAIN-PROCESSING-EX.                                           
012500      *---------------------------------------------------------------*   
012600           EXIT.                                                          
012700      *                                                                   
012800      *---------------------------------------------------------------*   
012900      * B100 - FIRST TIME AN ITEM IS SEEN THERE IS NO ROW YET, SO A       
013000      * NOT-FOUND ON THE KEYED READ IS NOT AN ERROR - WRITE A FRESH       
013100      * ROW INSTEAD OF REWRITING ONE.                                     
013200      *---------------------------------------------------------------*   
013300       B100-MARK-RUNNING.                                                 
013400           MOVE    LK-XJOB0-RUN-ID     TO    JST-KEY-RUN-ID.              
013500           MOVE    LK-XJOB0-ITEM-ID    TO    JST-KEY-ITEM-ID.             
013600           READ    EVLJSTL KEY IS JST-KEY.                                
013700           IF      WK-C-SUCCESSFUL                                        
013800                   MOVE "RUNNING"      TO    JOB-STATUS                   
013900                   MOVE WK-C-TIMESTAMP TO    JOB-STARTED-AT               
014000                   REWRITE EVLJSTL-REC                                    
014100           ELSE                                                           
014200                   MOVE SPACES         TO    EVLJSTL-REC                  
014300                   MOVE LK-XJOB0-RUN-ID    TO JOB-RUN-ID                  
014400                   MOVE LK-XJOB0-ITEM-ID   TO JOB-ITEM-ID                 
014500                   MOVE "RUNNING"      TO    JOB-STATUS                   
014600                   MOVE WK-C-TIMESTAMP TO    JOB-STARTED-AT               
014700                   MOVE ZERO           TO    JOB-POLICY-RUNS              
014800                                             JOB-BREACH-COUNT             
014900                   WRITE EVLJSTL-REC                                      
015000           END-IF.                                                        
015100      *                                                                   
015200       B100-MARK-RUNNING-EX.                                              
015300           EXIT.                                                          
015400      *                                                                   
015500      *---------------------------------------------------------------*   
015600       B200-MARK-COMPLETED.                                               
015700      *---------------------------------------------------------------*   
015800           MOVE    LK-XJOB0-RUN-ID     TO    JST-KEY-RUN-ID.              
015900           MOVE    LK-XJOB0-ITEM-ID    TO    JST-KEY-ITEM-ID.             
016000           READ    EVLJSTL KEY IS JST-KEY.                                
016100           IF      WK-C-SUCCESSFUL                                        
016200                   MOVE "COMPLETED"    TO    JOB-STATUS                   
016300                   MOVE WK-C-TIMESTAMP TO    JOB-ENDED-AT                 
016400                   MOVE LK-XJOB0-POLICY-RUNS    TO JOB-POLICY-RUNS        
016500                   MOVE LK-XJOB0-BREACH-COUNT   TO JOB-BREACH-COUNT       
016600                   REWRITE EVLJSTL-REC                                    
016700           ELSE                                                           
016800                   MOVE "23"           TO    LK-XJOB0-RETURN-CODE         
016900           END-IF.                                                        
017000      *                                                                   
017100       B200-MARK-COMPLETED-EX.                                            
017200           EXIT.                                                          
017300      *                                                                   
017400      *---------------------------------------------------------------*   
017500       B300-MARK-FAILED.                                                  
017600      *---------------------------------------------------------------*   
017700           MOVE    LK-XJOB0-RUN-ID     TO    JST-KEY-RUN-ID.              
017800           MOVE    LK-XJOB0-ITEM-ID    TO    JST-KEY-ITEM-ID.             
017900           READ    EVLJSTL KEY IS JST-KEY.                                
018000           IF      WK-C-SUCCESSFUL                                        
018100                   MOVE "FAILED"       TO    JOB-STATUS                   
018200                   MOVE WK-C-TIMESTAMP TO    JOB-ENDED-AT                 
018300                   MOVE LK-XJOB0-ERROR-TEXT     TO JOB-ERROR              
018400                   REWRITE EVLJSTL-REC                                    
018500           ELSE                                                           
018600                   MOVE "23"           TO    LK-XJOB0-RETURN-CODE         
018700           END-IF.                                                        
018800      *                                                                   
018900       B300-MARK-FAILED-EX.                                               
019000           EXIT.                                                          
019100      *                                                                   
019200      *---------------------------------------------------------------*   
019300      * B400 - BROWSE THE WHOLE FILE FROM THE FRONT, TALLYING EVERY       
019400      * ROW WHOSE KEY STARTS WITH THIS RUN ID - SEE U9 RUN STATUS         
019500      * ROLL-UP AND STATISTICS RULES.                                     
019600      *---------------------------------------------------------------*   
019700       B400-ROLLUP-STATISTICS.                                            
019800           MOVE    ZERO        TO  LK-XJOB0-TOTAL-ITEMS                   
019900                                   LK-XJOB0-COMPLETED-ITEMS               
020000                                   LK-XJOB0-FAILED-ITEMS                  
020100                                   LK-XJOB0-RUNNING-ITEMS                 
020200                                   LK-XJOB0-PENDING-ITEMS                 
020300                                   LK-XJOB0-TOTAL-BREACHES                
020400                                   LK-XJOB0-TOTAL-POLICY-RUNS.            
020500           MOVE    "N"                 TO    WK-C-XJOB0-EOF-SWITCH.       
020600           START   EVLJSTL KEY IS NOT LESS THAN JST-KEY                   
020700                   INVALID KEY MOVE "Y" TO WK-C-XJOB0-EOF-SWITCH.         
020800           IF      NOT WK-C-XJOB0-END-OF-FILE                             
020900                   PERFORM B410-READ-NEXT-ROW                             
021000                      THRU B410-READ-NEXT-ROW-EX                          
021100                   PERFORM B420-TALLY-ONE-ROW                             
021200                      THRU B420-TALLY-ONE-ROW-EX                          
021300                      UNTIL WK-C-XJOB0-END-OF-FILE                        
021400           END-IF.                                                        
021500           PERFORM B450-DERIVE-RUN-STATUS                                 
021600              THRU B450-DERIVE-RUN-STATUS-EX.                             
021700      *                                                                   
021800       B400-ROLLUP-STATISTICS-EX.                                         
021900           EXIT.                                                          
022000      *                                                                   
022100       B410-READ-NEXT-ROW.                                                
022200           READ    EVLJSTL NEXT RECORD                                    
022300                   AT END  MOVE "Y"    TO    WK-C-XJOB0-EOF-SWITCH.       
022400      *                                                                   
022500       B410-READ-NEXT-ROW-EX.                                             
022600           EXIT.                                                          
022700      *                                                                   
022800       B420-TALLY-ONE-ROW.                                                
022900           IF      JST-KEY-RUN-ID NOT = LK-XJOB0-RUN-ID                   
023000                   MOVE "Y"            TO    WK-C-XJOB0-EOF-SWITCH        
023100           ELSE                                                           
023200                   ADD  1              TO    LK-XJOB0-TOTAL-ITEMS         
023300                   ADD  JOB-POLICY-RUNS                                   
023400                                       TO    LK-XJOB0-TOTAL-POLICY-RUNS   
023500                   ADD  JOB-BREACH-COUNT                                  
023600                                       TO    LK-XJOB0-TOTAL-BREACHES      
023700                   EVALUATE JOB-STATUS                                    
023800                      WHEN "COMPLETED"                                    
023900                           ADD 1 TO LK-XJOB0-COMPLETED-ITEMS              
024000                      WHEN "FAILED"                                       
024100                           ADD 1 TO LK-XJOB0-FAILED-ITEMS                 
024200                      WHEN "RUNNING"                                      
024300                           ADD 1 TO LK-XJOB0-RUNNING-ITEMS                
024400                      WHEN OTHER                                          
024500                           ADD 1 TO LK-XJOB0-PENDING-ITEMS                
024600                   END-EVALUATE                                           
024700                   PERFORM B410-READ-NEXT-ROW                             
024800                      THRU B410-READ-NEXT-ROW-EX                          
024900           END-IF.                                                        
025000      *                                                                   
025100       B420-TALLY-ONE-ROW-EX.                                             
025200           EXIT.                                                          
025300      *                                                                   
025400      *---------------------------------------------------------------*   
025500      * B450 - FINAL RUN STATUS PER U9: ALL COMPLETED = "COMPLETED";      
025600      * ANY FAILED = "PARTIAL_FAILED" IF AT LEAST ONE COMPLETED ELSE      
025700      * "FAILED"; OTHERWISE "RUNNING".  ZERO ITEMS = "COMPLETED".         
025800      *---------------------------------------------------------------*   
025900       B450-DERIVE-RUN-STATUS.                                            
026000           IF      LK-XJOB0-TOTAL-ITEMS = ZERO                            
026100                   MOVE "COMPLETED"    TO    LK-XJOB0-RUN-STATUS          
026200                   MOVE ZERO           TO    LK-XJOB0-SUCCESS-RATE        
026300           ELSE                                                           
026400              IF   LK-XJOB0-COMPLETED-ITEMS = LK-XJOB0-TOTAL-ITEMS        
026500                   MOVE "COMPLETED"    TO    LK-XJOB0-RUN-STATUS          
026600              ELSE                                                        
026700              IF   LK-XJOB0-FAILED-ITEMS > ZERO                           
026800                   AND LK-XJOB0-COMPLETED-ITEMS > ZERO                    
026900                   MOVE "PARTIAL_FAILED" TO  LK-XJOB0-RUN-STATUS          
027000              ELSE                                                        
027100              IF   LK-XJOB0-FAILED-ITEMS > ZERO                           
027200                   MOVE "FAILED"       TO    LK-XJOB0-RUN-STATUS          
027300              ELSE                                                        
027400                   MOVE "RUNNING"      TO    LK-XJOB0-RUN-STATUS          
027500              END-IF END-IF END-IF                                        
027600              COMPUTE LK-XJOB0-SUCCESS-RATE ROUNDED =                     
027700                      LK-XJOB0-COMPLETED-ITEMS / LK-XJOB0-TOTAL-ITEMS     
027800           END-IF.                                                        
027900      *                                                                   
028000       B450-DERIVE-RUN-STATUS-EX.                                         
028100           EXIT.                                                          
028200      *                                                                   
028300      *---------------------------------------------------------------*   
028400       Z000-END-PROGRAM-ROUTINE.                                          
028500      *---------------------------------------------------------------*   
028600           CLOSE   EVLJSTL.                                               
028700           IF      NOT WK-C-SUCCESSFUL                                    
028800                   DISPLAY "EVLXJOB0 - CLOSE FILE ERROR - EVLJSTL"        
028900                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.            
029000      *                                                                   
029100      *---------------------------------------------------------------*   
029200       Z099-END-PROGRAM-ROUTINE-EX.                                       
029300      *---------------------------------------------------------------*   
029400           EXIT.                                                          
029500      *                                                                   
029600      ******************************************************************  
029700      *************** END OF PROGRAM SOURCE - EVLXJOB0 ***************    
029800      ******************************************************************  
