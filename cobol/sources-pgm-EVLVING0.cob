000100      *************************                                           
000200       IDENTIFICATION DIVISION.                                           
000300      *************************                                           
000400       PROGRAM-ID.     EVLVING0.                                          
000500       AUTHOR.         K L MORENO.                                        
000600       INSTALLATION.   MIDLAND TRUST BANK - EDP DIVISION.                 
000700       DATE-WRITTEN.   09 MAY 1988.                                       
000800       DATE-COMPILED.                                                     
000900       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                  
001000      *                                                                   
001100      *DESCRIPTION :   THIS PROGRAM IS THE FIRST STEP OF THE EVALUATION   
001200      *                BATCH - IT READS THE RAW TELEMETRY FEED ONE EVENT  
001300      *                AT A TIME, THROWS OUT ANY EVENT MISSING ONE OF     
001400      *                THE SEVEN REQUIRED FIELDS (ONTO THE REJECTS FILE   
001500      *                WITH A REASON CODE), STAMPS THE REST WITH A        
001600      *                GENERATED RECORD ID WHEN THE FEED DID NOT SUPPLY   
001700      *                ONE, AN INTAKE SOURCE AND A PROCESSED-AT TIME,     
001800      *                AND WRITES THE SURVIVORS TO THE TELEMETRY FILE     
001900      *                THAT EVLVDRV0 AND EVLVOTL0 READ LATER.  RUN ID     
002000      *                IS DERIVED FROM TODAY'S DATE SO IT LINES UP WITH   
002100      *                WHATEVER EVLVDRV0 AND EVLVOTL0 COMPUTE THE SAME    
002200      *                DAY - SEE EVLCW.                                   
002300      *                                                                   
002400      *----------------------------------------------------------------*  
002500      * HISTORY OF MODIFICATION:                                          
002600      *----------------------------------------------------------------*  
002700      * MOD.#  INIT   DATE        DESCRIPTION                             
002800      * ------ ------ ----------  -----------------------------------     
002900      * KLM001 KLM    09/05/1988 - EV-0003 - INITIAL VERSION              
003000      * KLM004 KLM    22/11/1989 - EV-0009 - REJECT REASON TEXT ADDED     
003100      *                            TO THE REJECTS ROW, WAS CODE ONLY      
003200      * PKS018 PKS    14/07/1993 - EV-0038 - EXPECTED-FLAG AND            
003300      *                            LATENCY-FLAG NOW DERIVED ON INTAKE     
003400      *                            INSTEAD OF LEFT FOR EVLVPOL0 TO GUESS  
003500      * PKS041 PKS    14/01/1999 - Y2K REMEDIATION - RUN ID NOW BUILT     
003600      *                            FROM A WINDOWED 4-DIGIT CENTURY        
003700      *                            INSTEAD OF THE RAW 2-DIGIT ACCEPT      
003800      * DJF077 DJF    30/10/2002 - EV-0156 - GENERATED RECORD ID NOW      
003900      *                            RIGHT-TRIMS THE APPLICATION ID SO      
004000      *                            THE ID DOES NOT CARRY EMBEDDED BLANKS  
004100      * DJF103 DJF    19/04/2008 - EV-0229 - INGEST SOURCE AND            
004200      *                            PROCESSED-AT CARVED OUT OF THE OLD     
004300      *                            TELEMETRY FILLER - SEE EVLTEL MOD      
004400      *                            DJF182 (TAG REUSED ON THAT COPYBOOK)   
004500      * DJF146 DJF    05/09/2014 - EV-0334 - SEQUENCE NUMBER WIDENED      
004600      *                            FORMATTING PICTURE, WAS DROPPING A     
004700      *                            LEADING ZERO ON THE GENERATED ID       
004800      *----------------------------------------------------------------*  
004900       EJECT                                                              
005000      **********************                                              
005100       ENVIRONMENT DIVISION.                                              
005200      **********************                                              
005300       CONFIGURATION SECTION.                                             
005400       SOURCE-COMPUTER.  IBM-AS400.                                       
005500       OBJECT-COMPUTER.  IBM-AS400.                                       
005600       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                   
005700       INPUT-OUTPUT SECTION.                                              
005800       FILE-CONTROL.                                                      
005900           SELECT EVLRTLL ASSIGN TO DATABASE-EVLRTLL                      
006000                  ORGANIZATION      IS SEQUENTIAL                         
006100                  FILE STATUS       IS WK-C-FILE-STATUS.                  
006200           SELECT EVLTELL ASSIGN TO DATABASE-EVLTELL                      
006300                  ORGANIZATION      IS SEQUENTIAL                         
006400                  FILE STATUS       IS WK-C-FILE-STATUS.                  
006500           SELECT EVLREJL ASSIGN TO DATABASE-EVLREJL                      
006600                  ORGANIZATION      IS SEQUENTIAL                         
006700                  FILE STATUS       IS WK-C-FILE-STATUS.                  
006800      *                                                                   
006900       EJECT                                                              
007000      ***************                                                     
007100       DATA DIVISION.                                                     
007200      ***************                                                     
007300       FILE SECTION.                                                      
007400      **************                                                      
007500       FD  EVLRTLL                                                        
007600           LABEL RECORDS ARE OMITTED                                      
007700           DATA RECORD IS EVLRTLL-REC.                                    
007800       01  EVLRTLL-REC.                                                   
007900           COPY EVLTEL.                                                   
008000      *                                                                   
008100       FD  EVLTELL                                                        
008200           LABEL RECORDS ARE OMITTED                                      
008300           DATA RECORD IS EVLTELL-REC.                                    
008400       01  EVLTELL-REC            PIC X(850).                             
008500      *                                                                   
008600       FD  EVLREJL                                                        
008700           LABEL RECORDS ARE OMITTED                                      
008800           DATA RECORD IS EVLREJL-REC.                                    
008900       01  EVLREJL-REC.                                                   
009000           COPY EVLREJ.                                                   
009100      *                                                                   
009200      *************************                                           
009300       WORKING-STORAGE SECTION.                                           
009400      *************************                                           
009500       01  FILLER              PIC X(24)  VALUE                           
009600           "** PROGRAM EVLVING0  **".                                     
009700      *                                                                   
009800      * ------------------ PROGRAM WORKING STORAGE -------------------*   
009900       COPY EVLSTD.                                                       
010000       01 WK-C-COMMON.                                                    
010100       COPY EVLCW.                                                        
010200      *                                                                   
010300       01  WK-D-VING0-RAW-DATE.                                           
010400           05  WK-D-VING0-RAW-YY       PIC 9(02).                         
010500           05  WK-D-VING0-RAW-MM       PIC 9(02).                         
010600           05  WK-D-VING0-RAW-DD       PIC 9(02).                         
010700           05  FILLER                  PIC X(01).                         
010800      *                                                                   
010900       01  WK-C-VING0-EOF-SWITCH       PIC X(01) VALUE "N".               
011000           88  WK-C-VING0-END-OF-FILE      VALUE "Y".                     
011100      *                                                                   
011200       01  WK-C-VING0-VALID-SWITCH     PIC X(01) VALUE "Y".               
011300           88  WK-C-VING0-RECORD-VALID      VALUE "Y".                    
011400           88  WK-C-VING0-RECORD-INVALID    VALUE "N".                    
011500      *                                                                   
011600       01  WK-N-VING0-COUNTS.                                             
011700           05  WK-N-VING0-READ-COUNT       PIC 9(07) COMP VALUE ZERO.     
011800           05  WK-N-VING0-ACCEPTED-COUNT   PIC 9(07) COMP VALUE ZERO.     
011900           05  WK-N-VING0-REJECTED-COUNT   PIC 9(07) COMP VALUE ZERO.     
012000           05  FILLER                      PIC X(01).                     
012100      *                                                                   
012200      * SEQ-NBR IS A RUNNING COUNTER USED ONLY WHEN THE FEED DID NOT      
012300      * SUPPLY ITS OWN RECORD ID - THE GENERATED ID IS                    
012400      * APPLICATION-ID : SEQ-NBR, SEE C210.                               
012500       01  WK-N-VING0-SEQ-WORK.                                           
012600           05  WK-N-VING0-SEQ-NBR      PIC 9(07) COMP VALUE ZERO.         
012700       01  WK-N-VING0-SEQ-WORK-R REDEFINES WK-N-VING0-SEQ-WORK.           
012800           05  WK-N-VING0-SEQ-DISP     PIC 9(07).                         
012900      *                                                                   
013000      * BACKWARD CHARACTER SCAN WORK AREA - USED TO FIND THE LAST         
013100      * NON-BLANK BYTE OF THE APPLICATION ID BEFORE IT GOES INTO A        
013200      * GENERATED RECORD ID, SO THE ID DOES NOT CARRY EMBEDDED BLANKS.    
013300       01  WK-C-VING0-TRIM-AREA        PIC X(20).                         
013400       01  WK-C-VING0-TRIM-AREA-R REDEFINES WK-C-VING0-TRIM-AREA.         
013500           05  WK-C-VING0-TRIM-CHAR    PIC X(01) OCCURS 20 TIMES.         
013600       01  WK-N-VING0-TRIM-POS         PIC 9(02) COMP.                    
013700      *                                                                   
013800      * THE SEVEN REQUIRED FIELDS LINED UP SIDE BY SIDE SO C110 CAN       
013900      * WALK THEM WITH ONE INDEX INSTEAD OF SEVEN SEPARATE IF TESTS -     
014000      * THE ENTRY NUMBER DOUBLES AS THE REJECTS REASON CODE SUFFIX.       
014100       01  WK-C-VING0-REQUIRED-FIELDS.                                    
014200           05  WK-C-VING0-REQ-APP-ID        PIC X(200).                   
014300           05  WK-C-VING0-REQ-TIMESTAMP     PIC X(200).                   
014400           05  WK-C-VING0-REQ-MODEL-ID      PIC X(200).                   
014500           05  WK-C-VING0-REQ-MODEL-VERSION PIC X(200).                   
014600           05  WK-C-VING0-REQ-INPUT-TEXT    PIC X(200).                   
014700           05  WK-C-VING0-REQ-OUTPUT-TEXT   PIC X(200).                   
014800           05  WK-C-VING0-REQ-TRACE-ID      PIC X(200).                   
014900       01  WK-C-VING0-REQUIRED-FIELDS-R                                   
015000                            REDEFINES WK-C-VING0-REQUIRED-FIELDS.         
015100           05  WK-C-VING0-REQ-ENTRY    PIC X(200) OCCURS 7 TIMES          
015200                                       INDEXED BY WK-C-VING0-REQ-X.       
015300      *                                                                   
015400       EJECT                                                              
015500      ****************************************                            
015600       PROCEDURE DIVISION.                                                
015700      ****************************************                            
015800       MAIN-MODULE.                                                       
015900           PERFORM A000-MAIN-PROCESSING                                   
016000              THRU A099-MAIN-PROCESSING-EX.                               
016100           PERFORM Z000-END-PROGRAM-ROUTINE                               
016200              THRU Z099-END-PROGRAM-ROUTINE-EX.                           
016300           GOBACK.                                                        
016400      *                                                                   
016500       EJECT                                                              
016600      *---------------------------------------------------------------*   
016700       A000-MAIN-PROCESSING.                                              
016800      *---------------------------------------------------------------*   
016900           PERFORM A010-DERIVE-RUN-ID                                     
017000              THRU A010-DERIVE-RUN-ID-EX.                                 
017100           OPEN    INPUT   EVLRTLL.                                       
017200           IF      NOT WK-C-SUCCESSFUL                                    
017300                   DISPLAY "EVLVING0 - OPEN FILE ERROR - EVLRTLL"         
017400                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
017500                   GO TO A099-MAIN-PROCESSING-EX.                         
017600           OPEN    OUTPUT  EVLTELL.                                       
017700           IF      NOT WK-C-SUCCESSFUL                                    
017800                   DISPLAY "EVLVING0 - OPEN FILE ERROR - EVLTELL"         
017900                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
018000                   GO TO A099-MAIN-PROCESSING-EX.                         
018100           OPEN    OUTPUT  EVLREJL.                                       
018200           IF      NOT WK-C-SUCCESSFUL                                    
018300                   DISPLAY "EVLVING0 - OPEN FILE ERROR - EVLREJL"         
018400                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
018500                   GO TO A099-MAIN-PROCESSING-EX.                         
018600      *                                                                   
018700           PERFORM B100-READ-NEXT-RAW-RECORD                              
018800              THRU B100-READ-NEXT-RAW-RECORD-EX.                          
018900           PERFORM B200-PROCESS-ONE-RECORD                                
019000              THRU B200-PROCESS-ONE-RECORD-EX                             
019100              UNTIL WK-C-VING0-END-OF-FILE.                               
019200      *                                                                   
019300           DISPLAY "EVLVING0 - RECORDS READ     - " WK-N-VING0-READ-COUNT.
019400           DISPLAY "EVLVING0 - RECORDS ACCEPTED - "                       
019500                   WK-N-VING0-ACCEPTED-COUNT.                             
019600           DISPLAY "EVLVING0 - RECORDS REJECTED - "                       
019700                   WK-N-VING0-REJECTED-COUNT.                             
019800      *                                                                   
019900      *---------------------------------------------------------------*   
020000       A099-MAIN-PROCESSING-EX.                                           
020100      *---------------------------------------------------------------*   
020200           EXIT.                                                          
020300      *                                                                   
020400      *---------------------------------------------------------------*   
020500      * A010 - RUN ID IS TODAY'S DATE, WINDOWED TO A 4-DIGIT CENTURY      
020600      * (MOD PKS041) SO EVLVING0, EVLVDRV0 AND EVLVOTL0 ALL LAND ON       
020700      * THE SAME RUN ID WITHOUT ANY OF THEM PASSING IT TO ANOTHER.        
020800      *---------------------------------------------------------------*   
020900       A010-DERIVE-RUN-ID.                                                
021000           ACCEPT   WK-D-VING0-RAW-DATE    FROM DATE.                     
021100           IF       WK-D-VING0-RAW-YY < 50                                
021200                    MOVE 20              TO WK-D-STD-CC                   
021300           ELSE                                                           
021400                    MOVE 19              TO WK-D-STD-CC                   
021500           END-IF.                                                        
021600           MOVE     WK-D-VING0-RAW-YY      TO WK-D-STD-YY.                
021700           MOVE     WK-D-VING0-RAW-MM      TO WK-D-STD-MM.                
021800           MOVE     WK-D-VING0-RAW-DD      TO WK-D-STD-DD.                
021900           MOVE     WK-D-STD-CCYYMMDD      TO WK-C-RUN-ID.                
022000           ACCEPT   WK-C-NOW               FROM TIME.                     
022100           STRING   WK-D-STD-CCYYMMDD DELIMITED BY SIZE                   
022200                    "-"               DELIMITED BY SIZE                   
022300                    WK-C-NOW-HH       DELIMITED BY SIZE                   
022400                    WK-C-NOW-MM       DELIMITED BY SIZE                   
022500                    WK-C-NOW-SS       DELIMITED BY SIZE                   
022600                    INTO WK-C-TIMESTAMP.                                  
022700      *                                                                   
022800       A010-DERIVE-RUN-ID-EX.                                             
022900           EXIT.                                                          
023000      *                                                                   
023100      *---------------------------------------------------------------*   
023200       B100-READ-NEXT-RAW-RECORD.                                         
023300      *---------------------------------------------------------------*   
023400           READ    EVLRTLL AT END MOVE "Y" TO WK-C-VING0-EOF-SWITCH.      
023500           IF      NOT WK-C-VING0-END-OF-FILE                             
023600                   ADD 1 TO WK-N-VING0-READ-COUNT.                        
023700      *                                                                   
023800       B100-READ-NEXT-RAW-RECORD-EX.                                      
023900           EXIT.                                                          
024000      *                                                                   
024100      *---------------------------------------------------------------*   
024200       B200-PROCESS-ONE-RECORD.                                           
024300      *---------------------------------------------------------------*   
024400           PERFORM C100-VALIDATE-ONE-RECORD                               
024500              THRU C100-VALIDATE-ONE-RECORD-EX.                           
024600           IF      WK-C-VING0-RECORD-VALID                                
024700                   PERFORM C200-ENRICH-ONE-RECORD                         
024800                      THRU C200-ENRICH-ONE-RECORD-EX                      
024900                   WRITE EVLTELL-REC FROM EVLRTLL-REC                     
025000                   ADD 1 TO WK-N-VING0-ACCEPTED-COUNT                     
025100           ELSE                                                           
025200                   PERFORM C900-WRITE-REJECT-ROW                          
025300                      THRU C900-WRITE-REJECT-ROW-EX                       
025400                   ADD 1 TO WK-N-VING0-REJECTED-COUNT                     
025500           END-IF.                                                        
025600           PERFORM B100-READ-NEXT-RAW-RECORD                              
025700              THRU B100-READ-NEXT-RAW-RECORD-EX.                          
025800      *                                                                   
025900       B200-PROCESS-ONE-RECORD-EX.                                        
026000           EXIT.                                                          
026100      *                                                                   
026200      *---------------------------------------------------------------*   
026300      * C100 - REQUIRED PER U2: APPLICATION ID, TIMESTAMP, MODEL ID,      
026400      * MODEL VERSION, INPUT TEXT, OUTPUT TEXT, TRACE ID.  FIRST BLANK    
026500      * FIELD FOUND WINS THE REASON CODE - WE DO NOT REPORT MORE THAN     
026600      * ONE REASON PER REJECTED ROW.                                      
026700      *---------------------------------------------------------------*   
026800       C100-VALIDATE-ONE-RECORD.                                          
026900           MOVE    "Y"                 TO    WK-C-VING0-VALID-SWITCH.     
027000           MOVE    SPACES              TO    REJ-REASON-CODE              
027100                                             REJ-REASON-TEXT.             
027200           MOVE    TEL-APP-ID          TO    WK-C-VING0-REQ-APP-ID.       
027300           MOVE    TEL-TIMESTAMP       TO    WK-C-VING0-REQ-TIMESTAMP.    
027400           MOVE    TEL-MODEL-ID        TO    WK-C-VING0-REQ-MODEL-ID.     
027500           MOVE    TEL-MODEL-VERSION   TO                                 
027600                                    WK-C-VING0-REQ-MODEL-VERSION.         
027700           MOVE    TEL-INPUT-TEXT      TO    WK-C-VING0-REQ-INPUT-TEXT.   
027800           MOVE    TEL-OUTPUT-TEXT     TO                                 
027900                                    WK-C-VING0-REQ-OUTPUT-TEXT.           
028000           MOVE    TEL-TRACE-ID        TO    WK-C-VING0-REQ-TRACE-ID.     
028100           PERFORM C110-CHECK-ONE-REQUIRED-FIELD                          
028200              THRU C110-CHECK-ONE-REQUIRED-FIELD-EX                       
028300              VARYING WK-C-VING0-REQ-X FROM 1 BY 1                        
028400              UNTIL   WK-C-VING0-REQ-X > 7                                
028500                   OR WK-C-VING0-RECORD-INVALID.                          
028600      *                                                                   
028700       C100-VALIDATE-ONE-RECORD-EX.                                       
028800           EXIT.                                                          
028900      *                                                                   
029000       C110-CHECK-ONE-REQUIRED-FIELD.                                     
029100           IF      WK-C-VING0-REQ-ENTRY (WK-C-VING0-REQ-X) = SPACES       
029200                   MOVE "N"        TO WK-C-VING0-VALID-SWITCH             
029300                   PERFORM C120-SET-REASON-FOR-INDEX                      
029400                      THRU C120-SET-REASON-FOR-INDEX-EX.                  
029500      *                                                                   
029600       C110-CHECK-ONE-REQUIRED-FIELD-EX.                                  
029700           EXIT.                                                          
029800      *                                                                   
029900       C120-SET-REASON-FOR-INDEX.                                         
030000           EVALUATE WK-C-VING0-REQ-X                                      
030100               WHEN 1                                                     
030200                   SET  REJ-NO-APP-ID        TO TRUE                      
030300                   MOVE "MISSING APPLICATION ID" TO REJ-REASON-TEXT       
030400               WHEN 2                                                     
030500                   SET  REJ-NO-TIMESTAMP     TO TRUE                      
030600                   MOVE "MISSING TIMESTAMP"      TO REJ-REASON-TEXT       
030700               WHEN 3                                                     
030800                   SET  REJ-NO-MODEL-ID      TO TRUE                      
030900                   MOVE "MISSING MODEL ID"       TO REJ-REASON-TEXT       
031000               WHEN 4                                                     
031100                   SET  REJ-NO-MODEL-VERSION TO TRUE                      
031200                   MOVE "MISSING MODEL VERSION"  TO REJ-REASON-TEXT       
031300               WHEN 5                                                     
031400                   SET  REJ-NO-INPUT-TEXT    TO TRUE                      
031500                   MOVE "MISSING INPUT TEXT"     TO REJ-REASON-TEXT       
031600               WHEN 6                                                     
031700                   SET  REJ-NO-OUTPUT-TEXT   TO TRUE                      
031800                   MOVE "MISSING OUTPUT TEXT"    TO REJ-REASON-TEXT       
031900               WHEN 7                                                     
032000                   SET  REJ-NO-TRACE-ID      TO TRUE                      
032100                   MOVE "MISSING TRACE ID"       TO REJ-REASON-TEXT       
032200           END-EVALUATE.                                                  
032300      *                                                                   
032400       C120-SET-REASON-FOR-INDEX-EX.                                      
032500           EXIT.                                                          
032600      *                                                                   
032700      *---------------------------------------------------------------*   
032800      * C200 - ENRICH PER U2: GENERATE A RECORD ID WHEN THE FEED LEFT     
032900      * ONE BLANK, CARRY THE INTAKE SOURCE, STAMP PROCESSED-AT, AND       
033000      * DERIVE THE TWO PRESENCE FLAGS EVLVPOL0 RELIES ON (MOD PKS018).    
033100      *---------------------------------------------------------------*   
033200       C200-ENRICH-ONE-RECORD.                                            
033300           IF      TEL-ID = SPACES                                        
033400                   PERFORM C210-GENERATE-RECORD-ID                        
033500                      THRU C210-GENERATE-RECORD-ID-EX.                    
033600           MOVE    "BATCH-INTAKE"      TO    TEL-INGEST-SOURCE.           
033700           MOVE    WK-C-TIMESTAMP      TO    TEL-PROCESSED-AT.            
033800           IF      TEL-EXPECTED-OUTPUT = SPACES                           
033900                   MOVE "N"            TO    TEL-EXPECTED-FLAG            
034000           ELSE                                                           
034100                   MOVE "Y"            TO    TEL-EXPECTED-FLAG.           
034200           IF      TEL-LATENCY-MS = ZERO                                  
034300                   MOVE "N"            TO    TEL-LATENCY-FLAG             
034400           ELSE                                                           
034500                   MOVE "Y"            TO    TEL-LATENCY-FLAG.            
034600      *                                                                   
034700       C200-ENRICH-ONE-RECORD-EX.                                         
034800           EXIT.                                                          
034900      *                                                                   
035000      *---------------------------------------------------------------*   
035100      * C210 - APPLICATION-ID : SEQUENCE, TRIMMED SO THE COLON SITS       
035200      * RIGHT AGAINST THE LAST CHARACTER OF THE APPLICATION ID (MOD       
035300      * DJF077) - WITHOUT THE TRIM THE ID WOULD CARRY WHATEVER BLANKS     
035400      * PAD OUT TEL-APP-ID'S TWENTY BYTES.                                
035500      *---------------------------------------------------------------*   
035600       C210-GENERATE-RECORD-ID.                                           
035700           ADD     1                   TO    WK-N-VING0-SEQ-NBR.          
035800           MOVE    TEL-APP-ID          TO    WK-C-VING0-TRIM-AREA.        
035900           MOVE    20                  TO    WK-N-VING0-TRIM-POS.         
036000           PERFORM C220-BACK-UP-ONE-POSITION                              
036100              THRU C220-BACK-UP-ONE-POSITION-EX                           
036200              UNTIL WK-N-VING0-TRIM-POS < 1                               
036300                 OR WK-C-VING0-TRIM-CHAR (WK-N-VING0-TRIM-POS)            
036400                                               NOT = SPACE.               
036500           IF      WK-N-VING0-TRIM-POS < 1                                
036600                   MOVE 1              TO    WK-N-VING0-TRIM-POS.         
036700           STRING  WK-C-VING0-TRIM-AREA (1:WK-N-VING0-TRIM-POS)           
036800                                       DELIMITED BY SIZE                  
036900                   ":"                 DELIMITED BY SIZE                  
037000                   WK-N-VING0-SEQ-DISP DELIMITED BY SIZE                  
037100                   INTO TEL-ID.                                           
037200      *                                                                   
037300       C210-GENERATE-RECORD-ID-EX.                                        
037400           EXIT.                                                          
037500      *                                                                   
037600       C220-BACK-UP-ONE-POSITION.                                         
037700           SUBTRACT 1 FROM WK-N-VING0-TRIM-POS.                           
037800      *                                                                   
037900       C220-BACK-UP-ONE-POSITION-EX.                                      
038000           EXIT.                                                          
038100      *                                                                   
038200      *---------------------------------------------------------------*   
038300       C900-WRITE-REJECT-ROW.                                             
038400      *---------------------------------------------------------------*   
038500           MOVE    TEL-APP-ID          TO    REJ-APP-ID.                  
038600           MOVE    TEL-TIMESTAMP       TO    REJ-TIMESTAMP.               
038700           MOVE    TEL-MODEL-ID        TO    REJ-MODEL-ID.                
038800           MOVE    TEL-TRACE-ID        TO    REJ-TRACE-ID.                
038900           MOVE    WK-C-TIMESTAMP      TO    REJ-RUN-TIMESTAMP.           
039000           MOVE    EVL-TEL-RECORD      TO    REJ-RAW-ROW.                 
039100           WRITE   EVLREJL-REC.                                           
039200      *                                                                   
039300       C900-WRITE-REJECT-ROW-EX.                                          
039400           EXIT.                                                          
039500      *                                                                   
039600      *---------------------------------------------------------------*   
039700       Z000-END-PROGRAM-ROUTINE.                                          
039800      *---------------------------------------------------------------*   
039900           CLOSE   EVLRTLL EVLTELL EVLREJL.                               
040000           IF      NOT WK-C-SUCCESSFUL                                    
040100                   DISPLAY "EVLVING0 - CLOSE FILE ERROR"                  
040200                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.            
040300      *                                                                   
040400      *---------------------------------------------------------------*   
040500       Z099-END-PROGRAM-ROUTINE-EX.                                       
040600      *---------------------------------------------------------------*   
040700           EXIT.                                                          
040800      *                                                                   
040900      ******************************************************************  
041000      *************** END OF PROGRAM SOURCE - EVLVING0 ***************    
041100      ******************************************************************  
