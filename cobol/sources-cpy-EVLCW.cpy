000100      *----------------------------------------------------------------*  
000200      * EVLCW  -  COMMON WORK AREA FOR THE EVL EVALUATION BATCH SUITE     
000300      * EVERY EVL PROGRAM CARRIES THIS UNDER 01 WK-C-COMMON SO A SINGLE   
000400      * WK-C-FILE-STATUS FIELD CAN BE TESTED WITH 88-LEVELS INSTEAD OF    
000500      * LITERAL COMPARES, AND SO THE RUN ID / RUN DATE ARE CONSISTENT     
000600      * ACROSS EVLVDRV0, EVLVING0 AND EVLVOTL0.                           
000700      *----------------------------------------------------------------*  
000800      * HISTORY OF MODIFICATION:                                          
000900      *----------------------------------------------------------------*  
001000      * EV0001 KLM 11/04/1986 - INITIAL VERSION                           
001100      * EV0014 RDH 09/12/1998 - Y2K REVIEW OF WK-C-TODAY - EXPANDED       
001200      *                         CENTURY TO PIC 9(04), NO OTHER CHANGE     
001300      * EV0037 PAT 02/21/2004 - ADD WK-C-DUPLICATE-KEY FOR EVLVOTL0       
001400      * EV0052 SNG 06/14/2011 - ADD WK-C-RUN-ID FOR JOB STATUS TRACKING   
001500      *----------------------------------------------------------------*  
001600       05  WK-C-FILE-STATUS            PIC X(02).                         
001700           88  WK-C-SUCCESSFUL              VALUE "00".                   
001800           88  WK-C-DUPLICATE-RECORD        VALUE "02".                   
001900           88  WK-C-END-OF-FILE              VALUE "10".                  
002000           88  WK-C-RECORD-NOT-FOUND        VALUE "23".                   
002100           88  WK-C-DUPLICATE-KEY           VALUE "22".                   
002200           88  WK-C-FILE-NOT-FOUND          VALUE "35".                   
002300           88  WK-C-PERMANENT-ERROR         VALUE "30" "31" "34" "37".    
002400       05  WK-C-RUN-ID                 PIC X(30) VALUE SPACES.            
002500       05  WK-C-TODAY.                                                    
002600           10  WK-C-TODAY-CEN          PIC 9(04).                         
002700           10  WK-C-TODAY-MO           PIC 9(02).                         
002800           10  WK-C-TODAY-DY           PIC 9(02).                         
002900       05  WK-C-NOW.                                                      
003000           10  WK-C-NOW-HH             PIC 9(02).                         
003100           10  WK-C-NOW-MM             PIC 9(02).                         
003200           10  WK-C-NOW-SS             PIC 9(02).                         
003300       05  WK-C-TIMESTAMP              PIC X(25) VALUE SPACES.            
003400       05  FILLER                      PIC X(07) VALUE SPACES.            
