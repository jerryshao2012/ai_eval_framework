000100      * LXJOB0.cpybk  -  LINKAGE FOR CALL "EVLXJOB0"                      
000200      *----------------------------------------------------------------*  
000300      * ONE CALL POINT SERVES FOUR FUNCTIONS, SELECTED BY                 
000400      * LK-XJOB0-FUNCTION - MARK AN ITEM RUNNING, MARK IT COMPLETED,      
000500      * MARK IT FAILED, OR ROLL UP RUN STATISTICS ACROSS ALL ITEMS        
000600      * FOR THE RUN.  SEE EVLXJOB0 PARAGRAPH A000-MAIN-PROCESSING.        
000700      *----------------------------------------------------------------*  
000800       01  LK-XJOB0-PARMS.                                                
000900           05  LK-XJOB0-FUNCTION       PIC X(01).                         
001000               88  LK-XJOB0-MARK-RUNNING       VALUE "1".                 
001100               88  LK-XJOB0-MARK-COMPLETED     VALUE "2".                 
001200               88  LK-XJOB0-MARK-FAILED        VALUE "3".                 
001300               88  LK-XJOB0-ROLLUP-STATISTICS  VALUE "4".                 
001400           05  LK-XJOB0-RUN-ID         PIC X(30).                         
001500           05  LK-XJOB0-ITEM-ID        PIC X(20).                         
001600           05  LK-XJOB0-POLICY-RUNS    PIC 9(03).                         
001700           05  LK-XJOB0-BREACH-COUNT   PIC 9(05).                         
001800           05  LK-XJOB0-ERROR-TEXT     PIC X(80).                         
001900           05  LK-XJOB0-RUN-STATUS     PIC X(15).                         
002000           05  LK-XJOB0-TOTAL-ITEMS        PIC 9(07) COMP.                
002100           05  LK-XJOB0-COMPLETED-ITEMS    PIC 9(07) COMP.                
002200           05  LK-XJOB0-FAILED-ITEMS       PIC 9(07) COMP.                
002300           05  LK-XJOB0-RUNNING-ITEMS      PIC 9(07) COMP.                
002400           05  LK-XJOB0-PENDING-ITEMS      PIC 9(07) COMP.                
002500           05  LK-XJOB0-TOTAL-BREACHES     PIC 9(07) COMP.                
002600           05  LK-XJOB0-TOTAL-POLICY-RUNS  PIC 9(07) COMP.                
002700           05  LK-XJOB0-SUCCESS-RATE       PIC S9(01)V9(04).              
002800           05  LK-XJOB0-RETURN-CODE    PIC X(02).                         
002900               88  LK-XJOB0-OK                  VALUE "00".               
003000               88  LK-XJOB0-ITEM-NOT-FOUND      VALUE "23".               
003100           05  FILLER                  PIC X(07).                         
