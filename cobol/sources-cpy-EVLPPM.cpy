000100     * EVLPPM.cpybk                                                       
000200     *----------------------------------------------------------------*   
000300     * EVL-PPM-RECORD CARRIES ONE POLICY'S OVERRIDE BASELINE/TARGET -     
000400     * AN OPTIONAL FILE, ABSENT OR SHORT RUNS LEAVE THE POLICY ENGINE     
000500     * ON ITS OWN BUILT-IN DEFAULTS (SEE EVLWRK WK-N-POLWRK GROUP).       
000600     *----------------------------------------------------------------*   
000700          05  EVL-PPM-RECORD          PIC X(80).                          
000800     * I-O FORMAT:EVLPPMR  FROM FILE POLICY-PARAMS OF LIBRARY EVLLIB      
000900     *                                                                    
001000          05  EVLPPMR  REDEFINES EVL-PPM-RECORD.                          
001100          06  PPM-POLICY-NAME          PIC X(50).                         
001200     *                        POLICY BEING OVERRIDDEN                     
001300          06  PPM-VERSION              PIC X(10).                         
001400     *                        POLICY/VALUE VERSION, DEFAULT "1.0"         
001500          06  PPM-BASELINE             PIC S9(05)V9(02).                  
001600     *                        DRIFT BASELINE OVERRIDE                     
001700          06  PPM-TARGET-MS            PIC S9(05)V9(02).                  
001800     *                        LATENCY TARGET OVERRIDE, MS                 
001900          06  FILLER                   PIC X(06).                         
002000     *                        RESERVED                                    
