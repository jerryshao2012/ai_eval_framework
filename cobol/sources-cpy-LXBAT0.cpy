000100      * LXBAT0.cpybk  -  LINKAGE FOR CALL "EVLXBAT0"                      
000200      *----------------------------------------------------------------*  
000300      * CEILING-DIVISION SHARDING OF THE APPLICATION LIST ACROSS          
000400      * LK-XBAT0-GROUP-SIZE WORKERS.  SINGLE-APP MODE PASSES GROUP        
000500      * SIZE ZERO, WHICH EVLXBAT0 TREATS AS "NO SHARDING" RATHER          
000600      * THAN AN ERROR - SEE EVLXBAT0 PARAGRAPH A090.                      
000700      *----------------------------------------------------------------*  
000800       01  LK-XBAT0-PARMS.                                                
000900           05  LK-XBAT0-TOTAL-ITEMS    PIC 9(07) COMP.                    
001000           05  LK-XBAT0-GROUP-SIZE     PIC 9(05) COMP.                    
001100           05  LK-XBAT0-GROUP-INDEX    PIC 9(05) COMP.                    
001200           05  LK-XBAT0-TOTAL-GROUPS   PIC 9(05) COMP.                    
001300           05  LK-XBAT0-SLICE-START    PIC 9(07) COMP.                    
001400           05  LK-XBAT0-SLICE-COUNT    PIC 9(07) COMP.                    
001500           05  LK-XBAT0-RETURN-CODE    PIC X(02).                         
001600               88  LK-XBAT0-OK                  VALUE "00".               
001700               88  LK-XBAT0-BAD-GROUP-SIZE      VALUE "91".               
001800               88  LK-XBAT0-BAD-GROUP-INDEX     VALUE "92".               
001900           05  FILLER                  PIC X(11).                         
