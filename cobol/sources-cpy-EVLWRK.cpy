000100      * EVLWRK.cpybk                                                      
000200      *----------------------------------------------------------------*  
000300      * EVLWRK  -  POLICY ENGINE CONSTANT TABLES FOR EVLVPOL0             
000400      * THE POLICY REGISTRY AND THE DEFAULT TERM LISTS ARE LOADED AS      
000500      * VALUE CLAUSES UNDER 01 WK-C-POLREG AND THEN REDEFINED AS OCCURS   
000600      * TABLES SO EVLVPOL0 AND EVLXCFG0/1 CAN EVALUATE-SEARCH THEM        
000700      * WITHOUT A PERTFORM-LOADED INITIALIZATION PARAGRAPH.               
000800      *----------------------------------------------------------------*  
000900       01  WK-C-POLREG.                                                   
001000           05  WK-C-POLREG-01          PIC X(50)                          
001100               VALUE "SAFETY_TOXICITY".                                   
001200           05  WK-C-POLREG-02          PIC X(50)                          
001300               VALUE "SAFETY_BIAS_FAIRNESS".                              
001400           05  WK-C-POLREG-03          PIC X(50)                          
001500               VALUE "SAFETY_ROBUSTNESS".                                 
001600           05  WK-C-POLREG-04          PIC X(50)                          
001700               VALUE "SAFETY_COMPLIANCE".                                 
001800           05  WK-C-POLREG-05          PIC X(50)                          
001900               VALUE "PERFORMANCE_GROUNDEDNESS_FAITHFULNESS".             
002000           05  WK-C-POLREG-06          PIC X(50)                          
002100               VALUE "PERFORMANCE_RELEVANCE".                             
002200           05  WK-C-POLREG-07          PIC X(50)                          
002300               VALUE "PERFORMANCE_PRECISION_COHERENCE".                   
002400           05  WK-C-POLREG-08          PIC X(50)                          
002500               VALUE "PERFORMANCE_READABILITY_FLUENCY_STYLE".             
002600           05  WK-C-POLREG-09          PIC X(50)                          
002700               VALUE "SYSTEM_RELIABILITY_LATENCY".                        
002800           05  WK-C-POLREG-10          PIC X(50)                          
002900               VALUE "SYSTEM_RELIABILITY_AVAILABILITY_RESOURCE_HEALTH".   
003000           05  WK-C-POLREG-11          PIC X(50) VALUE "ACCURACY".        
003100           05  WK-C-POLREG-12          PIC X(50) VALUE "LATENCY".         
003200           05  WK-C-POLREG-13          PIC X(50) VALUE "DRIFT".           
003300           05  WK-C-POLREG-14          PIC X(50) VALUE "PERFORMANCE".     
003400       01  WK-C-POLREG-TBL REDEFINES WK-C-POLREG.                         
003500           05  WK-C-POLREG-ENT         OCCURS 14 TIMES                    
003600                                       INDEXED BY WK-C-POLREG-X           
003700                                       PIC X(50).                         
003800       01  WK-C-TOXTRM.                                                   
003900           05  WK-C-TOXTRM-01          PIC X(20) VALUE "HATE".            
004000           05  WK-C-TOXTRM-02          PIC X(20) VALUE "KILL".            
004100           05  WK-C-TOXTRM-03          PIC X(20) VALUE "IDIOT".           
004200           05  WK-C-TOXTRM-04          PIC X(20) VALUE "STUPID".          
004300           05  WK-C-TOXTRM-05          PIC X(20) VALUE "VIOLENCE".        
004400       01  WK-C-TOXTRM-TBL REDEFINES WK-C-TOXTRM.                         
004500           05  WK-C-TOXTRM-ENT         OCCURS 5 TIMES                     
004600                                       INDEXED BY WK-C-TOXTRM-X           
004700                                       PIC X(20).                         
004800       01  WK-C-BLKTRM.                                                   
004900           05  WK-C-BLKTRM-01          PIC X(20) VALUE "SSN".             
005000           05  WK-C-BLKTRM-02          PIC X(20) VALUE "CREDIT CARD".     
005100           05  WK-C-BLKTRM-03          PIC X(20) VALUE "PASSWORD".        
005200           05  WK-C-BLKTRM-04          PIC X(20) VALUE "SECRET".          
005300       01  WK-C-BLKTRM-TBL REDEFINES WK-C-BLKTRM.                         
005400           05  WK-C-BLKTRM-ENT         OCCURS 4 TIMES                     
005500                                       INDEXED BY WK-C-BLKTRM-X           
005600                                       PIC X(20).                         
005700       01  WK-N-POLWRK.                                                   
005800           05  WK-N-POLWRK-BASELINE    PIC S9(05)V9(02) COMP-3            
005900                                       VALUE +100.00.                     
006000      *                        DRIFT BASELINE INPUT LENGTH, CHARS         
006100           05  WK-N-POLWRK-TARGET-MS   PIC S9(05)V9(02) COMP-3            
006200                                       VALUE +500.00.                     
006300      *                        PERFORMANCE LATENCY TARGET, MS             
