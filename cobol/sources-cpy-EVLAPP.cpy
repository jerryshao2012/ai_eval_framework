000100      * EVLAPP.cpybk                                                      
000200           05  EVL-APP-RECORD          PIC X(750).                        
000300      * I-O FORMAT:EVLAPPR  FROM FILE APP-CONFIG OF LIBRARY EVLLIB        
000400      *                                                                   
000500           05  EVLAPPR  REDEFINES EVL-APP-RECORD.                         
000600           06  APP-ID                  PIC X(20).                         
000700      *                        APPLICATION ID, RECORD KEY                 
000800           06  APP-BATCH-TIME          PIC X(20).                         
000900      *                        CRON-STYLE SCHEDULE, BLANK = ROOT DEFAULT  
001000           06  APP-POLICY-LIST         PIC X(50)                          
001100                                       OCCURS 14 TIMES                    
001200                                       INDEXED BY APP-POLICY-X.           
001300      *                        CONFIGURED POLICY NAMES, BLANK = DEFAULTS  
001400           06  FILLER                  PIC X(10).                         
001500      *                        RESERVED                                   
