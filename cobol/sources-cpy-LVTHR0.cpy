000100      * LVTHR0.cpybk  -  LINKAGE FOR CALL "EVLVTHR0"                      
000200      *----------------------------------------------------------------*  
000300      * CALLER SUPPLIES ONE METRIC VALUE PLUS THE THRESHOLD ROWS THAT     
000400      * APPLY TO IT (GLOBAL ROWS WITH ANY APP OVERRIDE ALREADY MERGED     
000500      * IN BY EVLXCFG0/1 - SEE EVLVDRV0 PARAGRAPH B200).  EVLVTHR0        
000600      * RETURNS ONE BREACH ROW PER VIOLATED THRESHOLD.                    
000700      *----------------------------------------------------------------*  
000800       01  LK-VTHR0-PARMS.                                                
000900           05  LK-VTHR0-METRIC-NAME    PIC X(50).                         
001000           05  LK-VTHR0-METRIC-VALUE   PIC S9(07)V9(04).                  
001100           05  LK-VTHR0-APP-ID         PIC X(20).                         
001200           05  LK-VTHR0-THR-COUNT      PIC 9(03) COMP.                    
001300           05  LK-VTHR0-THR-TBL        OCCURS 20 TIMES                    
001400                                       INDEXED BY LK-VTHR0-THR-X.         
001500               10  LK-VTHR0-THR-LEVEL        PIC X(10).                   
001600               10  LK-VTHR0-THR-VALUE        PIC S9(07)V9(04).            
001700               10  LK-VTHR0-THR-DIRECTION    PIC X(03).                   
001800           05  LK-VTHR0-BRH-COUNT      PIC 9(03) COMP.                    
001900           05  LK-VTHR0-BRH-TBL        OCCURS 20 TIMES                    
002000                                       INDEXED BY LK-VTHR0-BRH-X.         
002100               10  LK-VTHR0-BRH-LEVEL            PIC X(10).               
002200               10  LK-VTHR0-BRH-THRESHOLD-VALUE  PIC S9(07)V9(04).        
002300               10  LK-VTHR0-BRH-ACTUAL-VALUE     PIC S9(07)V9(04).        
002400               10  LK-VTHR0-BRH-DIRECTION        PIC X(03).               
002500           05  LK-VTHR0-RETURN-CODE    PIC X(02).                         
002600               88  LK-VTHR0-OK                  VALUE "00".               
002700               88  LK-VTHR0-BAD-DIRECTION       VALUE "92".               
002800           05  FILLER                  PIC X(10).                         
