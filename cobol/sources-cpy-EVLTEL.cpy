000100      * EVLTEL.cpybk                                                      
000200           05  EVL-TEL-RECORD          PIC X(850).                        
000300      * I-O FORMAT:EVLTELR  FROM FILE TELEMETRY OF LIBRARY EVLLIB         
000400      *                                                                   
000500           05  EVLTELR  REDEFINES EVL-TEL-RECORD.                         
000600           06  TEL-ID                  PIC X(40).                         
000700      *                        UNIQUE TELEMETRY RECORD ID                 
000800           06  TEL-APP-ID              PIC X(20).                         
000900      *                        APPLICATION ID (GROUPING KEY)              
001000           06  TEL-TIMESTAMP           PIC X(25).                         
001100      *                        ISO-8601 UTC TIMESTAMP (SORTABLE TEXT)     
001200           06  TEL-MODEL-ID            PIC X(20).                         
001300      *                        MODEL IDENTIFIER                           
001400           06  TEL-MODEL-VERSION       PIC X(10).                         
001500      *                        MODEL VERSION                              
001600           06  TEL-INPUT-TEXT          PIC X(200).                        
001700      *                        PROMPT / INPUT TEXT                        
001800           06  TEL-OUTPUT-TEXT         PIC X(200).                        
001900      *                        MODEL OUTPUT TEXT                          
002000           06  TEL-EXPECTED-OUTPUT     PIC X(200).                        
002100      *                        REFERENCE ANSWER, SPACES = ABSENT          
002200           06  TEL-EXPECTED-FLAG       PIC X(01).                         
002300      *                        "Y" WHEN EXPECTED OUTPUT PRESENT           
002400           06  TEL-USER-ID             PIC X(20).                         
002500      *                        END USER ID, OPTIONAL                      
002600           06  TEL-LATENCY-MS          PIC S9(07)V99.                     
002700      *                        INVOCATION LATENCY IN MILLISECONDS         
002800           06  TEL-LATENCY-FLAG        PIC X(01).                         
002900      *                        "Y" WHEN LATENCY PRESENT                   
003000           06  TEL-TRACE-ID            PIC X(32).                         
003100      *                        DISTRIBUTED TRACE ID, DEDUPE KEY           
003200           06  TEL-STATUS              PIC X(10).                         
003300      *                        OK / ERROR / FAILED / TIMEOUT              
003400           06  TEL-GROUP               PIC X(20).                         
003500      *                        DEMOGRAPHIC / COHORT GROUP LABEL           
003600           06  TEL-RESOURCE-UTIL       PIC S9(01)V9(04).                  
003700      *                        RESOURCE UTILIZATION FRACTION 0-1          
003800           06  TEL-INGEST-SOURCE       PIC X(12).                         
003900      *                        FEED THAT SUBMITTED THE EVENT              
004000           06  TEL-PROCESSED-AT        PIC X(25).                         
004100      *                        INTAKE RUN TIMESTAMP, ISO-8601 UTC         
