000100     *************************                                            
000200      IDENTIFICATION DIVISION.                                            
000300     *************************                                            
000400      PROGRAM-ID.     EVLVDRV0.                                           
000500      AUTHOR.         D J FENWICK.                                        
000600      INSTALLATION.   MIDLAND TRUST BANK - EDP DIVISION.                  
000700      DATE-WRITTEN.   11 JUL 1988.                                        
000800      DATE-COMPILED.                                                      
000900      SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                   
001000     *                                                                    
001100     *DESCRIPTION :  THIS IS THE MAIN NIGHTLY/HOURLY DRIVER FOR THE       
001200     *               APPLICATION EVALUATION BATCH.  FOR EACH CONFIGURED   
001300     *               APPLICATION IT RESOLVES THE EFFECTIVE POLICY LIST    
001400     *               AND THRESHOLD SET (CALLING EVLXCFG1/EVLXCFG0),       
001500     *               COLLECTS THE APPLICATION'S TELEMETRY, RUNS EVERY     
001600     *               CONFIGURED POLICY (CALLING EVLVPOL0), EVALUATES      
001700     *               THE RESULTING METRICS AGAINST THRESHOLDS (CALLING    
001800     *               EVLVTHR0), WRITES THE EVALUATION RESULT, METRIC      
001900     *               AND BREACH ROWS, TRACKS JOB STATUS (CALLING          
002000     *               EVLXJOB0), AND PRODUCES THE RUN SUMMARY AND ALERT    
002100     *               PRINT REPORTS.  THE APPLICATION LIST MAY OPTIONALLY  
002200     *               BE SHARDED ACROSS SEVERAL BATCH WORKERS (CALLING     
002300     *               EVLXBAT0).                                           
002400     *                                                                    
002500     *================================================================    
002600     * HISTORY OF MODIFICATION:                                           
002700     *================================================================    
002800     * DJF001 DJF 11/07/1988 - INITIAL VERSION - EV-0002                  
002900     * DJF007 DJF 02/14/1989 - PER-APPLICATION JOB STATUS TRACKING        
003000     *                         ADDED ONCE EVLXJOB0 WAS STOOD UP           
003100     *                         (EV-0011)                                  
003200     * RDH018 RDH 19/02/1991 - ROOT/APP CONFIG RESOLUTION MOVED OUT       
003300     *                         TO EVLXCFG1/EVLXCFG0 COMMON MODULES,       
003400     *                         THIS DRIVER NO LONGER BUILDS THE           
003500     *                         EFFECTIVE TABLES ITSELF (EV-0044)          
003600     * PKS033 PKS 17/11/1993 - OPTIONAL SHARDING ACROSS BATCH WORKERS     
003700     *                         ADDED, CALLS EVLXBAT0 (EV-0026)            
003800     * PKS044 PKS 30/06/1994 - POLICY NAME VALIDATION AGAINST THE         
003900     *                         REGISTRY MOVED INTO EVLXCFG0/1, UNKNOWN    
004000     *                         NAMES NO LONGER ABEND THE RUN              
004100     * RDH051 RDH 19/02/1995 - ALERT REPORT ADDED - BREACHES AT OR        
004200     *                         ABOVE THE MINIMUM SEVERITY ARE MERGED      
004300     *                         PER APPLICATION AND WRITTEN AT THE END     
004400     *                         OF EACH APPLICATION'S PROCESSING           
004500     *                         (EV-0061)                                  
004600     * PKS056 PKS 09/01/1999 - Y2K REMEDIATION - WK-D-STD-CCYYMMDD        
004700     *                         DATE WORK AREA EXPANDED TO 4 DIGIT         
004800     *                         CENTURY THROUGHOUT, RUN ID WINDOWED        
004900     *                         THE SAME WAY AS EVLVING0/EVLVOTL0          
005000     * DJF071 DJF 22/08/2003 - RAW THRESHOLD TABLE SIZE RAISED FROM       
005100     *                         100 TO 200 ROWS TO MATCH EVLXCFG1/0        
005200     *                         (REQUEST EV-0312)                          
005300     * DJF112 DJF 08/22/2003 - (SIC - SEE ABOVE, ENTRY RETAINED FOR       
005400     *                         CONTINUITY OF THE AUDIT TRAIL)             
005500     * DJF079 DJF 20/04/2004 - SLICE BOUNDS FROM EVLXBAT0 NOW TRUSTED     
005600     *                         WITHOUT A SEPARATE BOUNDS CHECK HERE -     
005700     *                         EVLXBAT0 CLAMPS THE LAST GROUP ITSELF      
005800     * DJF086 DJF 09/03/2007 - ZERO-APPLICATION RUN NOW ROLLS STRAIGHT    
005900     *                         TO "COMPLETED" VIA EVLXJOB0, NO FURTHER    
006000     *                         CHANGE NEEDED HERE                         
006100     * MAG121 MAG 17/05/2009 - POLICY PARAMETER OVERRIDE FILE ADDED -     
006200     *                         OPTIONAL, SHORT OR MISSING RUNS FALL       
006300     *                         BACK TO THE ENGINE'S BUILT-IN DEFAULTS     
006400     *                         (EV-0341)                                  
006500     * RTA152 RTA 05/02/2011 - MINIMUM ALERT SEVERITY LITERAL CONFIRMED   
006600     *                         AGAINST OPERATIONS STANDARD "WARNING"      
006700     * SNG062 SNG 14/06/2011 - JOB STATUS MARK/ROLLUP CALLS MOVED TO      
006800     *                         THE COMMON EVLXJOB0 MODULE SO THIS         
006900     *                         DRIVER NO LONGER OWNS JOB-STATUS I-O       
007000     *                         (EV-0279)                                  
007100     * DJF138 DJF 11/09/2014 - NEXT-RUN-TIME TRACE ADDED PER APPLICATION  
007200     *                         SCHEDULE FOR THE OPERATIONS LOG (EV-0356)  
007300     * DJF145 DJF 23/07/2016 - SUCCESS RATE NOW TAKEN FROM EVLXJOB0       
007400     *                         ROUNDED TO 4 DECIMALS, WAS BEING           
007500     *                         TRUNCATED ON THE FINAL TOTAL LINE          
007600     *================================================================    
007700      EJECT                                                               
007800     **********************                                               
007900      ENVIRONMENT DIVISION.                                               
008000     **********************                                               
008100      CONFIGURATION SECTION.                                              
008200      SOURCE-COMPUTER.  IBM-AS400.                                        
008300      OBJECT-COMPUTER.  IBM-AS400.                                        
008400      SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                     
008500                        C01 IS TOP-OF-FORM.                               
008600      INPUT-OUTPUT SECTION.                                               
008700      FILE-CONTROL.                                                       
008800          SELECT EVLDRVA ASSIGN TO DATABASE-EVLDRVA                       
008900                 ORGANIZATION      IS SEQUENTIAL                          
009000                 FILE STATUS       IS WK-C-FILE-STATUS.                   
009100          SELECT EVLDRVP ASSIGN TO DATABASE-EVLDRVP                       
009200                 ORGANIZATION      IS SEQUENTIAL                          
009300                 FILE STATUS       IS WK-C-FILE-STATUS.                   
009400          SELECT EVLDRVH ASSIGN TO DATABASE-EVLDRVH                       
009500                 ORGANIZATION      IS SEQUENTIAL                          
009600                 FILE STATUS       IS WK-C-FILE-STATUS.                   
009700          SELECT EVLDRVT ASSIGN TO DATABASE-EVLDRVT                       
009800                 ORGANIZATION      IS SEQUENTIAL                          
009900                 FILE STATUS       IS WK-C-FILE-STATUS.                   
010000          SELECT EVLDRVR ASSIGN TO DATABASE-EVLDRVR                       
010100                 ORGANIZATION      IS SEQUENTIAL                          
010200                 FILE STATUS       IS WK-C-FILE-STATUS.                   
010300          SELECT EVLDRVL ASSIGN TO DATABASE-EVLDRVL                       
010400                 ORGANIZATION      IS SEQUENTIAL                          
010500                 FILE STATUS       IS WK-C-FILE-STATUS.                   
010600          SELECT EVLDRVS ASSIGN TO DATABASE-EVLDRVS                       
010700                 ORGANIZATION      IS SEQUENTIAL                          
010800                 FILE STATUS       IS WK-C-FILE-STATUS.                   
010900     *                                                                    
011000      EJECT                                                               
011100     ***************                                                      
011200      DATA DIVISION.                                                      
011300     ***************                                                      
011400      FILE SECTION.                                                       
011500     **************                                                       
011600      FD  EVLDRVA                                                         
011700          LABEL RECORDS ARE OMITTED                                       
011800          DATA RECORD IS EVLDRVA-REC.                                     
011900      01  EVLDRVA-REC.                                                    
012000          COPY EVLAPP.                                                    
012100     *                                                                    
012200      FD  EVLDRVP                                                         
012300          LABEL RECORDS ARE OMITTED                                       
012400          DATA RECORD IS EVLDRVP-REC.                                     
012500      01  EVLDRVP-REC.                                                    
012600          COPY EVLPPM.                                                    
012700     *                                                                    
012800      FD  EVLDRVH                                                         
012900          LABEL RECORDS ARE OMITTED                                       
013000          DATA RECORD IS EVLDRVH-REC.                                     
013100      01  EVLDRVH-REC.                                                    
013200          COPY EVLTHV.                                                    
013300     *                                                                    
013400      FD  EVLDRVT                                                         
013500          LABEL RECORDS ARE OMITTED                                       
013600          DATA RECORD IS EVLDRVT-REC.                                     
013700      01  EVLDRVT-REC.                                                    
013800          COPY EVLTEL.                                                    
013900     *                                                                    
014000      FD  EVLDRVR                                                         
014100          LABEL RECORDS ARE OMITTED                                       
014200          DATA RECORD IS EVLDRVR-REC.                                     
014300      01  EVLDRVR-REC.                                                    
014400          COPY EVLRES.                                                    
014500     *                                                                    
014600      FD  EVLDRVL                                                         
014700          LABEL RECORDS ARE OMITTED                                       
014800          DATA RECORD IS EVLDRVL-REC.                                     
014900      01  EVLDRVL-REC               PIC X(132).                           
015000     *                                                                    
015100      FD  EVLDRVS                                                         
015200          LABEL RECORDS ARE OMITTED                                       
015300          DATA RECORD IS EVLDRVS-REC.                                     
015400      01  EVLDRVS-REC               PIC X(132).                           
015500     *                                                                    
015600     *************************                                            
015700      WORKING-STORAGE SECTION.                                            
015800     *************************                                            
015900      01  FILLER              PIC X(24)  VALUE                            
016000          "** PROGRAM EVLVDRV0  **".                                      
016100     *                                                                    
016200     * ------------------ PROGRAM WORKING STORAGE -------------------*    
016300      COPY EVLSTD.                                                        
016400      01 WK-C-COMMON.                                                     
016500      COPY EVLCW.                                                         
016600      COPY EVLWRK.                                                        
016700     *                                                                    
016800      01  WK-D-DRV0-RAW-DATE.                                             
016900          05  WK-D-DRV0-RAW-YY        PIC 9(02).                          
017000          05  WK-D-DRV0-RAW-MM        PIC 9(02).                          
017100          05  WK-D-DRV0-RAW-DD        PIC 9(02).                          
017200          05  FILLER                  PIC X(01).                          
017300      01  WK-D-DRV0-RAW-DATE-N REDEFINES WK-D-DRV0-RAW-DATE               
017400                                   PIC 9(06).                             
017500     *                                                                    
017600      01  WK-C-DRV0-SWITCHES.                                             
017700          05  WK-C-DRV0-APP-EOF       PIC X(01) VALUE "N".                
017800              88  WK-C-DRV0-APP-END-OF-FILE  VALUE "Y".                   
017900          05  WK-C-DRV0-TEL-EOF       PIC X(01) VALUE "N".                
018000              88  WK-C-DRV0-TEL-END-OF-FILE  VALUE "Y".                   
018100          05  WK-C-DRV0-PPM-EOF       PIC X(01) VALUE "N".                
018200              88  WK-C-DRV0-PPM-END-OF-FILE  VALUE "Y".                   
018300          05  WK-C-DRV0-THR-EOF       PIC X(01) VALUE "N".                
018400              88  WK-C-DRV0-THR-END-OF-FILE  VALUE "Y".                   
018500          05  WK-C-DRV0-FIRST-TEL     PIC X(01) VALUE "Y".                
018600              88  WK-C-DRV0-FIRST-TEL-ROW    VALUE "Y".                   
018700          05  WK-C-DRV0-MORE-FOR-APP  PIC X(01) VALUE "Y".                
018800              88  WK-C-DRV0-GROUP-HAS-MORE   VALUE "Y".                   
018900          05  WK-C-DRV0-POLICY-FAILED PIC X(01) VALUE "N".                
019000              88  WK-C-DRV0-POLICY-RUN-FAILED VALUE "Y".                  
019100          05  FILLER                  PIC X(01).                          
019200     *                                                                    
019300      01  WK-N-DRV0-COUNTS.                                               
019400          05  WK-N-DRV0-APP-COUNT      PIC 9(07) COMP.                    
019500          05  WK-N-DRV0-PPM-COUNT      PIC 9(05) COMP.                    
019600          05  WK-N-DRV0-RAW-THR-COUNT  PIC 9(03) COMP.                    
019700          05  WK-N-DRV0-SLICE-START    PIC 9(07) COMP.                    
019800          05  WK-N-DRV0-SLICE-COUNT    PIC 9(07) COMP.                    
019900          05  WK-N-DRV0-APP-IDX        PIC 9(07) COMP.                    
020000          05  WK-N-DRV0-POL-IDX        PIC 9(03) COMP.                    
020100          05  WK-N-DRV0-MET-IDX        PIC 9(01) COMP.                    
020200          05  WK-N-DRV0-THR-IDX        PIC 9(03) COMP.                    
020300          05  WK-N-DRV0-PPM-IDX        PIC 9(05) COMP.                    
020400          05  WK-N-DRV0-ALR-IDX        PIC 9(03) COMP.                    
020500          05  WK-N-DRV0-PAGE-NO        PIC 9(04) COMP VALUE 1.            
020600          05  WK-N-DRV0-LINE-NO        PIC 9(03) COMP VALUE 99.           
020700          05  WK-N-DRV0-GROUP-X        PIC 9(03) COMP.                    
020800          05  WK-N-DRV0-MET-CNT-THIS-POL PIC 9(03) COMP.                  
020900          05  WK-N-DRV0-BRH-CNT-THIS-POL PIC 9(05) COMP.                  
021000          05  WK-N-DRV0-BRH-THIS-MET   PIC 9(03) COMP.                    
021100          05  WK-N-DRV0-BRH-RANK       PIC 9(01) COMP.                    
021200          05  FILLER                   PIC X(01).                         
021300     *                                                                    
021400      01  WK-N-DRV0-APP-TOTALS.                                           
021500          05  WK-N-DRV0-APP-POL-RUNS   PIC 9(03) COMP.                    
021600          05  WK-N-DRV0-APP-MET-CNT    PIC 9(05) COMP.                    
021700          05  WK-N-DRV0-APP-BRH-CNT    PIC 9(05) COMP.                    
021800          05  FILLER                   PIC X(01).                         
021900     *                                                                    
022000     * READ-AHEAD HOLD AREA FOR THE TELEMETRY CONTROL BREAK.  GIVEN OUR   
022100     * OWN NAMES BELOW RATHER THAN A SECOND COPY EVLTEL (WHICH WOULD      
022200     * DUPLICATE THE FD'S OWN DATA NAMES) SINCE ONLY THE APP ID (BYTES    
022300     * 41-60) AND TIMESTAMP (BYTES 61-85) ARE EVER INSPECTED HERE.        
022400      01  WK-C-DRV0-TEL-HOLD           PIC X(850).                        
022500      01  WK-C-DRV0-TEL-HOLD-R REDEFINES WK-C-DRV0-TEL-HOLD.              
022600          05  FILLER                  PIC X(40).                          
022700          05  WK-C-DRV0-HOLD-APP-ID    PIC X(20).                         
022800          05  WK-C-DRV0-HOLD-TIMESTAMP PIC X(25).                         
022900          05  FILLER                  PIC X(765).                         
023000      01  WK-C-DRV0-TEL-HOLD-SW        PIC X(01) VALUE "N".               
023100          88  WK-C-DRV0-TEL-HOLD-VALID      VALUE "Y".                    
023200     *                                                                    
023300      01  WK-N-DRV0-RUN-TOTALS.                                           
023400          05  WK-N-DRV0-RUN-APP-CNT    PIC 9(07) COMP.                    
023500          05  WK-N-DRV0-RUN-POL-RUNS   PIC 9(07) COMP.                    
023600          05  WK-N-DRV0-RUN-BRH-CNT    PIC 9(07) COMP.                    
023700          05  FILLER                   PIC X(01).                         
023800     *                                                                    
023900      01  WK-C-DRV0-ALERT-MIN-LEVEL    PIC X(10) VALUE "WARNING".         
024000      01  WK-N-DRV0-ALERT-MIN-RANK     PIC 9(01) COMP VALUE 1.            
024100     *                                                                    
024200     * WORKING TABLE OF APPLICATION CONFIG ROWS, LOADED ONCE FROM         
024300     * APP-CONFIG (SORTED BY APP ID ON THE FILE) - THE SLICE FOR THIS     
024400     * WORKER IS A CONTIGUOUS RANGE OF THIS TABLE.                        
024500      01  WK-C-DRV0-APP-TBL.                                              
024600          05  WK-C-DRV0-APP-ENT       OCCURS 500 TIMES                    
024700                                      INDEXED BY WK-C-DRV0-APP-X          
024800                                      PIC X(750).                         
024900          05  FILLER                  PIC X(01).                          
025000     *                                                                    
025100     * WORKING TABLE OF POLICY PARAMETER OVERRIDES, LOADED ONCE FROM      
025200     * THE OPTIONAL POLICY-PARAMS FILE.                                   
025300      01  WK-C-DRV0-PPM-TBL.                                              
025400          05  WK-C-DRV0-PPM-ENT       OCCURS 50 TIMES                     
025500                                      INDEXED BY WK-C-DRV0-PPM-X.         
025600              10  WK-C-DRV0-PPM-NAME      PIC X(50).                      
025700              10  WK-C-DRV0-PPM-BASELINE  PIC S9(05)V9(02).               
025800              10  WK-C-DRV0-PPM-TARGET-MS PIC S9(05)V9(02).               
025900          05  FILLER                  PIC X(01).                          
026000     *                                                                    
026100     * WORKING TABLE OF THE RAW THRESHOLD FILE, LOADED ONCE AND HANDED    
026200     * TO EVLXCFG1 (GLOBAL SELECTION) AND THEN AGAIN TO EVLXCFG0 FOR      
026300     * EACH APPLICATION (APP-SCOPED OVERRIDES) - SAME SHAPE AS THE        
026400     * LXCFG1/LXCFG0 RAW-THR-TBL GROUP.                                   
026500      01  WK-C-DRV0-RAW-THR-TBL.                                          
026600          05  WK-C-DRV0-RAW-THR-ENT   OCCURS 200 TIMES                    
026700                                      INDEXED BY WK-C-DRV0-RAW-THR-X.     
026800              10  WK-C-DRV0-RAW-METRIC-NAME  PIC X(50).                   
026900              10  WK-C-DRV0-RAW-LEVEL        PIC X(10).                   
027000              10  WK-C-DRV0-RAW-VALUE        PIC S9(07)V9(04).            
027100              10  WK-C-DRV0-RAW-DIRECTION    PIC X(03).                   
027200              10  WK-C-DRV0-RAW-SCOPE        PIC X(20).                   
027300          05  FILLER                  PIC X(01).                          
027400     *                                                                    
027500     * WORKING TABLE OF ONE APPLICATION'S TELEMETRY GROUP, COLLECTED      
027600     * BY THE CONTROL BREAK ON TEL-APP-ID - PASSED STRAIGHT TO            
027700     * EVLVPOL0'S LK-VPOL0-TEL-TBL.                                       
027800      01  WK-C-DRV0-GROUP-TBL.                                            
027900          05  WK-C-DRV0-GROUP-ENT     OCCURS 500 TIMES                    
028000                                      INDEXED BY WK-C-DRV0-GROUP-X        
028100                                      PIC X(850).                         
028200          05  FILLER                  PIC X(01).                          
028300     *                                                                    
028400     * WORKING TABLE ACCUMULATING THIS APPLICATION'S ALERT-QUALIFYING     
028500     * BREACHES, MERGED INTO ONE ALERT BLOCK WHEN THE APPLICATION IS      
028600     * FINISHED - SEE U8 ALERTING RULES.                                  
028700      01  WK-C-DRV0-ALERT-TBL.                                            
028800          05  WK-C-DRV0-ALERT-ENT     OCCURS 100 TIMES                    
028900                                      INDEXED BY WK-C-DRV0-ALERT-X.       
029000              10  WK-C-DRV0-ALERT-METRIC     PIC X(50).                   
029100              10  WK-C-DRV0-ALERT-LEVEL      PIC X(10).                   
029200              10  WK-C-DRV0-ALERT-ACTUAL     PIC S9(07)V9(04).            
029300              10  WK-C-DRV0-ALERT-THRESHOLD  PIC S9(07)V9(04).            
029400              10  WK-C-DRV0-ALERT-DIRECTION  PIC X(03).                   
029500          05  FILLER                  PIC X(01).                          
029600     *                                                                    
029700      01  WK-C-DRV0-CURRENT-APP-ID    PIC X(20).                          
029800      01  WK-C-DRV0-WINDOW-START      PIC X(25).                          
029900      01  WK-C-DRV0-WINDOW-END        PIC X(25).                          
030000      01  WK-C-DRV0-SAVE-METRIC-NAME  PIC X(50).                          
030100     *                                                                    
030200     * THE NEXT-RUN-TIME TRACE WORKS FORWARD MINUTE BY MINUTE FROM        
030300     * "NOW" CHECKING THE FIVE CRON FIELDS - SEE SCHEDULING RULES.        
030400      01  WK-C-DRV0-CRON-FIELDS.                                          
030500          05  WK-C-DRV0-CRON-MIN      PIC X(02).                          
030600          05  WK-C-DRV0-CRON-HR       PIC X(02).                          
030700          05  WK-C-DRV0-CRON-DOM      PIC X(02).                          
030800          05  WK-C-DRV0-CRON-MON      PIC X(02).                          
030900          05  WK-C-DRV0-CRON-DOW      PIC X(02).                          
031000          05  FILLER                  PIC X(01).                          
031100     *                                                                    
031200      01  WK-N-DRV0-CAL.                                                  
031300          05  WK-N-DRV0-CAL-YY        PIC 9(04) COMP.                     
031400          05  WK-N-DRV0-CAL-MM        PIC 9(02) COMP.                     
031500          05  WK-N-DRV0-CAL-DD        PIC 9(02) COMP.                     
031600          05  WK-N-DRV0-CAL-HH        PIC 9(02) COMP.                     
031700          05  WK-N-DRV0-CAL-MI        PIC 9(02) COMP.                     
031800          05  WK-N-DRV0-CAL-DOW       PIC 9(01) COMP.                     
031900          05  WK-N-DRV0-CAL-ITER      PIC 9(06) COMP.                     
032000          05  WK-N-DRV0-CAL-DIM       PIC 9(02) COMP.                     
032100          05  WK-N-DRV0-CAL-MATCH-SW  PIC X(01).                          
032200              88  WK-N-DRV0-CAL-MATCHED      VALUE "Y".                   
032300          05  FILLER                  PIC X(01).                          
032400     *                                                                    
032500     * NUMERIC FORM OF EACH CRON FIELD, FILLED BY B019 ONCE THE FIELD     
032600     * IS CONFIRMED NOT TO BE THE "*" WILDCARD - BOTH DIGITS OF THE       
032700     * SOURCE FIELD ARE ZERO-FILLED BEFORE THE MOVE.                      
032800      01  WK-N-DRV0-CRON-NUM.                                             
032900          05  WK-N-DRV0-CRON-MIN-N    PIC 9(02) COMP.                     
033000          05  WK-N-DRV0-CRON-HR-N     PIC 9(02) COMP.                     
033100          05  WK-N-DRV0-CRON-DOM-N    PIC 9(02) COMP.                     
033200          05  WK-N-DRV0-CRON-MON-N    PIC 9(02) COMP.                     
033300          05  WK-N-DRV0-CRON-DOW-N    PIC 9(02) COMP.                     
033400          05  FILLER                  PIC X(01).                          
033500     *                                                                    
033600     * ZELLER'S CONGRUENCE WORK AREA - DAY-OF-WEEK IS SEEDED ONCE AND     
033700     * THEN MAINTAINED BY A SIMPLE COUNTER AS THE SEARCH ROLLS OVER       
033800     * DAY BOUNDARIES, SO THIS GROUP IS ONLY TOUCHED AT B016.             
033900      01  WK-N-DRV0-ZEL-WORK.                                             
034000          05  WK-N-DRV0-ZEL-M         PIC 9(04) COMP.                     
034100          05  WK-N-DRV0-ZEL-Y         PIC 9(04) COMP.                     
034200          05  WK-N-DRV0-ZEL-K         PIC 9(04) COMP.                     
034300          05  WK-N-DRV0-ZEL-J         PIC 9(04) COMP.                     
034400          05  WK-N-DRV0-ZEL-T1        PIC 9(04) COMP.                     
034500          05  WK-N-DRV0-ZEL-T2        PIC 9(04) COMP.                     
034600          05  WK-N-DRV0-ZEL-T3        PIC 9(04) COMP.                     
034700          05  WK-N-DRV0-ZEL-H         PIC 9(04) COMP.                     
034800          05  WK-N-DRV0-ZEL-REM       PIC 9(04) COMP.                     
034900          05  WK-N-DRV0-ZEL-QUOT      PIC 9(04) COMP.                     
035000          05  FILLER                  PIC X(01).                          
035100     *                                                                    
035200     * DAYS-IN-MONTH TABLE, FEBRUARY CARRIED AS 28 AND CORRECTED FOR      
035300     * LEAP YEARS IN D060-DAYS-IN-MONTH.                                  
035400      01  WK-C-DRV0-DIM-TBL.                                              
035500          05  FILLER                  PIC 9(02) VALUE 31.                 
035600          05  FILLER                  PIC 9(02) VALUE 28.                 
035700          05  FILLER                  PIC 9(02) VALUE 31.                 
035800          05  FILLER                  PIC 9(02) VALUE 30.                 
035900          05  FILLER                  PIC 9(02) VALUE 31.                 
036000          05  FILLER                  PIC 9(02) VALUE 30.                 
036100          05  FILLER                  PIC 9(02) VALUE 31.                 
036200          05  FILLER                  PIC 9(02) VALUE 31.                 
036300          05  FILLER                  PIC 9(02) VALUE 30.                 
036400          05  FILLER                  PIC 9(02) VALUE 31.                 
036500          05  FILLER                  PIC 9(02) VALUE 30.                 
036600          05  FILLER                  PIC 9(02) VALUE 31.                 
036700      01  WK-C-DRV0-DIM-R REDEFINES WK-C-DRV0-DIM-TBL.                    
036800          05  WK-N-DRV0-DIM-ENT       PIC 9(02) OCCURS 12 TIMES           
036900                                      INDEXED BY WK-N-DRV0-DIM-X.         
037000     *                                                                    
037100      01  WK-X-DRV0-NEXT-RUN          PIC X(25).                          
037200     *                                                                    
037300     * EDITED REPORT FIELDS                                               
037400      01  WK-E-DRV0-METRIC-VALUE      PIC Z,ZZZ,ZZ9.9999.                 
037500      01  WK-E-DRV0-SAMPLES           PIC ZZZZZZ9.                        
037600      01  WK-E-DRV0-BREACH-CNT        PIC ZZZZ9.                          
037700      01  WK-E-DRV0-POL-RUNS          PIC ZZ9.                            
037800      01  WK-E-DRV0-MET-CNT           PIC ZZZZ9.                          
037900      01  WK-E-DRV0-APP-CNT           PIC ZZZZZZ9.                        
038000      01  WK-E-DRV0-RUN-POL-RUNS      PIC ZZZZZZ9.                        
038100      01  WK-E-DRV0-RUN-BRH-CNT       PIC ZZZZZZ9.                        
038200      01  WK-E-DRV0-PAGE-NO           PIC ZZZ9.                           
038300      01  WK-E-DRV0-BRH-VALUE         PIC Z,ZZZ,ZZ9.9999.                 
038400      01  WK-E-DRV0-THR-VALUE         PIC Z,ZZZ,ZZ9.9999.                 
038500     *                                                                    
038600     * REPORT LINE LAYOUTS - RUN SUMMARY REPORT                           
038700      01  WK-P-DRV0-HDR1-LINE.                                            
038800          05  FILLER                  PIC X(01) VALUE SPACES.             
038900          05  FILLER                  PIC X(40)                           
039000              VALUE "AI APPLICATION EVALUATION - RUN SUMMARY".            
039100          05  FILLER                  PIC X(10) VALUE SPACES.             
039200          05  HDR1-PAGE-LIT           PIC X(05) VALUE "PAGE ".            
039300          05  HDR1-PAGE-NO            PIC ZZZ9.                           
039400          05  FILLER                  PIC X(72) VALUE SPACES.             
039500     *                                                                    
039600      01  WK-P-DRV0-HDR2-LINE.                                            
039700          05  FILLER                  PIC X(01) VALUE SPACES.             
039800          05  FILLER                  PIC X(08) VALUE "RUN ID: ".         
039900          05  HDR2-RUN-ID             PIC X(30).                          
040000          05  FILLER                  PIC X(03) VALUE SPACES.             
040100          05  FILLER                  PIC X(08) VALUE "WINDOW: ".         
040200          05  HDR2-WIN-START          PIC X(25).                          
040300          05  FILLER                  PIC X(04) VALUE " TO ".             
040400          05  HDR2-WIN-END            PIC X(25).                          
040500          05  FILLER                  PIC X(28) VALUE SPACES.             
040600     *                                                                    
040700      01  WK-P-DRV0-HDR3-LINE.                                            
040800          05  FILLER                  PIC X(01) VALUE SPACES.             
040900          05  FILLER                  PIC X(20) VALUE "APPLICATION".      
041000          05  FILLER                  PIC X(20) VALUE "POLICY".           
041100          05  FILLER                  PIC X(24) VALUE "METRIC".           
041200          05  FILLER                  PIC X(14) VALUE "METRIC VALUE".     
041300          05  FILLER                  PIC X(10) VALUE "SAMPLES".          
041400          05  FILLER                  PIC X(07) VALUE "BREACH".           
041500          05  FILLER                  PIC X(36) VALUE SPACES.             
041600     *                                                                    
041700      01  WK-P-DRV0-DTL-LINE.                                             
041800          05  FILLER                  PIC X(01) VALUE SPACES.             
041900          05  DTL-APP-ID              PIC X(20).                          
042000          05  DTL-POLICY-NAME         PIC X(20).                          
042100          05  DTL-METRIC-NAME         PIC X(24).                          
042200          05  DTL-METRIC-VALUE        PIC X(14).                          
042300          05  FILLER                  PIC X(02) VALUE SPACES.             
042400          05  DTL-SAMPLES             PIC X(07).                          
042500          05  FILLER                  PIC X(02) VALUE SPACES.             
042600          05  DTL-BREACH-CNT          PIC X(05).                          
042700          05  FILLER                  PIC X(35) VALUE SPACES.             
042800     *                                                                    
042900      01  WK-P-DRV0-APPTOT-LINE.                                          
043000          05  FILLER                  PIC X(03) VALUE SPACES.             
043100          05  FILLER                  PIC X(13) VALUE "** APP TOTAL ".    
043200          05  APPTOT-APP-ID           PIC X(20).                          
043300          05  FILLER                  PIC X(03) VALUE "**  ".             
043400          05  FILLER                  PIC X(13) VALUE "POLICY RUNS: ".    
043500          05  APPTOT-POL-RUNS         PIC X(03).                          
043600          05  FILLER                  PIC X(03) VALUE SPACES.             
043700          05  FILLER                  PIC X(09) VALUE "METRICS: ".        
043800          05  APPTOT-MET-CNT          PIC X(05).                          
043900          05  FILLER                  PIC X(03) VALUE SPACES.             
044000          05  FILLER                  PIC X(09) VALUE "BREACHES:".        
044100          05  APPTOT-BRH-CNT          PIC X(05).                          
044200          05  FILLER                  PIC X(34) VALUE SPACES.             
044300     *                                                                    
044400      01  WK-P-DRV0-FINAL-LINE.                                           
044500          05  FILLER                  PIC X(01) VALUE SPACES.             
044600          05  FILLER                  PIC X(16) VALUE "** RUN TOTALS **". 
044700          05  FILLER                  PIC X(03) VALUE SPACES.             
044800          05  FILLER                  PIC X(05) VALUE "APPS:".            
044900          05  FINAL-APP-CNT           PIC X(07).                          
045000          05  FILLER                  PIC X(03) VALUE SPACES.             
045100          05  FILLER                  PIC X(13) VALUE "POLICY RUNS: ".    
045200          05  FINAL-POL-RUNS          PIC X(07).                          
045300          05  FILLER                  PIC X(03) VALUE SPACES.             
045400          05  FILLER                  PIC X(10) VALUE "BREACHES: ".       
045500          05  FINAL-BRH-CNT           PIC X(07).                          
045600          05  FILLER                  PIC X(03) VALUE SPACES.             
045700          05  FILLER                  PIC X(07) VALUE "STATUS:".          
045800          05  FINAL-RUN-STATUS        PIC X(15).                          
045900          05  FILLER                  PIC X(30) VALUE SPACES.             
046000     *                                                                    
046100     * REPORT LINE LAYOUTS - ALERT REPORT                                 
046200      01  WK-P-DRV0-ALR-SUBJECT.                                          
046300          05  FILLER                  PIC X(01) VALUE SPACES.             
046400          05  ALR-SUBJECT-TEXT        PIC X(100).                         
046500          05  FILLER                  PIC X(31) VALUE SPACES.             
046600     *                                                                    
046700      01  WK-P-DRV0-ALR-APPLINE.                                          
046800          05  FILLER                  PIC X(01) VALUE SPACES.             
046900          05  FILLER                  PIC X(13) VALUE "APPLICATION: ".    
047000          05  ALR-APP-ID              PIC X(20).                          
047100          05  FILLER                  PIC X(98) VALUE SPACES.             
047200     *                                                                    
047300      01  WK-P-DRV0-ALR-WINLINE.                                          
047400          05  FILLER                  PIC X(01) VALUE SPACES.             
047500          05  FILLER                  PIC X(08) VALUE "WINDOW: ".         
047600          05  ALR-WIN-START           PIC X(25).                          
047700          05  FILLER                  PIC X(04) VALUE " TO ".             
047800          05  ALR-WIN-END             PIC X(25).                          
047900          05  FILLER                  PIC X(69) VALUE SPACES.             
048000     *                                                                    
048100      01  WK-P-DRV0-ALR-CNTLINE.                                          
048200          05  FILLER                  PIC X(01) VALUE SPACES.             
048300          05  FILLER                  PIC X(10) VALUE "BREACHES: ".       
048400          05  ALR-BREACH-CNT          PIC X(05).                          
048500          05  FILLER                  PIC X(116) VALUE SPACES.            
048600     *                                                                    
048700      01  WK-P-DRV0-ALR-DTLLINE.                                          
048800          05  FILLER                  PIC X(01) VALUE SPACES.             
048900          05  FILLER                  PIC X(07) VALUE "METRIC=".          
049000          05  ALR-DTL-METRIC          PIC X(24).                          
049100          05  FILLER                  PIC X(01) VALUE SPACES.             
049200          05  FILLER                  PIC X(06) VALUE "LEVEL=".           
049300          05  ALR-DTL-LEVEL           PIC X(10).                          
049400          05  FILLER                  PIC X(01) VALUE SPACES.             
049500          05  FILLER                  PIC X(07) VALUE "ACTUAL=".          
049600          05  ALR-DTL-ACTUAL          PIC X(14).                          
049700          05  FILLER                  PIC X(01) VALUE SPACES.             
049800          05  FILLER                  PIC X(10) VALUE "THRESHOLD=".       
049900          05  ALR-DTL-THRESHOLD       PIC X(14).                          
050000          05  FILLER                  PIC X(01) VALUE SPACES.             
050100          05  FILLER                  PIC X(10) VALUE "DIRECTION=".       
050200          05  ALR-DTL-DIRECTION       PIC X(03).                          
050300          05  FILLER                  PIC X(29) VALUE SPACES.             
050400     *                                                                    
050500      EJECT                                                               
050600      LINKAGE SECTION.                                                    
050700     *****************                                                    
050800     * NO LINKAGE - THIS IS THE MAIN DRIVER.                              
050900      EJECT                                                               
051000     *****************************************************************    
051100      PROCEDURE DIVISION.                                                 
051200     *****************************************************************    
051300      MAIN-MODULE.                                                        
051400          PERFORM A000-MAIN-PROCESSING                                    
051500             THRU A099-MAIN-PROCESSING-EX.                                
051600          STOP RUN.                                                       
051700     *                                                                    
051800      EJECT                                                               
051900     *---------------------------------------------------------------*    
052000      A000-MAIN-PROCESSING.                                               
052100     *---------------------------------------------------------------*    
052200          PERFORM A010-OPEN-FILES                                         
052300             THRU A010-OPEN-FILES-EX.                                     
052400          PERFORM A015-DERIVE-RUN-ID                                      
052500             THRU A015-DERIVE-RUN-ID-EX.                                  
052600          PERFORM A040-RESOLVE-ROOT                                       
052700             THRU A040-RESOLVE-ROOT-EX.                                   
052800          PERFORM A050-LOAD-APPLICATIONS                                  
052900             THRU A050-LOAD-APPLICATIONS-EX.                              
053000          PERFORM A070-SHARD-APPLICATIONS                                 
053100             THRU A070-SHARD-APPLICATIONS-EX.                             
053200          PERFORM B000-PROCESS-APPLICATION                                
053300             THRU B099-PROCESS-APPLICATION-EX                             
053400             VARYING WK-N-DRV0-APP-IDX FROM WK-N-DRV0-SLICE-START BY 1    
053500                UNTIL WK-N-DRV0-APP-IDX >                                 
053600                      WK-N-DRV0-SLICE-START + WK-N-DRV0-SLICE-COUNT - 1.  
053700          PERFORM D000-WRITE-RUN-TOTALS                                   
053800             THRU D000-WRITE-RUN-TOTALS-EX.                               
053900          PERFORM Z000-CLOSE-FILES                                        
054000             THRU Z000-CLOSE-FILES-EX.                                    
054100     *                                                                    
054200     *---------------------------------------------------------------*    
054300      A099-MAIN-PROCESSING-EX.                                            
054400     *---------------------------------------------------------------*    
054500          EXIT.                                                           
054600     *                                                                    
054700     *---------------------------------------------------------------*    
054800      A010-OPEN-FILES.                                                    
054900     *---------------------------------------------------------------*    
055000          OPEN    INPUT   EVLDRVA  EVLDRVP  EVLDRVH  EVLDRVT.             
055100          IF      NOT WK-C-SUCCESSFUL                                     
055200                  DISPLAY "EVLVDRV0 - OPEN FILE ERROR - INPUT SET"        
055300                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS              
055400                  GO TO A010-OPEN-FILES-EX.                               
055500          OPEN    OUTPUT  EVLDRVR  EVLDRVL  EVLDRVS.                      
055600          IF      NOT WK-C-SUCCESSFUL                                     
055700                  DISPLAY "EVLVDRV0 - OPEN FILE ERROR - OUTPUT SET"       
055800                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.             
055900          MOVE    ZERO                TO    WK-N-DRV0-RUN-APP-CNT         
056000                                             WK-N-DRV0-RUN-POL-RUNS       
056100                                             WK-N-DRV0-RUN-BRH-CNT.       
056200          MOVE    ZERO                TO    WK-N-DRV0-PAGE-NO.            
056300          MOVE    99                  TO    WK-N-DRV0-LINE-NO.            
056400     *                                                                    
056500      A010-OPEN-FILES-EX.                                                 
056600          EXIT.                                                           
056700     *                                                                    
056800     *---------------------------------------------------------------*    
056900     * A015 - RUN ID IS TODAY'S DATE, WINDOWED TO A 4-DIGIT CENTURY       
057000     * (MOD PKS056) SO EVLVDRV0, EVLVING0 AND EVLVOTL0 ALL LAND ON THE    
057100     * SAME RUN ID WITHOUT ANY OF THEM PASSING IT TO ANOTHER.             
057200     *---------------------------------------------------------------*    
057300      A015-DERIVE-RUN-ID.                                                 
057400          ACCEPT   WK-D-DRV0-RAW-DATE     FROM DATE.                      
057500          IF       WK-D-DRV0-RAW-YY < 50                                  
057600                   MOVE 20              TO WK-D-STD-CC                    
057700          ELSE                                                            
057800                   MOVE 19              TO WK-D-STD-CC                    
057900          END-IF.                                                         
058000          MOVE     WK-D-DRV0-RAW-YY       TO WK-D-STD-YY.                 
058100          MOVE     WK-D-DRV0-RAW-MM       TO WK-D-STD-MM.                 
058200          MOVE     WK-D-DRV0-RAW-DD       TO WK-D-STD-DD.                 
058300          MOVE     WK-D-STD-CCYYMMDD      TO WK-C-RUN-ID.                 
058400          ACCEPT   WK-C-NOW               FROM TIME.                      
058500          STRING   WK-D-STD-CCYYMMDD DELIMITED BY SIZE                    
058600                   "-"               DELIMITED BY SIZE                    
058700                   WK-C-NOW-HH       DELIMITED BY SIZE                    
058800                   WK-C-NOW-MM       DELIMITED BY SIZE                    
058900                   WK-C-NOW-SS       DELIMITED BY SIZE                    
059000                   INTO WK-C-TIMESTAMP.                                   
059100     *                                                                    
059200      A015-DERIVE-RUN-ID-EX.                                              
059300          EXIT.                                                           
059400     *                                                                    
059500     *---------------------------------------------------------------*    
059600     * A040 - ROOT DEFAULTS, CALLED ONCE PER RUN - SEE LXCFG1 LINKAGE.    
059700     * THE WHOLE RAW THRESHOLD FILE IS LOADED HERE SO EVLXCFG1 (GLOBAL    
059800     * ROWS) AND EVLXCFG0 (APP-SCOPED ROWS, ONE APP AT A TIME) BOTH       
059900     * SEE IT WITHOUT A SECOND FILE PASS.                                 
060000     *---------------------------------------------------------------*    
060100      A040-RESOLVE-ROOT.                                                  
060200          MOVE    ZERO                TO    WK-N-DRV0-RAW-THR-COUNT.      
060300          MOVE    "N"                 TO    WK-C-DRV0-THR-EOF.            
060400          PERFORM A042-READ-NEXT-THRESHOLD                                
060500             THRU A042-READ-NEXT-THRESHOLD-EX                             
060600             UNTIL WK-C-DRV0-THR-END-OF-FILE                              
060700                OR WK-N-DRV0-RAW-THR-COUNT = 200.                         
060800          MOVE    WK-N-DRV0-RAW-THR-COUNT                                 
060900                                      TO    LK-XCFG1-RAW-THR-COUNT.       
061000          PERFORM A045-COPY-RAW-THRESHOLD                                 
061100             THRU A045-COPY-RAW-THRESHOLD-EX                              
061200             VARYING WK-N-DRV0-THR-IDX FROM 1 BY 1                        
061300                UNTIL WK-N-DRV0-THR-IDX > WK-N-DRV0-RAW-THR-COUNT.        
061400          CALL    "EVLXCFG1"          USING LK-XCFG1-PARMS                
061500                                             LK-XCFG1-RAW-THR-PARMS.      
061600          IF      NOT LK-XCFG1-OK                                         
061700                  DISPLAY "EVLVDRV0 - EVLXCFG1 RETURNED "                 
061800                          LK-XCFG1-RETURN-CODE.                           
061900     *                                                                    
062000      A040-RESOLVE-ROOT-EX.                                               
062100          EXIT.                                                           
062200     *                                                                    
062300      A042-READ-NEXT-THRESHOLD.                                           
062400          READ    EVLDRVH             INTO WK-C-DRV0-RAW-THR-ENT          
062500                                            (WK-N-DRV0-RAW-THR-COUNT + 1) 
062600                  AT END  MOVE "Y"    TO    WK-C-DRV0-THR-EOF.            
062700          IF      NOT WK-C-DRV0-THR-END-OF-FILE                           
062800                  ADD  1              TO    WK-N-DRV0-RAW-THR-COUNT.      
062900     *                                                                    
063000      A042-READ-NEXT-THRESHOLD-EX.                                        
063100          EXIT.                                                           
063200     *                                                                    
063300      A045-COPY-RAW-THRESHOLD.                                            
063400          MOVE    WK-C-DRV0-RAW-METRIC-NAME (WK-N-DRV0-THR-IDX)           
063500                                      TO   LK-XCFG1-RAW-METRIC-NAME       
063600                                            (WK-N-DRV0-THR-IDX).          
063700          MOVE    WK-C-DRV0-RAW-LEVEL (WK-N-DRV0-THR-IDX)                 
063800                                      TO   LK-XCFG1-RAW-LEVEL             
063900                                            (WK-N-DRV0-THR-IDX).          
064000          MOVE    WK-C-DRV0-RAW-VALUE (WK-N-DRV0-THR-IDX)                 
064100                                      TO   LK-XCFG1-RAW-VALUE             
064200                                            (WK-N-DRV0-THR-IDX).          
064300          MOVE    WK-C-DRV0-RAW-DIRECTION (WK-N-DRV0-THR-IDX)             
064400                                      TO   LK-XCFG1-RAW-DIRECTION         
064500                                            (WK-N-DRV0-THR-IDX).          
064600          MOVE    WK-C-DRV0-RAW-SCOPE (WK-N-DRV0-THR-IDX)                 
064700                                      TO   LK-XCFG1-RAW-SCOPE             
064800                                            (WK-N-DRV0-THR-IDX).          
064900     *                                                                    
065000      A045-COPY-RAW-THRESHOLD-EX.                                         
065100          EXIT.                                                           
065200     *                                                                    
065300     *---------------------------------------------------------------*    
065400     * A050 - APP-CONFIG IS ALREADY SORTED BY APP ID ON THE FILE, SO      
065500     * IT IS LOADED STRAIGHT INTO THE SLICE TABLE IN FILE ORDER.  THE     
065600     * OPTIONAL POLICY-PARAMS FILE IS LOADED THE SAME WAY - A SHORT OR    
065700     * EMPTY FILE SIMPLY LEAVES EVERY POLICY ON ITS BUILT-IN DEFAULT.     
065800     *---------------------------------------------------------------*    
065900      A050-LOAD-APPLICATIONS.                                             
066000          MOVE    ZERO                TO    WK-N-DRV0-APP-COUNT.          
066100          MOVE    "N"                 TO    WK-C-DRV0-APP-EOF.            
066200          PERFORM A052-READ-NEXT-APPLICATION                              
066300             THRU A052-READ-NEXT-APPLICATION-EX                           
066400             UNTIL WK-C-DRV0-APP-END-OF-FILE                              
066500                OR WK-N-DRV0-APP-COUNT = 500.                             
066600          MOVE    ZERO                TO    WK-N-DRV0-PPM-COUNT.          
066700          MOVE    "N"                 TO    WK-C-DRV0-PPM-EOF.            
066800          PERFORM A054-READ-NEXT-PARAMETER                                
066900             THRU A054-READ-NEXT-PARAMETER-EX                             
067000             UNTIL WK-C-DRV0-PPM-END-OF-FILE                              
067100                OR WK-N-DRV0-PPM-COUNT = 50.                              
067200     *                                                                    
067300      A050-LOAD-APPLICATIONS-EX.                                          
067400          EXIT.                                                           
067500     *                                                                    
067600      A052-READ-NEXT-APPLICATION.                                         
067700          READ    EVLDRVA             INTO WK-C-DRV0-APP-ENT              
067800                                            (WK-N-DRV0-APP-COUNT + 1)     
067900                  AT END  MOVE "Y"    TO    WK-C-DRV0-APP-EOF.            
068000          IF      NOT WK-C-DRV0-APP-END-OF-FILE                           
068100                  ADD  1              TO    WK-N-DRV0-APP-COUNT.          
068200     *                                                                    
068300      A052-READ-NEXT-APPLICATION-EX.                                      
068400          EXIT.                                                           
068500     *                                                                    
068600      A054-READ-NEXT-PARAMETER.                                           
068700          READ    EVLDRVP                                                 
068800                  AT END  MOVE "Y"    TO    WK-C-DRV0-PPM-EOF.            
068900          IF      NOT WK-C-DRV0-PPM-END-OF-FILE                           
069000                  ADD  1              TO    WK-N-DRV0-PPM-COUNT           
069100                  MOVE PPM-POLICY-NAME                                    
069200                                      TO    WK-C-DRV0-PPM-NAME            
069300                                            (WK-N-DRV0-PPM-COUNT)         
069400                  MOVE PPM-BASELINE   TO    WK-C-DRV0-PPM-BASELINE        
069500                                            (WK-N-DRV0-PPM-COUNT)         
069600                  MOVE PPM-TARGET-MS  TO    WK-C-DRV0-PPM-TARGET-MS       
069700                                            (WK-N-DRV0-PPM-COUNT).        
069800     *                                                                    
069900      A054-READ-NEXT-PARAMETER-EX.                                        
070000          EXIT.                                                           
070100     *                                                                    
070200     *---------------------------------------------------------------*    
070300     * A070 - SINGLE CALL, ONCE PER RUN, BEFORE THE FIRST APPLICATION     
070400     * IS TOUCHED.  THIS SHOP'S BATCH STANDARD IS GROUP SIZE/INDEX        
070500     * SUPPLIED BY THE SCHEDULER VIA UPSI OR JCL PARM CARDS; A SINGLE     
070600     * RUN TAKES THE DEFAULTS BELOW AND BECOMES SINGLE-APP MODE.          
070700     *---------------------------------------------------------------*    
070800      A070-SHARD-APPLICATIONS.                                            
070900          MOVE    WK-N-DRV0-APP-COUNT TO    LK-XBAT0-TOTAL-ITEMS.         
071000          MOVE    ZERO                TO    LK-XBAT0-GROUP-SIZE.          
071100          MOVE    ZERO                TO    LK-XBAT0-GROUP-INDEX.         
071200          CALL    "EVLXBAT0"          USING LK-XBAT0-PARMS.               
071300          IF      NOT LK-XBAT0-OK                                         
071400                  DISPLAY "EVLVDRV0 - EVLXBAT0 RETURNED "                 
071500                          LK-XBAT0-RETURN-CODE                            
071600                  MOVE ZERO           TO    WK-N-DRV0-SLICE-START         
071700                                            WK-N-DRV0-SLICE-COUNT         
071800          ELSE                                                            
071900                  MOVE LK-XBAT0-SLICE-START TO WK-N-DRV0-SLICE-START      
072000                  MOVE LK-XBAT0-SLICE-COUNT TO WK-N-DRV0-SLICE-COUNT      
072100          END-IF.                                                         
072200          IF      WK-N-DRV0-SLICE-COUNT = ZERO                            
072300                  MOVE 1              TO    WK-N-DRV0-SLICE-START         
072400                  MOVE ZERO           TO    WK-N-DRV0-SLICE-COUNT.        
072500     *                                                                    
072600      A070-SHARD-APPLICATIONS-EX.                                         
072700          EXIT.                                                           
072800     *                                                                    
072900      EJECT                                                               
073000     *---------------------------------------------------------------*    
073100     * B000 - ONE PASS PER SELECTED APPLICATION, VARIED FROM THE MAIN     
073200     * PARAGRAPH OVER THE SLICE RETURNED BY EVLXBAT0.                     
073300     *---------------------------------------------------------------*    
073400      B000-PROCESS-APPLICATION.                                           
073500          MOVE    WK-C-DRV0-APP-ENT (WK-N-DRV0-APP-IDX)                   
073600                                      TO    EVLDRVA-REC.                  
073700          MOVE    APP-ID              TO    WK-C-DRV0-CURRENT-APP-ID.     
073800          MOVE    ZERO                TO    WK-N-DRV0-APP-POL-RUNS        
073900                                            WK-N-DRV0-APP-MET-CNT         
074000                                            WK-N-DRV0-APP-BRH-CNT         
074100                                            WK-N-DRV0-ALR-IDX.            
074200          MOVE    "N"                 TO    WK-C-DRV0-POLICY-FAILED.      
074300          PERFORM B010-RESOLVE-APP                                        
074400             THRU B010-RESOLVE-APP-EX.                                    
074500          PERFORM B015-COMPUTE-NEXT-RUN-TIME                              
074600             THRU B015-COMPUTE-NEXT-RUN-TIME-EX.                          
074700          PERFORM B020-MARK-JOB-RUNNING                                   
074800             THRU B020-MARK-JOB-RUNNING-EX.                               
074900          PERFORM B030-COLLECT-TELEMETRY-GROUP                            
075000             THRU B030-COLLECT-TELEMETRY-GROUP-EX.                        
075100          PERFORM B040-RUN-POLICIES-FOR-APP                               
075200             THRU B049-RUN-POLICIES-FOR-APP-EX                            
075300             VARYING WK-N-DRV0-POL-IDX FROM 1 BY 1                        
075400                UNTIL WK-N-DRV0-POL-IDX > LK-XCFG0-POLICY-COUNT.          
075500          PERFORM B080-MARK-JOB-DONE                                      
075600             THRU B080-MARK-JOB-DONE-EX.                                  
075700          PERFORM B090-WRITE-APP-TOTAL-LINE                               
075800             THRU B090-WRITE-APP-TOTAL-LINE-EX.                           
075900          IF      WK-N-DRV0-ALR-IDX > 0                                   
076000                  PERFORM C000-BUILD-ALERT-REPORT                         
076100                     THRU C099-BUILD-ALERT-REPORT-EX.                     
076200          ADD     1                   TO    WK-N-DRV0-RUN-APP-CNT.        
076300          ADD     WK-N-DRV0-APP-POL-RUNS                                  
076400                                      TO    WK-N-DRV0-RUN-POL-RUNS.       
076500          ADD     WK-N-DRV0-APP-BRH-CNT                                   
076600                                      TO    WK-N-DRV0-RUN-BRH-CNT.        
076700     *                                                                    
076800     *---------------------------------------------------------------*    
076900      B099-PROCESS-APPLICATION-EX.                                        
077000     *---------------------------------------------------------------*    
077100          EXIT.                                                           
077200     *                                                                    
077300     *---------------------------------------------------------------*    
077400     * B010 - RESOLVE THIS APPLICATION'S EFFECTIVE POLICY LIST AND        
077500     * THRESHOLD SET - SEE LXCFG0 LINKAGE FOR THE FULL CONTRACT.          
077600     *---------------------------------------------------------------*    
077700      B010-RESOLVE-APP.                                                   
077800          MOVE    APP-ID              TO    LK-XCFG0-APP-ID.              
077900          MOVE    ZERO                TO    LK-XCFG0-APP-POLICY-COUNT.    
078000          PERFORM B012-COPY-APP-POLICY                                    
078100             THRU B012-COPY-APP-POLICY-EX                                 
078200             VARYING WK-N-DRV0-POL-IDX FROM 1 BY 1                        
078300                UNTIL WK-N-DRV0-POL-IDX > 14.                             
078400          MOVE    APP-BATCH-TIME      TO    LK-XCFG0-APP-BATCH-TIME-IN.   
078500          MOVE    LK-XCFG1-ROOT-POLICY-COUNT                              
078600                                      TO    LK-XCFG0-ROOT-POLICY-COUNT.   
078700          MOVE    LK-XCFG1-ROOT-POLICY-TBL                                
078800                                      TO    LK-XCFG0-ROOT-POLICY-TBL.     
078900          MOVE    LK-XCFG1-ROOT-BATCH-TIME                                
079000                                      TO    LK-XCFG0-ROOT-BATCH-TIME.     
079100          MOVE    LK-XCFG1-ROOT-THR-COUNT                                 
079200                                      TO    LK-XCFG0-ROOT-THR-COUNT.      
079300          MOVE    LK-XCFG1-ROOT-THR-TBL                                   
079400                                      TO    LK-XCFG0-ROOT-THR-TBL.        
079500          MOVE    WK-N-DRV0-RAW-THR-COUNT                                 
079600                                      TO    LK-XCFG0-RAW-THR-COUNT.       
079700          PERFORM B015A-COPY-RAW-THRESHOLD                                
079800             THRU B015A-COPY-RAW-THRESHOLD-EX                             
079900             VARYING WK-N-DRV0-THR-IDX FROM 1 BY 1                        
080000                UNTIL WK-N-DRV0-THR-IDX > WK-N-DRV0-RAW-THR-COUNT.        
080100          CALL    "EVLXCFG0"          USING LK-XCFG0-PARMS                
080200                                             LK-XCFG0-RAW-THR-PARMS.      
080300          IF      NOT LK-XCFG0-OK                                         
080400                  DISPLAY "EVLVDRV0 - EVLXCFG0 RETURNED "                 
080500                          LK-XCFG0-RETURN-CODE                            
080600                          " FOR APP " APP-ID.                             
080700     *                                                                    
080800      B010-RESOLVE-APP-EX.                                                
080900          EXIT.                                                           
081000     *                                                                    
081100      B012-COPY-APP-POLICY.                                               
081200          IF      APP-POLICY-LIST (WK-N-DRV0-POL-IDX) NOT = SPACES        
081300                  ADD  1              TO    LK-XCFG0-APP-POLICY-COUNT     
081400                  MOVE APP-POLICY-LIST (WK-N-DRV0-POL-IDX)                
081500                                      TO    LK-XCFG0-APP-POLICY-TBL       
081600                                            (LK-XCFG0-APP-POLICY-COUNT).  
081700     *                                                                    
081800      B012-COPY-APP-POLICY-EX.                                            
081900          EXIT.                                                           
082000     *                                                                    
082100      B015A-COPY-RAW-THRESHOLD.                                           
082200          MOVE    WK-C-DRV0-RAW-METRIC-NAME (WK-N-DRV0-THR-IDX)           
082300                                      TO   LK-XCFG0-RAW-METRIC-NAME       
082400                                            (WK-N-DRV0-THR-IDX).          
082500          MOVE    WK-C-DRV0-RAW-LEVEL (WK-N-DRV0-THR-IDX)                 
082600                                      TO   LK-XCFG0-RAW-LEVEL             
082700                                            (WK-N-DRV0-THR-IDX).          
082800          MOVE    WK-C-DRV0-RAW-VALUE (WK-N-DRV0-THR-IDX)                 
082900                                      TO   LK-XCFG0-RAW-VALUE             
083000                                            (WK-N-DRV0-THR-IDX).          
083100          MOVE    WK-C-DRV0-RAW-DIRECTION (WK-N-DRV0-THR-IDX)             
083200                                      TO   LK-XCFG0-RAW-DIRECTION         
083300                                            (WK-N-DRV0-THR-IDX).          
083400          MOVE    WK-C-DRV0-RAW-SCOPE (WK-N-DRV0-THR-IDX)                 
083500                                      TO   LK-XCFG0-RAW-SCOPE             
083600                                            (WK-N-DRV0-THR-IDX).          
083700     *                                                                    
083800      B015A-COPY-RAW-THRESHOLD-EX.                                        
083900          EXIT.                                                           
084000     *                                                                    
084100      EJECT                                                               
084200     *---------------------------------------------------------------*    
084300     * B015 - NEXT-RUN-TIME TRACE (MOD DJF138) - OPERATIONAL LOG ONLY,    
084400     * NOT CARRIED ON THE JOB STATUS RECORD.  WORKS FORWARD MINUTE BY     
084500     * MINUTE FROM "NOW" UNTIL ALL FIVE CRON FIELDS OF THE EFFECTIVE      
084600     * BATCH TIME MATCH, OR THE ONE-YEAR SAFETY BOUND IS HIT.             
084700     *---------------------------------------------------------------*    
084800      B015-COMPUTE-NEXT-RUN-TIME.                                         
084900          UNSTRING LK-XCFG0-BATCH-TIME DELIMITED BY SPACE                 
085000                  INTO WK-C-DRV0-CRON-MIN  WK-C-DRV0-CRON-HR              
085100                       WK-C-DRV0-CRON-DOM  WK-C-DRV0-CRON-MON             
085200                       WK-C-DRV0-CRON-DOW.                                
085300          PERFORM   B019-NORMALIZE-CRON-FIELDS                            
085400              THRU  B019-NORMALIZE-CRON-FIELDS-EX.                        
085500          ACCEPT   WK-D-DRV0-RAW-DATE     FROM DATE.                      
085600          IF       WK-D-DRV0-RAW-YY < 50                                  
085700                   COMPUTE WK-N-DRV0-CAL-YY = 2000 + WK-D-DRV0-RAW-YY     
085800          ELSE                                                            
085900                   COMPUTE WK-N-DRV0-CAL-YY = 1900 + WK-D-DRV0-RAW-YY     
086000          END-IF.                                                         
086100          MOVE     WK-D-DRV0-RAW-MM       TO WK-N-DRV0-CAL-MM.            
086200          MOVE     WK-D-DRV0-RAW-DD       TO WK-N-DRV0-CAL-DD.            
086300          ACCEPT    WK-C-NOW               FROM TIME.                     
086400          MOVE      WK-C-NOW-HH            TO WK-N-DRV0-CAL-HH.           
086500          MOVE      WK-C-NOW-MM            TO WK-N-DRV0-CAL-MI.           
086600          PERFORM   B016-SEED-DAY-OF-WEEK                                 
086700              THRU  B016-SEED-DAY-OF-WEEK-EX.                             
086800          PERFORM   B017-ADVANCE-ONE-MINUTE                               
086900              THRU  B017-ADVANCE-ONE-MINUTE-EX.                           
087000          MOVE      "N"                    TO WK-N-DRV0-CAL-MATCH-SW.     
087100          MOVE      ZERO                   TO WK-N-DRV0-CAL-ITER.         
087200          PERFORM   B018-TEST-AND-ADVANCE                                 
087300              THRU  B018-TEST-AND-ADVANCE-EX                              
087400              UNTIL WK-N-DRV0-CAL-MATCHED                                 
087500                 OR WK-N-DRV0-CAL-ITER > 527040.                          
087600          IF        WK-N-DRV0-CAL-MATCHED                                 
087700                    STRING WK-N-DRV0-CAL-YY  DELIMITED BY SIZE            
087800                           "-"               DELIMITED BY SIZE            
087900                           WK-N-DRV0-CAL-MM  DELIMITED BY SIZE            
088000                           "-"               DELIMITED BY SIZE            
088100                           WK-N-DRV0-CAL-DD  DELIMITED BY SIZE            
088200                           " "               DELIMITED BY SIZE            
088300                           WK-N-DRV0-CAL-HH  DELIMITED BY SIZE            
088400                           ":"               DELIMITED BY SIZE            
088500                           WK-N-DRV0-CAL-MI  DELIMITED BY SIZE            
088600                           INTO WK-X-DRV0-NEXT-RUN                        
088700                    DISPLAY "EVLVDRV0 - NEXT RUN FOR " APP-ID             
088800                            " IS " WK-X-DRV0-NEXT-RUN                     
088900          ELSE                                                            
089000                    DISPLAY "EVLVDRV0 - NEXT RUN NOT FOUND IN RANGE "     
089100                            "FOR APP " APP-ID                             
089200          END-IF.                                                         
089300     *                                                                    
089400      B015-COMPUTE-NEXT-RUN-TIME-EX.                                      
089500          EXIT.                                                           
089600     *                                                                    
089700     * EACH CRON FIELD ARRIVES ONE OR TWO CHARACTERS WIDE - A SINGLE      
089800     * DIGIT IS RIGHT-JUSTIFIED AND ZERO-FILLED SO THE LATER NUMERIC      
089900     * MOVE IN B018 IS VALID, AND THE NUMERIC WORKING FIELD IS LOADED     
090000     * HERE ONCE RATHER THAN ON EVERY MINUTE OF THE FORWARD SEARCH.       
090100      B019-NORMALIZE-CRON-FIELDS.                                         
090200          IF   WK-C-DRV0-CRON-MIN (2:1) = SPACE                           
090300               AND WK-C-DRV0-CRON-MIN (1:1) NOT = "*"                     
090400               MOVE WK-C-DRV0-CRON-MIN (1:1) TO WK-C-DRV0-CRON-MIN (2:1)  
090500               MOVE "0"                      TO WK-C-DRV0-CRON-MIN (1:1)  
090600          END-IF.                                                         
090700          IF   WK-C-DRV0-CRON-MIN (1:1) NOT = "*"                         
090800               MOVE WK-C-DRV0-CRON-MIN TO WK-N-DRV0-CRON-MIN-N            
090900          END-IF.                                                         
091000          IF   WK-C-DRV0-CRON-HR (2:1) = SPACE                            
091100               AND WK-C-DRV0-CRON-HR (1:1) NOT = "*"                      
091200               MOVE WK-C-DRV0-CRON-HR (1:1) TO WK-C-DRV0-CRON-HR (2:1)    
091300               MOVE "0"                     TO WK-C-DRV0-CRON-HR (1:1)    
091400          END-IF.                                                         
091500          IF   WK-C-DRV0-CRON-HR (1:1) NOT = "*"                          
091600               MOVE WK-C-DRV0-CRON-HR TO WK-N-DRV0-CRON-HR-N              
091700          END-IF.                                                         
091800          IF   WK-C-DRV0-CRON-DOM (2:1) = SPACE                           
091900               AND WK-C-DRV0-CRON-DOM (1:1) NOT = "*"                     
092000               MOVE WK-C-DRV0-CRON-DOM (1:1) TO WK-C-DRV0-CRON-DOM (2:1)  
092100               MOVE "0"                      TO WK-C-DRV0-CRON-DOM (1:1)  
092200          END-IF.                                                         
092300          IF   WK-C-DRV0-CRON-DOM (1:1) NOT = "*"                         
092400               MOVE WK-C-DRV0-CRON-DOM TO WK-N-DRV0-CRON-DOM-N            
092500          END-IF.                                                         
092600          IF   WK-C-DRV0-CRON-MON (2:1) = SPACE                           
092700               AND WK-C-DRV0-CRON-MON (1:1) NOT = "*"                     
092800               MOVE WK-C-DRV0-CRON-MON (1:1) TO WK-C-DRV0-CRON-MON (2:1)  
092900               MOVE "0"                      TO WK-C-DRV0-CRON-MON (1:1)  
093000          END-IF.                                                         
093100          IF   WK-C-DRV0-CRON-MON (1:1) NOT = "*"                         
093200               MOVE WK-C-DRV0-CRON-MON TO WK-N-DRV0-CRON-MON-N            
093300          END-IF.                                                         
093400          IF   WK-C-DRV0-CRON-DOW (2:1) = SPACE                           
093500               AND WK-C-DRV0-CRON-DOW (1:1) NOT = "*"                     
093600               MOVE WK-C-DRV0-CRON-DOW (1:1) TO WK-C-DRV0-CRON-DOW (2:1)  
093700               MOVE "0"                      TO WK-C-DRV0-CRON-DOW (1:1)  
093800          END-IF.                                                         
093900          IF   WK-C-DRV0-CRON-DOW (1:1) NOT = "*"                         
094000               MOVE WK-C-DRV0-CRON-DOW TO WK-N-DRV0-CRON-DOW-N            
094100          END-IF.                                                         
094200      B019-NORMALIZE-CRON-FIELDS-EX.                                      
094300          EXIT.                                                           
094400     *                                                                    
094500     * ZELLER'S CONGRUENCE (JAN/FEB TREATED AS MONTHS 13/14 OF THE        
094600     * PRIOR YEAR), SEEDED ONCE SO THE FORWARD SEARCH CAN MAINTAIN THE    
094700     * WEEKDAY WITH A PLAIN COUNTER ON EVERY DAY ROLLOVER INSTEAD OF      
094800     * RECOMPUTING IT - REMAINDERS TAKEN VIA DIVIDE, NOT A COMPILER       
094900     * INTRINSIC, TO MATCH THIS SHOP'S COBOL-74 STANDARD.                 
095000      B016-SEED-DAY-OF-WEEK.                                              
095100          IF        WK-N-DRV0-CAL-MM < 3                                  
095200                    COMPUTE WK-N-DRV0-ZEL-M = WK-N-DRV0-CAL-MM + 12       
095300                    COMPUTE WK-N-DRV0-ZEL-Y = WK-N-DRV0-CAL-YY - 1        
095400          ELSE                                                            
095500                    MOVE WK-N-DRV0-CAL-MM TO WK-N-DRV0-ZEL-M              
095600                    MOVE WK-N-DRV0-CAL-YY TO WK-N-DRV0-ZEL-Y              
095700          END-IF.                                                         
095800          DIVIDE    WK-N-DRV0-ZEL-Y BY 100                                
095900                    GIVING WK-N-DRV0-ZEL-J                                
096000                    REMAINDER WK-N-DRV0-ZEL-K.                            
096100          COMPUTE   WK-N-DRV0-ZEL-T1 = 13 * (WK-N-DRV0-ZEL-M + 1).        
096200          DIVIDE    WK-N-DRV0-ZEL-T1 BY 5                                 
096300                    GIVING WK-N-DRV0-ZEL-T1                               
096400                    REMAINDER WK-N-DRV0-ZEL-REM.                          
096500          DIVIDE    WK-N-DRV0-ZEL-K BY 4                                  
096600                    GIVING WK-N-DRV0-ZEL-T2                               
096700                    REMAINDER WK-N-DRV0-ZEL-REM.                          
096800          DIVIDE    WK-N-DRV0-ZEL-J BY 4                                  
096900                    GIVING WK-N-DRV0-ZEL-T3                               
097000                    REMAINDER WK-N-DRV0-ZEL-REM.                          
097100          COMPUTE   WK-N-DRV0-ZEL-H =                                     
097200                    WK-N-DRV0-CAL-DD + WK-N-DRV0-ZEL-T1                   
097300                    + WK-N-DRV0-ZEL-K + WK-N-DRV0-ZEL-T2                  
097400                    + WK-N-DRV0-ZEL-T3 + (5 * WK-N-DRV0-ZEL-J) + 6.       
097500          DIVIDE    WK-N-DRV0-ZEL-H BY 7                                  
097600                    GIVING WK-N-DRV0-ZEL-QUOT                             
097700                    REMAINDER WK-N-DRV0-CAL-DOW.                          
097800      B016-SEED-DAY-OF-WEEK-EX.                                           
097900          EXIT.                                                           
098000     *                                                                    
098100     * ADVANCES THE CANDIDATE TIMESTAMP ONE MINUTE, CARRYING INTO         
098200     * HOUR/DAY/MONTH/YEAR AND THE SEEDED WEEKDAY COUNTER AS NEEDED.      
098300      B017-ADVANCE-ONE-MINUTE.                                            
098400          ADD       1                      TO WK-N-DRV0-CAL-MI.           
098500          IF        WK-N-DRV0-CAL-MI > 59                                 
098600                    MOVE ZERO              TO WK-N-DRV0-CAL-MI            
098700                    ADD  1                 TO WK-N-DRV0-CAL-HH            
098800                    IF   WK-N-DRV0-CAL-HH > 23                            
098900                         MOVE ZERO         TO WK-N-DRV0-CAL-HH            
099000                         PERFORM B017A-DAYS-IN-MONTH                      
099100                            THRU B017A-DAYS-IN-MONTH-EX                   
099200                         ADD  1            TO WK-N-DRV0-CAL-DD            
099300                         ADD  1            TO WK-N-DRV0-CAL-DOW           
099400                         IF   WK-N-DRV0-CAL-DOW > 6                       
099500                              MOVE ZERO    TO WK-N-DRV0-CAL-DOW           
099600                         END-IF                                           
099700                         IF   WK-N-DRV0-CAL-DD > WK-N-DRV0-CAL-DIM        
099800                              MOVE 1       TO WK-N-DRV0-CAL-DD            
099900                              ADD  1       TO WK-N-DRV0-CAL-MM            
100000                              IF   WK-N-DRV0-CAL-MM > 12                  
100100                                   MOVE 1  TO WK-N-DRV0-CAL-MM            
100200                                   ADD  1  TO WK-N-DRV0-CAL-YY            
100300                              END-IF                                      
100400                         END-IF                                           
100500                    END-IF                                                
100600          END-IF.                                                         
100700      B017-ADVANCE-ONE-MINUTE-EX.                                         
100800          EXIT.                                                           
100900     *                                                                    
101000     * TESTS THE FIVE CRON FIELDS AGAINST THE CANDIDATE TIMESTAMP AND     
101100     * ADVANCES ONE MORE MINUTE WHEN THEY DO NOT ALL MATCH.               
101200      B018-TEST-AND-ADVANCE.                                              
101300          MOVE      "Y"                    TO WK-N-DRV0-CAL-MATCH-SW.     
101400          IF        WK-C-DRV0-CRON-MIN (1:1) NOT = "*"                    
101500             AND    WK-N-DRV0-CRON-MIN-N NOT = WK-N-DRV0-CAL-MI           
101600                    MOVE "N"                TO WK-N-DRV0-CAL-MATCH-SW     
101700          END-IF.                                                         
101800          IF        WK-C-DRV0-CRON-HR (1:1)  NOT = "*"                    
101900             AND    WK-N-DRV0-CRON-HR-N NOT = WK-N-DRV0-CAL-HH            
102000                    MOVE "N"                TO WK-N-DRV0-CAL-MATCH-SW     
102100          END-IF.                                                         
102200          IF        WK-C-DRV0-CRON-DOM (1:1) NOT = "*"                    
102300             AND    WK-N-DRV0-CRON-DOM-N NOT = WK-N-DRV0-CAL-DD           
102400                    MOVE "N"                TO WK-N-DRV0-CAL-MATCH-SW     
102500          END-IF.                                                         
102600          IF        WK-C-DRV0-CRON-MON (1:1) NOT = "*"                    
102700             AND    WK-N-DRV0-CRON-MON-N NOT = WK-N-DRV0-CAL-MM           
102800                    MOVE "N"                TO WK-N-DRV0-CAL-MATCH-SW     
102900          END-IF.                                                         
103000          IF        WK-C-DRV0-CRON-DOW (1:1) NOT = "*"                    
103100             AND    WK-N-DRV0-CRON-DOW-N NOT = WK-N-DRV0-CAL-DOW          
103200                    MOVE "N"                TO WK-N-DRV0-CAL-MATCH-SW     
103300          END-IF.                                                         
103400          IF        NOT WK-N-DRV0-CAL-MATCHED                             
103500                    ADD  1                  TO WK-N-DRV0-CAL-ITER         
103600                    PERFORM B017-ADVANCE-ONE-MINUTE                       
103700                       THRU B017-ADVANCE-ONE-MINUTE-EX                    
103800          END-IF.                                                         
103900      B018-TEST-AND-ADVANCE-EX.                                           
104000          EXIT.                                                           
104100     *                                                                    
104200     * LEAP-YEAR CORRECTED DAYS-IN-MONTH, CONSULTED ONLY WHEN THE         
104300     * FORWARD SEARCH ROLLS PAST MIDNIGHT.                                
104400      B017A-DAYS-IN-MONTH.                                                
104500          MOVE      WK-N-DRV0-DIM-ENT (WK-N-DRV0-CAL-MM)                  
104600                                       TO WK-N-DRV0-CAL-DIM.              
104700          IF        WK-N-DRV0-CAL-MM = 2                                  
104800                    DIVIDE WK-N-DRV0-CAL-YY BY 4                          
104900                           GIVING WK-N-DRV0-ZEL-QUOT                      
105000                           REMAINDER WK-N-DRV0-ZEL-T1                     
105100                    IF WK-N-DRV0-ZEL-T1 = 0                               
105200                       DIVIDE WK-N-DRV0-CAL-YY BY 100                     
105300                              GIVING WK-N-DRV0-ZEL-QUOT                   
105400                              REMAINDER WK-N-DRV0-ZEL-T2                  
105500                       IF WK-N-DRV0-ZEL-T2 NOT = 0                        
105600                          MOVE 29 TO WK-N-DRV0-CAL-DIM                    
105700                       ELSE                                               
105800                          DIVIDE WK-N-DRV0-CAL-YY BY 400                  
105900                                 GIVING WK-N-DRV0-ZEL-QUOT                
106000                                 REMAINDER WK-N-DRV0-ZEL-T3               
106100                          IF WK-N-DRV0-ZEL-T3 = 0                         
106200                             MOVE 29 TO WK-N-DRV0-CAL-DIM                 
106300                          END-IF                                          
106400                       END-IF                                             
106500                    END-IF                                                
106600          END-IF.                                                         
106700      B017A-DAYS-IN-MONTH-EX.                                             
106800          EXIT.                                                           
106900     *                                                                    
107000      EJECT                                                               
107100     *---------------------------------------------------------------*    
107200     * B020 - FUNCTION 1 MARKS JOB-STATUS "RUNNING" WITH A STARTED-AT     
107300     * STAMP - SEE LXJOB0 LINKAGE.  EVLXJOB0 OWNS JOB-STATUS I-O.         
107400     *---------------------------------------------------------------*    
107500      B020-MARK-JOB-RUNNING.                                              
107600          MOVE    "1"                 TO    LK-XJOB0-FUNCTION.            
107700          MOVE    WK-C-RUN-ID         TO    LK-XJOB0-RUN-ID.              
107800          MOVE    APP-ID              TO    LK-XJOB0-ITEM-ID.             
107900          CALL    "EVLXJOB0"          USING LK-XJOB0-PARMS.               
108000          IF      NOT LK-XJOB0-OK                                         
108100                  DISPLAY "EVLVDRV0 - EVLXJOB0 MARK-RUNNING RETURNED "    
108200                          LK-XJOB0-RETURN-CODE                            
108300                          " FOR APP " APP-ID.                             
108400     *                                                                    
108500      B020-MARK-JOB-RUNNING-EX.                                           
108600          EXIT.                                                           
108700     *                                                                    
108800     *---------------------------------------------------------------*    
108900     * B030 - CONTROL BREAK ON TEL-APP-ID.  TELEMETRY ARRIVES SORTED      
109000     * BY APP ID THEN TIMESTAMP, SO THIS APPLICATION'S SLICE IS READ      
109100     * IN ONE PASS; THE FIRST AND LAST ROW COLLECTED GIVE THE WINDOW      
109200     * START/END SINCE NO CONFIG FIELD CARRIES THAT BOUND.  A FRESH       
109300     * READ-AHEAD RECORD IS KEPT ACROSS CALLS IN WK-C-DRV0-TEL-HOLD.      
109400     *---------------------------------------------------------------*    
109500      B030-COLLECT-TELEMETRY-GROUP.                                       
109600          MOVE    ZERO                TO    WK-N-DRV0-GROUP-X.            
109700          MOVE    "Y"                 TO    WK-C-DRV0-FIRST-TEL.          
109800          MOVE    SPACES              TO    WK-C-DRV0-WINDOW-START        
109900                                            WK-C-DRV0-WINDOW-END.         
110000          IF      WK-C-DRV0-TEL-HOLD-VALID                                
110100                  AND WK-C-DRV0-HOLD-APP-ID =                             
110200                      WK-C-DRV0-CURRENT-APP-ID                            
110300                  PERFORM B032-TAKE-HOLD-RECORD                           
110400                     THRU B032-TAKE-HOLD-RECORD-EX.                       
110500          PERFORM B034-READ-TELEMETRY-AHEAD                               
110600             THRU B034-READ-TELEMETRY-AHEAD-EX                            
110700             UNTIL WK-C-DRV0-TEL-END-OF-FILE                              
110800                OR (WK-C-DRV0-TEL-HOLD-VALID                              
110900                    AND WK-C-DRV0-HOLD-APP-ID NOT =                       
111000                        WK-C-DRV0-CURRENT-APP-ID)                         
111100                OR WK-N-DRV0-GROUP-X = 500.                               
111200     *                                                                    
111300      B030-COLLECT-TELEMETRY-GROUP-EX.                                    
111400          EXIT.                                                           
111500     *                                                                    
111600      B032-TAKE-HOLD-RECORD.                                              
111700          ADD     1                   TO    WK-N-DRV0-GROUP-X.            
111800          MOVE    WK-C-DRV0-TEL-HOLD  TO    WK-C-DRV0-GROUP-ENT           
111900                                            (WK-N-DRV0-GROUP-X).          
112000          IF      WK-C-DRV0-FIRST-TEL-ROW                                 
112100                  MOVE WK-C-DRV0-HOLD-TIMESTAMP                           
112200                                      TO    WK-C-DRV0-WINDOW-START        
112300                  MOVE "N"            TO    WK-C-DRV0-FIRST-TEL.          
112400          MOVE    WK-C-DRV0-HOLD-TIMESTAMP                                
112500                                      TO    WK-C-DRV0-WINDOW-END.         
112600          MOVE    "N"                 TO    WK-C-DRV0-TEL-HOLD-SW.        
112700     *                                                                    
112800      B032-TAKE-HOLD-RECORD-EX.                                           
112900          EXIT.                                                           
113000     *                                                                    
113100      B034-READ-TELEMETRY-AHEAD.                                          
113200          READ    EVLDRVT             INTO WK-C-DRV0-TEL-HOLD             
113300                  AT END  MOVE "Y"    TO    WK-C-DRV0-TEL-EOF             
113400                          MOVE "N"    TO    WK-C-DRV0-TEL-HOLD-SW.        
113500          IF      NOT WK-C-DRV0-TEL-END-OF-FILE                           
113600                  MOVE "Y"            TO    WK-C-DRV0-TEL-HOLD-SW         
113700                  IF  WK-C-DRV0-HOLD-APP-ID =                             
113800                      WK-C-DRV0-CURRENT-APP-ID                            
113900                      PERFORM B032-TAKE-HOLD-RECORD                       
114000                         THRU B032-TAKE-HOLD-RECORD-EX                    
114100                  END-IF.                                                 
114200     *                                                                    
114300      B034-READ-TELEMETRY-AHEAD-EX.                                       
114400          EXIT.                                                           
114500     *                                                                    
114600      EJECT                                                               
114700     *---------------------------------------------------------------*    
114800     * B040 - ONE PASS PER CONFIGURED POLICY FOR THIS APPLICATION,        
114900     * VARIED FROM B000 OVER LK-XCFG0-POLICY-TBL.                         
115000     *---------------------------------------------------------------*    
115100      B040-RUN-POLICIES-FOR-APP.                                          
115200          PERFORM B050-RUN-ONE-POLICY                                     
115300             THRU B050-RUN-ONE-POLICY-EX.                                 
115400     *                                                                    
115500     *---------------------------------------------------------------*    
115600      B049-RUN-POLICIES-FOR-APP-EX.                                       
115700     *---------------------------------------------------------------*    
115800          EXIT.                                                           
115900     *                                                                    
116000     *---------------------------------------------------------------*    
116100     * B050 - LOOK UP A POLICY-PARAMS OVERRIDE FOR THIS POLICY, ELSE      
116200     * THE ENGINE'S BUILT-IN BASELINE/TARGET-MS DEFAULTS (EVLWRK), AND    
116300     * RUN THE POLICY.  SEE LVPOL0 LINKAGE - CALLER LOADS THE GROUP'S     
116400     * TELEMETRY BEFORE THE CALL.                                         
116500     *---------------------------------------------------------------*    
116600      B050-RUN-ONE-POLICY.                                                
116700          MOVE    LK-XCFG0-POLICY-TBL (WK-N-DRV0-POL-IDX)                 
116800                                      TO    LK-VPOL0-POLICY-NAME.         
116900          MOVE    WK-C-DRV0-CURRENT-APP-ID                                
117000                                      TO    LK-VPOL0-APP-ID.              
117100          MOVE    WK-N-DRV0-GROUP-X   TO    LK-VPOL0-REC-COUNT.           
117200          MOVE    WK-C-DRV0-WINDOW-START                                  
117300                                      TO    LK-VPOL0-WINDOW-START.        
117400          MOVE    WK-C-DRV0-WINDOW-END                                    
117500                                      TO    LK-VPOL0-WINDOW-END.          
117600          MOVE    WK-N-POLWRK-BASELINE                                    
117700                                      TO    LK-VPOL0-BASELINE.            
117800          MOVE    WK-N-POLWRK-TARGET-MS                                   
117900                                      TO    LK-VPOL0-TARGET-MS.           
118000          SET     WK-C-DRV0-PPM-X     TO    1.                            
118100          SEARCH  WK-C-DRV0-PPM-ENT                                       
118200              AT END                                                      
118300                  CONTINUE                                                
118400              WHEN WK-C-DRV0-PPM-NAME (WK-C-DRV0-PPM-X) =                 
118500                   LK-VPOL0-POLICY-NAME                                   
118600                  MOVE WK-C-DRV0-PPM-BASELINE (WK-C-DRV0-PPM-X)           
118700                                      TO    LK-VPOL0-BASELINE             
118800                  MOVE WK-C-DRV0-PPM-TARGET-MS (WK-C-DRV0-PPM-X)          
118900                                      TO    LK-VPOL0-TARGET-MS            
119000          END-SEARCH.                                                     
119100          PERFORM B052-COPY-TEL-TO-LINKAGE                                
119200             THRU B052-COPY-TEL-TO-LINKAGE-EX                             
119300             VARYING WK-N-DRV0-GROUP-X FROM 1 BY 1                        
119400                UNTIL WK-N-DRV0-GROUP-X > LK-VPOL0-REC-COUNT.             
119500          CALL    "EVLVPOL0"          USING LK-VPOL0-PARMS                
119600                                             LK-VPOL0-TEL-TBL.            
119700          IF      NOT LK-VPOL0-OK                                         
119800                  MOVE "Y"            TO    WK-C-DRV0-POLICY-FAILED       
119900                  DISPLAY "EVLVDRV0 - EVLVPOL0 REJECTED POLICY "          
120000                          LK-VPOL0-POLICY-NAME " FOR APP "                
120100                          WK-C-DRV0-CURRENT-APP-ID                        
120200          ELSE                                                            
120300                  ADD  1              TO    WK-N-DRV0-APP-POL-RUNS        
120400                  MOVE ZERO           TO    WK-N-DRV0-MET-CNT-THIS-POL    
120500                                            WK-N-DRV0-BRH-CNT-THIS-POL    
120600                  PERFORM B060-WRITE-DETAIL-LINE                          
120700                     THRU B060-WRITE-DETAIL-LINE-EX                       
120800                     VARYING WK-N-DRV0-MET-IDX FROM 1 BY 1                
120900                        UNTIL WK-N-DRV0-MET-IDX > LK-VPOL0-MET-COUNT      
121000                  PERFORM B070-WRITE-RESULT-SUMMARY-ROW                   
121100                     THRU B070-WRITE-RESULT-SUMMARY-ROW-EX                
121200          END-IF.                                                         
121300     *                                                                    
121400      B050-RUN-ONE-POLICY-EX.                                             
121500          EXIT.                                                           
121600     *                                                                    
121700      B052-COPY-TEL-TO-LINKAGE.                                           
121800          MOVE    WK-C-DRV0-GROUP-ENT (WK-N-DRV0-GROUP-X)                 
121900                                      TO    LK-VPOL0-TEL-ENT              
122000                                            (WK-N-DRV0-GROUP-X).          
122100     *                                                                    
122200      B052-COPY-TEL-TO-LINKAGE-EX.                                        
122300          EXIT.                                                           
122400     *                                                                    
122500      EJECT                                                               
122600     *---------------------------------------------------------------*    
122700     * B057 - PAGE-BREAK CONTROL FOR THE RUN SUMMARY REPORT.  TRIGGERED   
122800     * BY THE LINE COUNT RUNNING PAST FORM DEPTH, NOT BY CONTROL BREAK,   
122900     * SO A LONG APPLICATION'S DETAIL CAN SPILL ONTO A FOLLOWING PAGE.    
123000     *---------------------------------------------------------------*    
123100      B057-WRITE-PAGE-HEADERS.                                            
123200          IF      WK-N-DRV0-LINE-NO > 54                                  
123300                  ADD  1              TO    WK-N-DRV0-PAGE-NO             
123400                  MOVE WK-N-DRV0-PAGE-NO                                  
123500                                      TO    WK-E-DRV0-PAGE-NO             
123600                  MOVE WK-E-DRV0-PAGE-NO                                  
123700                                      TO    HDR1-PAGE-NO                  
123800                  WRITE EVLDRVS-REC   FROM WK-P-DRV0-HDR1-LINE            
123900                     AFTER ADVANCING PAGE                                 
124000                  MOVE WK-C-RUN-ID    TO    HDR2-RUN-ID                   
124100                  MOVE WK-C-DRV0-WINDOW-START                             
124200                                      TO    HDR2-WIN-START                
124300                  MOVE WK-C-DRV0-WINDOW-END                               
124400                                      TO    HDR2-WIN-END                  
124500                  WRITE EVLDRVS-REC   FROM WK-P-DRV0-HDR2-LINE            
124600                     AFTER ADVANCING 1 LINE                               
124700                  WRITE EVLDRVS-REC   FROM WK-P-DRV0-HDR3-LINE            
124800                     AFTER ADVANCING 2 LINES                              
124900                  MOVE ZERO           TO    WK-N-DRV0-LINE-NO.            
125000     *                                                                    
125100      B057-WRITE-PAGE-HEADERS-EX.                                         
125200          EXIT.                                                           
125300     *                                                                    
125400      EJECT                                                               
125500     *---------------------------------------------------------------*    
125600     * B060 - ONE METRIC ROW FROM EVLVPOL0 - NORMALIZE TRACEABILITY,      
125700     * WRITE THE "M" ROW TO EVAL-RESULTS, WRITE THE SUMMARY REPORT        
125800     * DETAIL LINE, THEN EVALUATE THE METRIC AGAINST THRESHOLDS.          
125900     *---------------------------------------------------------------*    
126000      B060-WRITE-DETAIL-LINE.                                             
126100          PERFORM B057-WRITE-PAGE-HEADERS                                 
126200             THRU B057-WRITE-PAGE-HEADERS-EX.                             
126300          MOVE    SPACES              TO    EVLDRVR-REC.                  
126400          MOVE    "M"                 TO    EVL-RES-ROW-TYPE.             
126500          MOVE    LK-VPOL0-MET-NAME (WK-N-DRV0-MET-IDX)                   
126600                                      TO    MET-NAME.                     
126700          MOVE    LK-VPOL0-MET-VALUE (WK-N-DRV0-MET-IDX)                  
126800                                      TO    MET-VALUE.                    
126900          MOVE    "1.0"               TO    MET-VERSION.                  
127000          MOVE    WK-C-TIMESTAMP      TO    MET-TIMESTAMP.                
127100          MOVE    LK-VPOL0-MET-SAMPLES (WK-N-DRV0-MET-IDX)                
127200                                      TO    MET-SAMPLES.                  
127300          MOVE    WK-C-DRV0-CURRENT-APP-ID                                
127400                                      TO    MET-APP-ID.                   
127500          MOVE    LK-VPOL0-POLICY-NAME                                    
127600                                      TO    MET-POLICY-NAME.              
127700          MOVE    WK-C-DRV0-WINDOW-START                                  
127800                                      TO    MET-WINDOW-START.             
127900          MOVE    WK-C-DRV0-WINDOW-END                                    
128000                                      TO    MET-WINDOW-END.               
128100          WRITE   EVLDRVR-REC.                                            
128200          ADD     1                   TO    WK-N-DRV0-MET-CNT-THIS-POL    
128300                                            WK-N-DRV0-APP-MET-CNT.        
128400          MOVE    MET-APP-ID          TO    DTL-APP-ID.                   
128500          MOVE    MET-POLICY-NAME (1:20)                                  
128600                                      TO    DTL-POLICY-NAME.              
128700          MOVE    MET-NAME (1:24)     TO    DTL-METRIC-NAME.              
128800          MOVE    MET-VALUE           TO    WK-E-DRV0-METRIC-VALUE.       
128900          MOVE    WK-E-DRV0-METRIC-VALUE                                  
129000                                      TO    DTL-METRIC-VALUE.             
129100          MOVE    MET-SAMPLES         TO    WK-E-DRV0-SAMPLES.            
129200          MOVE    WK-E-DRV0-SAMPLES   TO    DTL-SAMPLES.                  
129300          PERFORM B200-CHECK-METRIC-THRESHOLDS                            
129400             THRU B200-CHECK-METRIC-THRESHOLDS-EX.                        
129500          MOVE    WK-E-DRV0-BREACH-CNT                                    
129600                                      TO    DTL-BREACH-CNT.               
129700          WRITE   EVLDRVS-REC         FROM WK-P-DRV0-DTL-LINE.            
129800          ADD     1                   TO    WK-N-DRV0-LINE-NO.            
129900     *                                                                    
130000      B060-WRITE-DETAIL-LINE-EX.                                          
130100          EXIT.                                                           
130200     *                                                                    
130300      EJECT                                                               
130400     *---------------------------------------------------------------*    
130500     * B200 - BUILD THE THRESHOLD TABLE FOR JUST THIS METRIC OUT OF       
130600     * THE APPLICATION'S EFFECTIVE THRESHOLD SET AND CALL EVLVTHR0 -      
130700     * SEE LVTHR0 LINKAGE.  GLOBAL ROWS WITH ANY APP OVERRIDE ALREADY     
130800     * MERGED IN BY EVLXCFG0/1.                                           
130900     *---------------------------------------------------------------*    
131000      B200-CHECK-METRIC-THRESHOLDS.                                       
131100          MOVE    ZERO                TO    LK-VTHR0-THR-COUNT            
131200                                            WK-N-DRV0-BRH-THIS-MET.       
131300          MOVE    MET-NAME            TO    LK-VTHR0-METRIC-NAME.         
131400          MOVE    MET-VALUE           TO    LK-VTHR0-METRIC-VALUE.        
131500          MOVE    WK-C-DRV0-CURRENT-APP-ID                                
131600                                      TO    LK-VTHR0-APP-ID.              
131700          PERFORM B205-COLLECT-THRESHOLDS-FOR-METRIC                      
131800             THRU B205-COLLECT-THRESHOLDS-FOR-METRIC-EX                   
131900             VARYING WK-N-DRV0-THR-IDX FROM 1 BY 1                        
132000                UNTIL WK-N-DRV0-THR-IDX > LK-XCFG0-THR-COUNT.             
132100          IF      LK-VTHR0-THR-COUNT > ZERO                               
132200                  CALL "EVLVTHR0"     USING LK-VTHR0-PARMS                
132300                  IF NOT LK-VTHR0-OK                                      
132400                     DISPLAY "EVLVDRV0 - EVLVTHR0 RETURNED "              
132500                             LK-VTHR0-RETURN-CODE                         
132600                             " FOR METRIC " MET-NAME                      
132700                  ELSE                                                    
132800                     PERFORM B210-WRITE-BREACH-ROW                        
132900                        THRU B210-WRITE-BREACH-ROW-EX                     
133000                        VARYING WK-N-DRV0-THR-IDX FROM 1 BY 1             
133100                           UNTIL WK-N-DRV0-THR-IDX > LK-VTHR0-BRH-COUNT   
133200                  END-IF                                                  
133300          END-IF.                                                         
133400          MOVE    WK-N-DRV0-BRH-THIS-MET                                  
133500                                      TO    WK-E-DRV0-BREACH-CNT.         
133600     *                                                                    
133700      B200-CHECK-METRIC-THRESHOLDS-EX.                                    
133800          EXIT.                                                           
133900     *                                                                    
134000      B205-COLLECT-THRESHOLDS-FOR-METRIC.                                 
134100          IF      LK-XCFG0-THR-METRIC-NAME (WK-N-DRV0-THR-IDX) =          
134200                  MET-NAME                                                
134300                  ADD  1              TO    LK-VTHR0-THR-COUNT            
134400                  MOVE LK-XCFG0-THR-LEVEL (WK-N-DRV0-THR-IDX)             
134500                                      TO    LK-VTHR0-THR-LEVEL            
134600                                            (LK-VTHR0-THR-COUNT)          
134700                  MOVE LK-XCFG0-THR-VALUE (WK-N-DRV0-THR-IDX)             
134800                                      TO    LK-VTHR0-THR-VALUE            
134900                                            (LK-VTHR0-THR-COUNT)          
135000                  MOVE LK-XCFG0-THR-DIRECTION (WK-N-DRV0-THR-IDX)         
135100                                      TO    LK-VTHR0-THR-DIRECTION        
135200                                            (LK-VTHR0-THR-COUNT).         
135300     *                                                                    
135400      B205-COLLECT-THRESHOLDS-FOR-METRIC-EX.                              
135500          EXIT.                                                           
135600     *                                                                    
135700     *---------------------------------------------------------------*    
135800     * B210 - WRITE ONE "B" BREACH ROW, AND ACCUMULATE IT FOR THE END-    
135900     * OF-APPLICATION ALERT BLOCK WHEN ITS LEVEL RANKS AT OR ABOVE THE    
136000     * SHOP'S MINIMUM ALERT SEVERITY.                                     
136100     *---------------------------------------------------------------*    
136200      B210-WRITE-BREACH-ROW.                                              
136300          MOVE    MET-NAME            TO    WK-C-DRV0-SAVE-METRIC-NAME.   
136400          MOVE    SPACES              TO    EVLDRVR-REC.                  
136500          MOVE    "B"                 TO    EVL-RES-ROW-TYPE.             
136600          MOVE    WK-C-DRV0-CURRENT-APP-ID                                
136700                                      TO    BRH-APP-ID.                   
136800          MOVE    WK-C-DRV0-SAVE-METRIC-NAME                              
136900                                      TO    BRH-METRIC-NAME.              
137000          MOVE    LK-VTHR0-BRH-LEVEL (WK-N-DRV0-THR-IDX)                  
137100                                      TO    BRH-LEVEL.                    
137200          MOVE    LK-VTHR0-BRH-THRESHOLD-VALUE (WK-N-DRV0-THR-IDX)        
137300                                      TO    BRH-THRESHOLD-VALUE.          
137400          MOVE    LK-VTHR0-BRH-ACTUAL-VALUE (WK-N-DRV0-THR-IDX)           
137500                                      TO    BRH-ACTUAL-VALUE.             
137600          MOVE    LK-VTHR0-BRH-DIRECTION (WK-N-DRV0-THR-IDX)              
137700                                      TO    BRH-DIRECTION.                
137800          WRITE   EVLDRVR-REC.                                            
137900          ADD     1                   TO    WK-N-DRV0-BRH-THIS-MET        
138000                                            WK-N-DRV0-BRH-CNT-THIS-POL    
138100                                            WK-N-DRV0-APP-BRH-CNT.        
138200          PERFORM B212-RANK-BREACH-LEVEL                                  
138300             THRU B212-RANK-BREACH-LEVEL-EX.                              
138400          IF      WK-N-DRV0-BRH-RANK >= WK-N-DRV0-ALERT-MIN-RANK          
138500             AND  WK-N-DRV0-ALR-IDX < 100                                 
138600                  ADD 1               TO    WK-N-DRV0-ALR-IDX             
138700                  MOVE BRH-METRIC-NAME                                    
138800                                      TO    WK-C-DRV0-ALERT-METRIC        
138900                                            (WK-N-DRV0-ALR-IDX)           
139000                  MOVE BRH-LEVEL      TO    WK-C-DRV0-ALERT-LEVEL         
139100                                            (WK-N-DRV0-ALR-IDX)           
139200                  MOVE BRH-ACTUAL-VALUE                                   
139300                                      TO    WK-C-DRV0-ALERT-ACTUAL        
139400                                            (WK-N-DRV0-ALR-IDX)           
139500                  MOVE BRH-THRESHOLD-VALUE                                
139600                                      TO    WK-C-DRV0-ALERT-THRESHOLD     
139700                                            (WK-N-DRV0-ALR-IDX)           
139800                  MOVE BRH-DIRECTION  TO    WK-C-DRV0-ALERT-DIRECTION     
139900                                            (WK-N-DRV0-ALR-IDX)           
140000          END-IF.                                                         
140100     *                                                                    
140200      B210-WRITE-BREACH-ROW-EX.                                           
140300          EXIT.                                                           
140400     *                                                                    
140500     * LEVEL ORDER PER THE ALERTING STANDARD - WARNING RANKS 1,           
140600     * CRITICAL RANKS 2, ANY OTHER SPELLING RANKS AS A WARNING.           
140700      B212-RANK-BREACH-LEVEL.                                             
140800          IF      BRH-LEVEL = "CRITICAL"                                  
140900                  MOVE 2              TO    WK-N-DRV0-BRH-RANK            
141000          ELSE                                                            
141100                  MOVE 1              TO    WK-N-DRV0-BRH-RANK.           
141200     *                                                                    
141300      B212-RANK-BREACH-LEVEL-EX.                                          
141400          EXIT.                                                           
141500     *                                                                    
141600      EJECT                                                               
141700     *---------------------------------------------------------------*    
141800     * B070 - ONE "R" RESULT-SUMMARY ROW PER (APPLICATION, POLICY).       
141900     *---------------------------------------------------------------*    
142000      B070-WRITE-RESULT-SUMMARY-ROW.                                      
142100          MOVE    SPACES              TO    EVLDRVR-REC.                  
142200          MOVE    "R"                 TO    EVL-RES-ROW-TYPE.             
142300          STRING  WK-C-DRV0-CURRENT-APP-ID   DELIMITED BY SPACE           
142400                  ":"                        DELIMITED BY SIZE            
142500                  LK-VPOL0-POLICY-NAME       DELIMITED BY SPACE           
142600                  ":"                        DELIMITED BY SIZE            
142700                  WK-C-RUN-ID                DELIMITED BY SIZE            
142800                  INTO RES-ID.                                            
142900          MOVE    WK-C-DRV0-CURRENT-APP-ID                                
143000                                      TO    RES-APP-ID.                   
143100          MOVE    WK-C-TIMESTAMP      TO    RES-TIMESTAMP.                
143200          MOVE    LK-VPOL0-POLICY-NAME                                    
143300                                      TO    RES-POLICY-NAME.              
143400          MOVE    WK-N-DRV0-MET-CNT-THIS-POL                              
143500                                      TO    RES-METRIC-COUNT.             
143600          MOVE    WK-N-DRV0-BRH-CNT-THIS-POL                              
143700                                      TO    RES-BREACH-COUNT.             
143800          WRITE   EVLDRVR-REC.                                            
143900     *                                                                    
144000      B070-WRITE-RESULT-SUMMARY-ROW-EX.                                   
144100          EXIT.                                                           
144200     *                                                                    
144300     *---------------------------------------------------------------*    
144400     * B080 - FUNCTION 2/3 MARKS THE ITEM COMPLETED OR FAILED - SEE       
144500     * LXJOB0 LINKAGE.  A POLICY REJECTED BY EVLVPOL0 FAILS THE ITEM      
144600     * BUT LEAVES ALREADY-WRITTEN RESULT ROWS IN PLACE.                   
144700     *---------------------------------------------------------------*    
144800      B080-MARK-JOB-DONE.                                                 
144900          MOVE    WK-C-RUN-ID         TO    LK-XJOB0-RUN-ID.              
145000          MOVE    WK-C-DRV0-CURRENT-APP-ID                                
145100                                      TO    LK-XJOB0-ITEM-ID.             
145200          MOVE    WK-N-DRV0-APP-POL-RUNS                                  
145300                                      TO    LK-XJOB0-POLICY-RUNS.         
145400          MOVE    WK-N-DRV0-APP-BRH-CNT                                   
145500                                      TO    LK-XJOB0-BREACH-COUNT.        
145600          IF      WK-C-DRV0-POLICY-RUN-FAILED                             
145700                  MOVE "3"            TO    LK-XJOB0-FUNCTION             
145800                  STRING "POLICY RUN REJECTED FOR APPLICATION "           
145900                         WK-C-DRV0-CURRENT-APP-ID                         
146000                         DELIMITED BY SIZE INTO LK-XJOB0-ERROR-TEXT       
146100          ELSE                                                            
146200                  MOVE "2"            TO    LK-XJOB0-FUNCTION.            
146300          CALL    "EVLXJOB0"          USING LK-XJOB0-PARMS.               
146400          IF      NOT LK-XJOB0-OK                                         
146500                  DISPLAY "EVLVDRV0 - EVLXJOB0 MARK-DONE RETURNED "       
146600                          LK-XJOB0-RETURN-CODE                            
146700                          " FOR APP " WK-C-DRV0-CURRENT-APP-ID.           
146800     *                                                                    
146900      B080-MARK-JOB-DONE-EX.                                              
147000          EXIT.                                                           
147100     *                                                                    
147200     *---------------------------------------------------------------*    
147300     * B090 - APPLICATION CONTROL-BREAK TOTAL LINE ON THE RUN SUMMARY     
147400     * REPORT.                                                            
147500     *---------------------------------------------------------------*    
147600      B090-WRITE-APP-TOTAL-LINE.                                          
147700          MOVE    WK-C-DRV0-CURRENT-APP-ID                                
147800                                      TO    APPTOT-APP-ID.                
147900          MOVE    WK-N-DRV0-APP-POL-RUNS                                  
148000                                      TO    WK-E-DRV0-POL-RUNS.           
148100          MOVE    WK-E-DRV0-POL-RUNS  TO    APPTOT-POL-RUNS.              
148200          MOVE    WK-N-DRV0-APP-MET-CNT                                   
148300                                      TO    WK-E-DRV0-MET-CNT.            
148400          MOVE    WK-E-DRV0-MET-CNT   TO    APPTOT-MET-CNT.               
148500          MOVE    WK-N-DRV0-APP-BRH-CNT                                   
148600                                      TO    WK-E-DRV0-BREACH-CNT.         
148700          MOVE    WK-E-DRV0-BREACH-CNT                                    
148800                                      TO    APPTOT-BRH-CNT.               
148900          WRITE   EVLDRVS-REC         FROM WK-P-DRV0-APPTOT-LINE.         
149000          ADD     1                   TO    WK-N-DRV0-LINE-NO.            
149100     *                                                                    
149200      B090-WRITE-APP-TOTAL-LINE-EX.                                       
149300          EXIT.                                                           
149400     *                                                                    
149500      EJECT                                                               
149600     *---------------------------------------------------------------*    
149700     * C000 - END-OF-APPLICATION ALERT BLOCK PER U8.  ONLY REACHED WHEN   
149800     * AT LEAST ONE BREACH RANKED AT OR ABOVE THE MINIMUM ALERT LEVEL -   
149900     * SEE B210/B212.  MULTIPLE QUALIFYING BREACHES FOR THE SAME APP      
150000     * ARE ALREADY MERGED INTO ONE ALERT-TBL BY THE TIME WE GET HERE,     
150100     * SINCE THE WINDOW CARRIED IS THE WHOLE APPLICATION'S WINDOW.        
150200     *---------------------------------------------------------------*    
150300      C000-BUILD-ALERT-REPORT.                                            
150400          MOVE    SPACES              TO    WK-P-DRV0-ALR-SUBJECT.        
150500          MOVE    WK-N-DRV0-ALR-IDX   TO    WK-E-DRV0-BREACH-CNT.         
150600          STRING  "[AI EVAL] "             DELIMITED BY SIZE              
150700                  WK-C-DRV0-CURRENT-APP-ID DELIMITED BY SPACE             
150800                  " THRESHOLD ALERT ("     DELIMITED BY SIZE              
150900                  WK-E-DRV0-BREACH-CNT     DELIMITED BY SIZE              
151000                  " BREACH(ES))"           DELIMITED BY SIZE              
151100                  INTO ALR-SUBJECT-TEXT.                                  
151200          WRITE   EVLDRVL-REC         FROM WK-P-DRV0-ALR-SUBJECT.         
151300          MOVE    WK-C-DRV0-CURRENT-APP-ID                                
151400                                      TO    ALR-APP-ID.                   
151500          WRITE   EVLDRVL-REC         FROM WK-P-DRV0-ALR-APPLINE.         
151600          MOVE    WK-C-DRV0-WINDOW-START                                  
151700                                      TO    ALR-WIN-START.                
151800          MOVE    WK-C-DRV0-WINDOW-END                                    
151900                                      TO    ALR-WIN-END.                  
152000          WRITE   EVLDRVL-REC         FROM WK-P-DRV0-ALR-WINLINE.         
152100          MOVE    WK-E-DRV0-BREACH-CNT                                    
152200                                      TO    ALR-BREACH-CNT.               
152300          WRITE   EVLDRVL-REC         FROM WK-P-DRV0-ALR-CNTLINE.         
152400          PERFORM C010-WRITE-ALERT-DETAIL                                 
152500             THRU C010-WRITE-ALERT-DETAIL-EX                              
152600             VARYING WK-C-DRV0-ALERT-X FROM 1 BY 1                        
152700                UNTIL WK-C-DRV0-ALERT-X > WK-N-DRV0-ALR-IDX.              
152800     *                                                                    
152900      C099-BUILD-ALERT-REPORT-EX.                                         
153000          EXIT.                                                           
153100     *                                                                    
153200      C010-WRITE-ALERT-DETAIL.                                            
153300          MOVE    WK-C-DRV0-ALERT-METRIC (WK-C-DRV0-ALERT-X)              
153400                                      TO    ALR-DTL-METRIC.               
153500          MOVE    WK-C-DRV0-ALERT-LEVEL (WK-C-DRV0-ALERT-X)               
153600                                      TO    ALR-DTL-LEVEL.                
153700          MOVE    WK-C-DRV0-ALERT-ACTUAL (WK-C-DRV0-ALERT-X)              
153800                                      TO    WK-E-DRV0-BRH-VALUE.          
153900          MOVE    WK-E-DRV0-BRH-VALUE TO    ALR-DTL-ACTUAL.               
154000          MOVE    WK-C-DRV0-ALERT-THRESHOLD (WK-C-DRV0-ALERT-X)           
154100                                      TO    WK-E-DRV0-THR-VALUE.          
154200          MOVE    WK-E-DRV0-THR-VALUE TO    ALR-DTL-THRESHOLD.            
154300          MOVE    WK-C-DRV0-ALERT-DIRECTION (WK-C-DRV0-ALERT-X)           
154400                                      TO    ALR-DTL-DIRECTION.            
154500          WRITE   EVLDRVL-REC         FROM WK-P-DRV0-ALR-DTLLINE.         
154600     *                                                                    
154700      C010-WRITE-ALERT-DETAIL-EX.                                         
154800          EXIT.                                                           
154900     *                                                                    
155000      EJECT                                                               
155100     *---------------------------------------------------------------*    
155200     * D000 - END-OF-RUN STATISTICS PER U9.  EVLXJOB0 FUNCTION 4 READS    
155300     * BACK EVERY JOB-STATUS ROW FOR THIS RUN-ID AND DERIVES THE FINAL    
155400     * RUN STATUS (ALL COMPLETED/PARTIAL_FAILED/FAILED/RUNNING) - SEE     
155500     * EVLXJOB0 PARAGRAPH B450.  THE LOCAL RUN-TOTALS ACCUMULATED AS WE   
155600     * WENT ARE PRINTED ALONGSIDE FOR CROSS-CHECK.                        
155700     *---------------------------------------------------------------*    
155800      D000-WRITE-RUN-TOTALS.                                              
155900          MOVE    "4"                 TO    LK-XJOB0-FUNCTION.            
156000          MOVE    WK-C-RUN-ID         TO    LK-XJOB0-RUN-ID.              
156100          CALL    "EVLXJOB0"          USING LK-XJOB0-PARMS.               
156200          IF      NOT LK-XJOB0-OK                                         
156300                  DISPLAY "EVLVDRV0 - EVLXJOB0 ROLLUP RETURNED "          
156400                          LK-XJOB0-RETURN-CODE                            
156500                          " FOR RUN " WK-C-RUN-ID.                        
156600          MOVE    WK-N-DRV0-RUN-APP-CNT                                   
156700                                      TO    WK-E-DRV0-APP-CNT.            
156800          MOVE    WK-E-DRV0-APP-CNT   TO    FINAL-APP-CNT.                
156900          MOVE    WK-N-DRV0-RUN-POL-RUNS                                  
157000                                      TO    WK-E-DRV0-RUN-POL-RUNS.       
157100          MOVE    WK-E-DRV0-RUN-POL-RUNS                                  
157200                                      TO    FINAL-POL-RUNS.               
157300          MOVE    WK-N-DRV0-RUN-BRH-CNT                                   
157400                                      TO    WK-E-DRV0-RUN-BRH-CNT.        
157500          MOVE    WK-E-DRV0-RUN-BRH-CNT                                   
157600                                      TO    FINAL-BRH-CNT.                
157700          MOVE    LK-XJOB0-RUN-STATUS TO    FINAL-RUN-STATUS.             
157800          WRITE   EVLDRVS-REC         FROM WK-P-DRV0-FINAL-LINE.          
157900     *                                                                    
158000      D000-WRITE-RUN-TOTALS-EX.                                           
158100          EXIT.                                                           
158200     *                                                                    
158300      EJECT                                                               
158400     *---------------------------------------------------------------*    
158500     * Z000 - CLOSE EVERY FILE THIS PROGRAM OWNS.                         
158600     *---------------------------------------------------------------*    
158700      Z000-CLOSE-FILES.                                                   
158800          CLOSE   EVLDRVA  EVLDRVP  EVLDRVH  EVLDRVT                      
158900                  EVLDRVR  EVLDRVL  EVLDRVS.                              
159000     *                                                                    
159100      Z000-CLOSE-FILES-EX.                                                
159200          EXIT.                                                           
