000100      *************************                                           
000200       IDENTIFICATION DIVISION.                                           
000300      *************************                                           
000400       PROGRAM-ID.     EVLXCFG1.                                          
000500       AUTHOR.         R T ALDEN.                                         
000600       INSTALLATION.   MIDLAND TRUST BANK - EDP DIVISION.                 
000700       DATE-WRITTEN.   11 MAR 1987.                                       
000800       DATE-COMPILED.                                                     
000900       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                  
001000      *                                                                   
001100      *DESCRIPTION :  THIS ROUTINE RESOLVES THE ROOT-LEVEL DEFAULTS FOR   
001200      *               THE APPLICATION EVALUATION BATCH - THE FULL         
001300      *               POLICY REGISTRY, THE DEFAULT BATCH SCHEDULE, AND    
001400      *               THE GLOBAL-SCOPE THRESHOLD ROWS.  CALLED ONCE PER   
001500      *               RUN BY EVLVDRV0 BEFORE ANY APPLICATION IS           
001600      *               PROCESSED.                                          
001700      *                                                                   
001800      *================================================================   
001900      * HISTORY OF MODIFICATION:                                          
002000      *================================================================   
002100      * RTA001 RTA 11/03/1987 - INITIAL VERSION                           
002200      * RTA014 RTA 02/19/1991 - ADDED GLOBAL THRESHOLD SELECTION, WAS     
002300      *                         PREVIOUSLY A SEPARATE STEP IN EVLVDRV0    
002400      * PKS022 PKS 06/30/1994 - POLICY LIST NOW DRIVEN OFF THE EVLWRK     
002500      *                         REGISTRY TABLE, NO LONGER HARD CODED      
002600      *                         HERE POLICY BY POLICY                     
002700      * PKS038 PKS 01/14/1999 - Y2K REMEDIATION - WK-D-STD-CCYYMMDD       
002800      *                         DATE WORK AREA EXPANDED TO 4 DIGIT        
002900      *                         CENTURY, NO FUNCTIONAL CHANGE             
003000      * DJF051 DJF 08/22/2003 - RAW THRESHOLD TABLE SIZE RAISED FROM      
003100      *                         100 TO 200 ROWS FOR THE TAXONOMY SUITE    
003200      *                         ROLLOUT (REQUEST EV-0312)                 
003300      * DJF067 DJF 05/02/2011 - DEFAULT BATCH TIME LITERAL CONFIRMED      
003400      *                         AGAINST SCHEDULER STANDARD "0 * * * *"    
003500      *================================================================   
003600       EJECT                                                              
003700      **********************                                              
003800       ENVIRONMENT DIVISION.                                              
003900      **********************                                              
004000       CONFIGURATION SECTION.                                             
004100       SOURCE-COMPUTER.  IBM-AS400.                                       
004200       OBJECT-COMPUTER.  IBM-AS400.                                       
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                   
004400      *                                                                   
004500       EJECT                                                              
004600      ***************                                                     
004700       DATA DIVISION.                                                     
004800      ***************                                                     
004900      *************************                                           
005000       WORKING-STORAGE SECTION.                                           
005100      *************************                                           
005200       01  FILLER              PIC X(24)  VALUE                           
005300           "** PROGRAM EVLXCFG1  **".                                     
005400      *                                                                   
005500      * ------------------ PROGRAM WORKING STORAGE -------------------*   
005600       COPY EVLSTD.                                                       
005700       01 WK-C-COMMON.                                                    
005800       COPY EVLCW.                                                        
005900       COPY EVLWRK.                                                       
006000      *                                                                   
006100       01  WK-N-XCFG1.                                                    
006200           05  WK-N-XCFG1-IDX          PIC 9(03) COMP.                    
006300           05  WK-N-XCFG1-GIDX         PIC 9(03) COMP.                    
006400           05  FILLER                  PIC X(04).                         
006500      *                                                                   
006600       EJECT                                                              
006700       LINKAGE SECTION.                                                   
006800      *****************                                                   
006900       COPY LXCFG1.                                                       
007000       EJECT                                                              
007100      *****************************************************************   
007200       PROCEDURE DIVISION USING LK-XCFG1-PARMS LK-XCFG1-RAW-THR-PARMS.    
007300      *****************************************************************   
007400       MAIN-MODULE.                                                       
007500           PERFORM A000-MAIN-PROCESSING                                   
007600              THRU A099-MAIN-PROCESSING-EX.                               
007700           GOBACK.                                                        
007800      *                                                                   
007900       EJECT                                                              
008000      *---------------------------------------------------------------*   
008100       A000-MAIN-PROCESSING.                                              
008200      *---------------------------------------------------------------*   
008300           PERFORM A010-BUILD-ROOT-POLICY-LIST                            
008400              THRU A010-BUILD-ROOT-POLICY-LIST-EX.                        
008500           MOVE    "0 * * * *"         TO    LK-XCFG1-BATCH-TIME.         
008600           PERFORM A030-SELECT-GLOBAL-THRESHOLDS                          
008700              THRU A030-SELECT-GLOBAL-THRESHOLDS-EX.                      
008800           MOVE    "00"                TO    LK-XCFG1-RETURN-CODE.        
008900      *                                                                   
009000      *---------------------------------------------------------------*   
009100       A099-MAIN-PROCESSING-EX.                                           
009200      *---------------------------------------------------------------*   
009300           EXIT.                                                          
009400      *                                                                   
009500      *---------------------------------------------------------------*   
009600      * A010 - THE ROOT POLICY LIST IS ALWAYS THE FULL REGISTRY - NO      
009700      * POLICY-PARAMS ROW OVERRIDES WHICH POLICIES ARE REGISTERED.        
009800      *---------------------------------------------------------------*   
009900       A010-BUILD-ROOT-POLICY-LIST.                                       
010000           MOVE    14                  TO    LK-XCFG1-POLICY-COUNT.       
010100           PERFORM A015-COPY-ONE-POLICY                                   
010200              THRU A015-COPY-ONE-POLICY-EX                                
010300              VARYING WK-N-XCFG1-IDX FROM 1 BY 1                          
010400                 UNTIL WK-N-XCFG1-IDX > 14.                               
010500      *                                                                   
010600       A010-BUILD-ROOT-POLICY-LIST-EX.                                    
010700           EXIT.                                                          
010800      *                                                                   
010900       A015-COPY-ONE-POLICY.                                              
011000           MOVE    WK-C-POLREG-ENT (WK-N-XCFG1-IDX)                       
011100                                       TO    LK-XCFG1-POLICY-TBL          
011200                                             (WK-N-XCFG1-IDX).            
011300      *                                                                   
011400       A015-COPY-ONE-POLICY-EX.                                           
011500           EXIT.                                                          
011600      *                                                                   
011700      *---------------------------------------------------------------*   
011800      * A030 - A ROW WITH BLANK THR-SCOPE IS GLOBAL - CARRY IT INTO       
011900      * THE EFFECTIVE TABLE.  APP-SCOPED ROWS ARE LEFT FOR EVLXCFG0.      
012000      *---------------------------------------------------------------*   
012100       A030-SELECT-GLOBAL-THRESHOLDS.                                     
012200           MOVE    ZERO                TO    WK-N-XCFG1-GIDX.             
012300           PERFORM A035-CHECK-ONE-THRESHOLD                               
012400              THRU A035-CHECK-ONE-THRESHOLD-EX                            
012500              VARYING WK-N-XCFG1-IDX FROM 1 BY 1                          
012600                 UNTIL WK-N-XCFG1-IDX > LK-XCFG1-RAW-THR-COUNT.           
012700           MOVE    WK-N-XCFG1-GIDX     TO    LK-XCFG1-THR-COUNT.          
012800      *                                                                   
012900       A030-SELECT-GLOBAL-THRESHOLDS-EX.                                  
013000           EXIT.                                                          
013100      *                                                                   
013200       A035-CHECK-ONE-THRESHOLD.                                          
013300           IF      LK-XCFG1-RAW-SCOPE (WK-N-XCFG1-IDX) = SPACES           
013400              AND  WK-N-XCFG1-GIDX < 40                                   
013500                   ADD  1              TO    WK-N-XCFG1-GIDX              
013600                   MOVE LK-XCFG1-RAW-METRIC-NAME (WK-N-XCFG1-IDX)         
013700                                       TO    LK-XCFG1-THR-METRIC-NAME     
013800                                             (WK-N-XCFG1-GIDX)            
013900                   MOVE LK-XCFG1-RAW-LEVEL (WK-N-XCFG1-IDX)               
014000                                       TO    LK-XCFG1-THR-LEVEL           
014100                                             (WK-N-XCFG1-GIDX)            
014200                   MOVE LK-XCFG1-RAW-VALUE (WK-N-XCFG1-IDX)               
014300                                       TO    LK-XCFG1-THR-VALUE           
014400                                             (WK-N-XCFG1-GIDX)            
014500                   MOVE LK-XCFG1-RAW-DIRECTION (WK-N-XCFG1-IDX)           
014600                                       TO    LK-XCFG1-THR-DIRECTION       
014700                                             (WK-N-XCFG1-GIDX)            
014800           END-IF.                                                        
014900      *                                                                   
015000       A035-CHECK-ONE-THRESHOLD-EX.                                       
015100           EXIT.                                                          
015200      *                                                                   
015300      ******************************************************************  
015400      *************** END OF PROGRAM SOURCE - EVLXCFG1 ***************    
015500      ******************************************************************  
