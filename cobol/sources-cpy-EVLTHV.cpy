000100      * EVLTHV.cpybk                                                      
000200           05  EVL-THV-RECORD          PIC X(100).                        
000300      * I-O FORMAT:EVLTHVR  FROM FILE THRESHOLDS OF LIBRARY EVLLIB        
000400      *                                                                   
000500           05  EVLTHVR  REDEFINES EVL-THV-RECORD.                         
000600           06  THR-METRIC-NAME         PIC X(50).                         
000700      *                        METRIC THE THRESHOLD APPLIES TO            
000800           06  THR-LEVEL               PIC X(10).                         
000900      *                        "WARNING" OR "CRITICAL"                    
001000           06  THR-VALUE               PIC S9(07)V9(04).                  
001100      *                        THRESHOLD VALUE, 4 DECIMALS                
001200           06  THR-DIRECTION           PIC X(03).                         
001300      *                        "MIN" OR "MAX"                             
001400           06  THR-SCOPE               PIC X(20).                         
001500      *                        BLANK = GLOBAL, ELSE APP ID OVERRIDE       
001600           06  FILLER                  PIC X(06).                         
001700      *                        RESERVED                                   
