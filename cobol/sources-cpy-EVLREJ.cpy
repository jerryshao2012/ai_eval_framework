000100      * EVLREJ.cpybk                                                      
000200       05  EVL-REJ-RECORD          PIC X(1040).                           
000300      * I-O FORMAT:EVLREJR  FROM FILE REJECTS OF LIBRARY EVLLIB           
000400      *                                                                   
000500       05  EVLREJR  REDEFINES EVL-REJ-RECORD.                             
000600       06  REJ-APP-ID              PIC X(20).                             
000700      *                        APPLICATION ID OFF THE RAW EVENT           
000800       06  REJ-TIMESTAMP           PIC X(25).                             
000900      *                        TIMESTAMP OFF THE RAW EVENT, MAY BE BLANK  
001000       06  REJ-MODEL-ID            PIC X(20).                             
001100      *                        MODEL ID OFF THE RAW EVENT, MAY BE BLANK   
001200       06  REJ-TRACE-ID            PIC X(32).                             
001300      *                        TRACE ID OFF THE RAW EVENT, MAY BE BLANK   
001400       06  REJ-RUN-TIMESTAMP       PIC X(25).                             
001500      *                        WHEN EVLVING0 REJECTED THE ROW             
001600       06  REJ-REASON-CODE         PIC X(04).                             
001700           88  REJ-NO-APP-ID               VALUE "R001".                  
001800           88  REJ-NO-TIMESTAMP            VALUE "R002".                  
001900           88  REJ-NO-MODEL-ID             VALUE "R003".                  
002000           88  REJ-NO-MODEL-VERSION        VALUE "R004".                  
002100           88  REJ-NO-INPUT-TEXT           VALUE "R005".                  
002200           88  REJ-NO-OUTPUT-TEXT          VALUE "R006".                  
002300           88  REJ-NO-TRACE-ID             VALUE "R007".                  
002400       06  REJ-REASON-TEXT         PIC X(60).                             
002500      *                        SHORT REASON FOR THE RUN-REPORT LISTING    
002600       06  REJ-RAW-ROW             PIC X(850).                            
002700      *                        THE OFFENDING ROW, UNCHANGED, FOR RERUN    
002800       06  FILLER                  PIC X(04).                             
002900      *                        RESERVED                                   
