000100      *************************                                           
000200       IDENTIFICATION DIVISION.                                           
000300      *************************                                           
000400       PROGRAM-ID.     EVLVDUP0.                                          
000500       AUTHOR.         R T YOON.                                          
000600       INSTALLATION.   MIDLAND TRUST BANK - EDP DIVISION.                 
000700       DATE-WRITTEN.   30 MAR 1991.                                       
000800       DATE-COMPILED.                                                     
000900       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                  
001000      *                                                                   
001100      *DESCRIPTION :   THIS PROGRAM BUILDS THE STABLE TRACE-GROUP ID      
001200      *                AND RESULT ID FOR ONE TELEMETRY RECORD AND TELLS   
001300      *                THE CALLER WHETHER THAT (APPLICATION, TRACE        
001400      *                GROUP, POLICY) COMBINATION HAS BEEN SEEN BEFORE.   
001500      *                THE SEEN-TABLE IS KEPT IN THIS PROGRAM'S OWN       
001600      *                WORKING STORAGE SO IT SURVIVES ACROSS REPEATED     
001700      *                CALLS WITHIN THE SAME RUN OF EVLVOTL0 - A FRESH    
001800      *                RUN STARTS WITH AN EMPTY TABLE AND IS SEEDED       
001900      *                FROM LAST RUN'S RESULT IDS BEFORE ANY CHECK CALL.  
002000      *                                                                   
002100      *----------------------------------------------------------------*  
002200      * HISTORY OF MODIFICATION:                                          
002300      *----------------------------------------------------------------*  
002400      * MOD.#  INIT   DATE        DESCRIPTION                             
002500      * ------ ------ ----------  -----------------------------------     
002600      * RTY001 RTY    30/03/1991 - EV-0017 - INITIAL VERSION              
002700      * RTY004 RTY    19/10/1992 - EV-0024 - BLANK TRACE ID NOW MAPPED    
002800      *                            TO "RECORD:" PLUS THE RECORD ID        
002900      *                            RATHER THAN BEING TREATED AS A         
003000      *                            DUPLICATE-ELIGIBLE GROUP               
003100      * PKS066 PKS    14/01/1999 - Y2K REMEDIATION - WK-D-STD-CCYYMMDD    
003200      *                            EXPANDED TO 4 DIGIT CENTURY            
003300      * DJF119 DJF    26/06/2009 - EV-0312 - SEEN TABLE RAISED FROM       
003400      *                            2000 TO 5000 ENTRIES, INDEXED BY       
003500      *                            SEARCH ALL ON THE FULL RESULT ID       
003600      * DJF175 DJF    03/04/2019 - EV-0389 - SEED FUNCTION ADDED SO       
003700      *                            THE TABLE CAN BE PRELOADED FROM THE    
003800      *                            EXISTING-RESULTS FILE WITHOUT          
003900      *                            RE-DERIVING EACH RESULT ID             
004000      *----------------------------------------------------------------*  
004100       EJECT                                                              
004200      ********************                                                
004300       ENVIRONMENT DIVISION.                                              
004400      ********************                                                
004500       CONFIGURATION SECTION.                                             
004600       SOURCE-COMPUTER. IBM-AS400.                                        
004700       OBJECT-COMPUTER. IBM-AS400.                                        
004800       SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                    
004900      *                                                                   
005000       EJECT                                                              
005100      ***************                                                     
005200       DATA DIVISION.                                                     
005300      ***************                                                     
005400      ************************                                            
005500       WORKING-STORAGE SECTION.                                           
005600      ************************                                            
005700       01  FILLER               PIC X(24) VALUE                           
005800           "** PROGRAM EVLVDUP0  **".                                     
005900      *                                                                   
006000      * ---------------- PROGRAM WORKING STORAGE -----------------*       
006100       COPY EVLSTD.                                                       
006200       01  WK-C-COMMON.                                                   
006300       COPY EVLCW.                                                        
006400      *                                                                   
006500      *-----------------------------------------------------------------  
006600      * SEEN-TABLE - ONE ENTRY PER RESULT ID BUILT OR SEEDED THIS RUN.    
006700      * KEPT IN ASCENDING ORDER BY RESULT ID SO SEARCH ALL CAN BE USED;   
006800      * NEW ENTRIES ARE INSERTED IN ORDER RATHER THAN APPENDED.           
006900      *-----------------------------------------------------------------  
007000       01  WK-C-VDUP0-SEEN-COUNT        PIC 9(05) COMP VALUE ZERO.        
007100       01  WK-C-VDUP0-SEEN-TBL.                                           
007200           05  WK-C-VDUP0-SEEN-ENT  OCCURS 5000 TIMES                     
007300                                   ASCENDING KEY IS WK-C-VDUP0-SEEN-ID    
007400                                   INDEXED BY WK-C-VDUP0-SEEN-X.          
007500               10  WK-C-VDUP0-SEEN-ID      PIC X(80).                     
007600       01  WK-C-VDUP0-SEEN-TBL-R REDEFINES WK-C-VDUP0-SEEN-TBL.           
007700           05  WK-C-VDUP0-SEEN-BYTES    PIC X(80) OCCURS 5000 TIMES.      
007800      *                                                                   
007900       01  WK-C-VDUP0-HASH-SRC.                                           
008000           05  WK-C-VDUP0-HASH-TEXT     PIC X(153).                       
008100       01  WK-C-VDUP0-HASH-SRC-R REDEFINES WK-C-VDUP0-HASH-SRC.           
008200           05  WK-C-VDUP0-HASH-CHAR     PIC X(01) OCCURS 153 TIMES.       
008300      *                                                                   
008400      *-----------------------------------------------------------------  
008500      * CHARACTER-CODE TABLE USED BY C300/C310 TO TURN A LETTER OR        
008600      * DIGIT INTO A SMALL NUMBER WITHOUT CALLING AN INTRINSIC            
008700      * FUNCTION - THE CODE IS JUST THE CHARACTER'S POSITION IN THIS      
008800      * LIST.  PUNCTUATION NOT LISTED HERE FOLDS IN AS CODE 01.           
008900      *-----------------------------------------------------------------  
009000       01  WK-C-VDUP0-CODE-TBL          PIC X(62) VALUE                   
009100         "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789".
009200       01  WK-C-VDUP0-CODE-TBL-R REDEFINES WK-C-VDUP0-CODE-TBL.           
009300           05  WK-C-VDUP0-CODE-CHAR     PIC X(01) OCCURS 62 TIMES.        
009400      *                                                                   
009500       01  WK-N-VDUP0-DIGEST.                                             
009600           05  WK-N-VDUP0-DIGEST-NUM    PIC 9(16) COMP.                   
009700       01  WK-N-VDUP0-DIGEST-R REDEFINES WK-N-VDUP0-DIGEST.               
009800           05  WK-N-VDUP0-DIGEST-DISP   PIC 9(16).                        
009900      *                                                                   
010000       01  WK-N-VDUP0-LOOP.                                               
010100           05  WK-N-VDUP0-CPOS      PIC 9(05) COMP.                       
010200           05  WK-N-VDUP0-CODEPOS   PIC 9(02) COMP.                       
010300           05  WK-N-VDUP0-CHARCODE  PIC 9(02) COMP.                       
010400           05  WK-N-VDUP0-INSPOS    PIC 9(05) COMP.                       
010500           05  FILLER               PIC X(01).                            
010600      *                                                                   
010700       01  WK-C-VDUP0-FOUND-SWITCH     PIC X(01) VALUE "N".               
010800           88  WK-C-VDUP0-ID-FOUND          VALUE "Y".                    
010900           88  WK-C-VDUP0-ID-NOT-FOUND      VALUE "N".                    
011000      *                                                                   
011100       EJECT                                                              
011200       LINKAGE SECTION.                                                   
011300      *****************                                                   
011400       COPY LVDUP0.                                                       
011500       EJECT                                                              
011600      *****************************************                           
011700       PROCEDURE DIVISION USING LK-VDUP0-PARMS.                           
011800      *****************************************                           
011900       MAIN-MODULE.                                                       
012000           PERFORM A000-MAIN-PROCESSING                                   
012100              THRU A099-MAIN-PROCESSING-EX.                               
012200           GOBACK.                                                        
012300      *                                                                   
012400      *---------------------------------------------------------------*   
012500       A000-MAIN-PROCESSING.                                              
012600      *---------------------------------------------------------------*   
012700           MOVE    "00"                TO    LK-VDUP0-RETURN-CODE.        
012800           MOVE    "N"                 TO    LK-VDUP0-DUPLICATE-FLAG.     
012900           IF      LK-VDUP0-SEED                                          
013000                   PERFORM B100-SEED-ONE-RESULT-ID                        
013100                      THRU B100-SEED-ONE-RESULT-ID-EX                     
013200           ELSE                                                           
013300                   PERFORM B200-CHECK-ONE-RECORD                          
013400                      THRU B200-CHECK-ONE-RECORD-EX                       
013500           END-IF.                                                        
013600      *                                                                   
013700       A099-MAIN-PROCESSING-EX.                                           
013800           EXIT.                                                          
013900      *                                                                   
014000      *---------------------------------------------------------------*   
014100      * B100 - SEED THE SEEN TABLE FROM ONE EXISTING-RESULTS ROW. THE     
014200      * CALLER HAS ALREADY MOVED THE COMPLETE RESULT ID INTO              
014300      * LK-VDUP0-RESULT-ID - NOTHING IS DERIVED HERE.                     
014400      *---------------------------------------------------------------*   
014500       B100-SEED-ONE-RESULT-ID.                                           
014600           PERFORM C100-FIND-INSERT-POSITION                              
014700              THRU C100-FIND-INSERT-POSITION-EX.                          
014800           IF      NOT WK-C-VDUP0-ID-FOUND                                
014900                   PERFORM C200-INSERT-AT-POSITION                        
015000                      THRU C200-INSERT-AT-POSITION-EX                     
015100           END-IF.                                                        
015200      *                                                                   
015300       B100-SEED-ONE-RESULT-ID-EX.                                        
015400           EXIT.                                                          
015500      *                                                                   
015600      *---------------------------------------------------------------*   
015700      * B200 - DERIVE THE TRACE-GROUP ID AND RESULT ID FOR THE CURRENT    
015800      * TELEMETRY RECORD, THEN CHECK/INSERT IT IN THE SEEN TABLE.  A      
015900      * BLANK TRACE ID NEVER DUPLICATES (MOD RTY004) - ITS GROUP ID IS    
016000      * RECORD-SCOPED SO NO TWO RECORDS EVER SHARE IT.                    
016100      *---------------------------------------------------------------*   
016200       B200-CHECK-ONE-RECORD.                                             
016300           PERFORM B210-BUILD-TRACE-GROUP-ID                              
016400              THRU B210-BUILD-TRACE-GROUP-ID-EX.                          
016500           PERFORM B220-BUILD-RESULT-ID                                   
016600              THRU B220-BUILD-RESULT-ID-EX.                               
016700           PERFORM C100-FIND-INSERT-POSITION                              
016800              THRU C100-FIND-INSERT-POSITION-EX.                          
016900           IF      LK-VDUP0-TRACE-ID = SPACES                             
017000                   MOVE "N"            TO    LK-VDUP0-DUPLICATE-FLAG      
017100                   IF   NOT WK-C-VDUP0-ID-FOUND                           
017200                        PERFORM C200-INSERT-AT-POSITION                   
017300                           THRU C200-INSERT-AT-POSITION-EX                
017400                   END-IF                                                 
017500           ELSE                                                           
017600                   IF   WK-C-VDUP0-ID-FOUND                               
017700                        MOVE "Y"       TO    LK-VDUP0-DUPLICATE-FLAG      
017800                   ELSE                                                   
017900                        MOVE "N"       TO    LK-VDUP0-DUPLICATE-FLAG      
018000                        PERFORM C200-INSERT-AT-POSITION                   
018100                           THRU C200-INSERT-AT-POSITION-EX                
018200                   END-IF                                                 
018300           END-IF.                                                        
018400      *                                                                   
018500       B200-CHECK-ONE-RECORD-EX.                                          
018600           EXIT.                                                          
018700      *                                                                   
018800      *---------------------------------------------------------------*   
018900       B210-BUILD-TRACE-GROUP-ID.                                         
019000      *---------------------------------------------------------------*   
019100           IF      LK-VDUP0-TRACE-ID = SPACES                             
019200                   MOVE SPACES         TO    LK-VDUP0-TRACE-GROUP-ID      
019300                   STRING "RECORD:" DELIMITED BY SIZE                     
019400                           LK-VDUP0-RECORD-ID DELIMITED BY SPACE          
019500                           INTO LK-VDUP0-TRACE-GROUP-ID                   
019600           ELSE                                                           
019700                   MOVE LK-VDUP0-TRACE-ID                                 
019800                                       TO    LK-VDUP0-TRACE-GROUP-ID      
019900           END-IF.                                                        
020000      *                                                                   
020100       B210-BUILD-TRACE-GROUP-ID-EX.                                      
020200           EXIT.                                                          
020300      *                                                                   
020400      *---------------------------------------------------------------*   
020500      * B220 - RESULT ID = APP:POLICY:GROUP:VERSION: + 16-DIGIT DIGEST    
020600      * OF APP|POLICY|GROUP|VERSION (SEE C300 FOR THE DIGEST ITSELF).     
020700      *---------------------------------------------------------------*   
020800       B220-BUILD-RESULT-ID.                                              
020900           MOVE    SPACES              TO    WK-C-VDUP0-HASH-SRC.         
021000           STRING  LK-VDUP0-APP-ID     DELIMITED BY SPACE                 
021100                   "|"                 DELIMITED BY SIZE                  
021200                   LK-VDUP0-POLICY-NAME DELIMITED BY SPACE                
021300                   "|"                 DELIMITED BY SIZE                  
021400                   LK-VDUP0-TRACE-GROUP-ID DELIMITED BY SPACE             
021500                   "|"                 DELIMITED BY SIZE                  
021600                   LK-VDUP0-VERSION    DELIMITED BY SPACE                 
021700                   INTO WK-C-VDUP0-HASH-SRC.                              
021800           PERFORM C300-COMPUTE-DIGEST                                    
021900              THRU C300-COMPUTE-DIGEST-EX.                                
022000           MOVE    SPACES              TO    LK-VDUP0-RESULT-ID.          
022100           STRING  LK-VDUP0-APP-ID     DELIMITED BY SPACE                 
022200                   ":"                 DELIMITED BY SIZE                  
022300                   LK-VDUP0-POLICY-NAME DELIMITED BY SPACE                
022400                   ":"                 DELIMITED BY SIZE                  
022500                   LK-VDUP0-TRACE-GROUP-ID DELIMITED BY SPACE             
022600                   ":"                 DELIMITED BY SIZE                  
022700                   LK-VDUP0-VERSION    DELIMITED BY SPACE                 
022800                   ":"                 DELIMITED BY SIZE                  
022900                   WK-N-VDUP0-DIGEST-DISP DELIMITED BY SIZE               
023000                   INTO LK-VDUP0-RESULT-ID.                               
023100      *                                                                   
023200       B220-BUILD-RESULT-ID-EX.                                           
023300           EXIT.                                                          
023400      *                                                                   
023500      *=================================================================  
023600      * C-SERIES PARAGRAPHS - SEEN-TABLE SEARCH/INSERT AND THE DIGEST.    
023700      *=================================================================  
023800      *---------------------------------------------------------------*   
023900      * C100 - SEARCH THE SEEN TABLE FOR THE CURRENT RESULT ID.  SETS     
024000      * WK-C-VDUP0-ID-FOUND/NOT-FOUND.  A MISS LEAVES THE INSERT TO       
024100      * C200, WHICH RE-WALKS THE TABLE FROM THE BOTTOM TO FIND WHERE      
024200      * THE NEW ID BELONGS.                                               
024300      *---------------------------------------------------------------*   
024400       C100-FIND-INSERT-POSITION.                                         
024500           SET     WK-C-VDUP0-ID-NOT-FOUND  TO TRUE.                      
024600           IF      WK-C-VDUP0-SEEN-COUNT > ZERO                           
024700                   SEARCH ALL WK-C-VDUP0-SEEN-ENT                         
024800                      AT END                                              
024900                           CONTINUE                                       
025000                      WHEN WK-C-VDUP0-SEEN-ID (WK-C-VDUP0-SEEN-X)         
025100                           = LK-VDUP0-RESULT-ID                           
025200                           SET WK-C-VDUP0-ID-FOUND TO TRUE                
025300                   END-SEARCH                                             
025400           END-IF.                                                        
025500      *                                                                   
025600       C100-FIND-INSERT-POSITION-EX.                                      
025700           EXIT.                                                          
025800      *                                                                   
025900      *---------------------------------------------------------------*   
026000      * C200 - INSERT THE CURRENT RESULT ID, SHUFFLING EVERY ENTRY        
026100      * RANKED ABOVE IT UP ONE SLOT FIRST, SO THE TABLE STAYS IN          
026200      * ASCENDING ORDER FOR THE NEXT SEARCH ALL.  WORKS BACKWARD FROM     
026300      * THE BOTTOM OF THE TABLE THE SAME WAY AN INSERTION SORT DOES.      
026400      *---------------------------------------------------------------*   
026500       C200-INSERT-AT-POSITION.                                           
026600           IF      WK-C-VDUP0-SEEN-COUNT < 5000                           
026700                   MOVE WK-C-VDUP0-SEEN-COUNT  TO WK-N-VDUP0-CPOS         
026800                   PERFORM C210-SHIFT-ONE-ENTRY-UP                        
026900                      THRU C210-SHIFT-ONE-ENTRY-UP-EX                     
027000                      UNTIL WK-N-VDUP0-CPOS < 1                           
027100                         OR WK-C-VDUP0-SEEN-ID (WK-N-VDUP0-CPOS)          
027200                            NOT > LK-VDUP0-RESULT-ID                      
027300                   COMPUTE WK-N-VDUP0-INSPOS = WK-N-VDUP0-CPOS + 1        
027400                   MOVE LK-VDUP0-RESULT-ID                                
027500                                       TO    WK-C-VDUP0-SEEN-ID           
027600                                             (WK-N-VDUP0-INSPOS)          
027700                   ADD  1              TO    WK-C-VDUP0-SEEN-COUNT        
027800           ELSE                                                           
027900                   MOVE "91"           TO    LK-VDUP0-RETURN-CODE         
028000           END-IF.                                                        
028100      *                                                                   
028200       C200-INSERT-AT-POSITION-EX.                                        
028300           EXIT.                                                          
028400      *                                                                   
028500       C210-SHIFT-ONE-ENTRY-UP.                                           
028600           MOVE    WK-C-VDUP0-SEEN-ID (WK-N-VDUP0-CPOS)                   
028700                                       TO    WK-C-VDUP0-SEEN-ID           
028800                                             (WK-N-VDUP0-CPOS + 1).       
028900           SUBTRACT 1                  FROM  WK-N-VDUP0-CPOS.             
029000      *                                                                   
029100       C210-SHIFT-ONE-ENTRY-UP-EX.                                        
029200           EXIT.                                                          
029300      *                                                                   
029400      *---------------------------------------------------------------*   
029500      * C300 - 16-DIGIT DETERMINISTIC DIGEST OF WK-C-VDUP0-HASH-SRC -     
029600      * A SIMPLE WEIGHTED CHARACTER-CODE ACCUMULATION, NOT A FORMAL       
029700      * HASH ALGORITHM.  THE CONTRACT IS DETERMINISM, NOT THE METHOD.     
029800      * TRUNCATION ON OVERFLOW IS HARMLESS - IT STILL LANDS ON THE        
029900      * SAME DIGIT STRING EVERY TIME FOR THE SAME INPUT TEXT.             
030000      *---------------------------------------------------------------*   
030100       C300-COMPUTE-DIGEST.                                               
030200           MOVE    ZERO                TO    WK-N-VDUP0-DIGEST-NUM.       
030300           PERFORM C310-FOLD-ONE-CHARACTER                                
030400              THRU C310-FOLD-ONE-CHARACTER-EX                             
030500              VARYING WK-N-VDUP0-CPOS FROM 1 BY 1                         
030600                 UNTIL WK-N-VDUP0-CPOS > 153.                             
030700      *                                                                   
030800       C300-COMPUTE-DIGEST-EX.                                            
030900           EXIT.                                                          
031000      *                                                                   
031100       C310-FOLD-ONE-CHARACTER.                                           
031200           IF      WK-C-VDUP0-HASH-CHAR (WK-N-VDUP0-CPOS) NOT = SPACE     
031300                   MOVE 1              TO    WK-N-VDUP0-CHARCODE          
031400                   PERFORM C320-FIND-CHARACTER-CODE                       
031500                      THRU C320-FIND-CHARACTER-CODE-EX                    
031600                      VARYING WK-N-VDUP0-CODEPOS FROM 1 BY 1              
031700                         UNTIL WK-N-VDUP0-CODEPOS > 62                    
031800                   COMPUTE WK-N-VDUP0-DIGEST-NUM =                        
031900                           WK-N-VDUP0-DIGEST-NUM * 31                     
032000                           + WK-N-VDUP0-CHARCODE                          
032100                      ON SIZE ERROR                                       
032200                           COMPUTE WK-N-VDUP0-DIGEST-NUM =                
032300                                   WK-N-VDUP0-CHARCODE                    
032400                   END-COMPUTE                                            
032500           END-IF.                                                        
032600      *                                                                   
032700       C310-FOLD-ONE-CHARACTER-EX.                                        
032800           EXIT.                                                          
032900      *                                                                   
033000      *---------------------------------------------------------------*   
033100      * C320 - LOOK UP ONE CHARACTER'S POSITION IN WK-C-VDUP0-CODE-TBL.   
033200      * A MATCH FORCES THE VARYING LOOP TO STOP BY DRIVING THE INDEX      
033300      * PAST ITS UPPER BOUND; PUNCTUATION NEVER FOUND HERE KEEPS THE      
033400      * CHARCODE SET IN C310 AND FALLS THROUGH ALL 62 COMPARES.           
033500      *---------------------------------------------------------------*   
033600       C320-FIND-CHARACTER-CODE.                                          
033700           IF      WK-C-VDUP0-HASH-CHAR (WK-N-VDUP0-CPOS)                 
033800                   = WK-C-VDUP0-CODE-CHAR (WK-N-VDUP0-CODEPOS)            
033900                   MOVE WK-N-VDUP0-CODEPOS  TO   WK-N-VDUP0-CHARCODE      
034000                   MOVE 62                  TO   WK-N-VDUP0-CODEPOS       
034100           END-IF.                                                        
034200      *                                                                   
034300       C320-FIND-CHARACTER-CODE-EX.                                       
034400           EXIT.                                                          
034500      *                                                                   
034600      ******************************************************************  
034700      *************** END OF PROGRAM SOURCE - EVLVDUP0 ***************    
034800      ******************************************************************  
