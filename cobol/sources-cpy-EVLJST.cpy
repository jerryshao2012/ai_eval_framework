000100      * EVLJST.cpybk                                                      
000200           05  EVL-JST-RECORD          PIC X(210).                        
000300      * I-O FORMAT:EVLJSTR  FROM FILE JOB-STATUS OF LIBRARY EVLLIB        
000400      *                                                                   
000500           05  EVLJSTR  REDEFINES EVL-JST-RECORD.                         
000600           06  JOB-RUN-ID              PIC X(30).                         
000700      *                        BATCH RUN ID                               
000800           06  JOB-ITEM-ID             PIC X(20).                         
000900      *                        APPLICATION ID                             
001000           06  JOB-STATUS              PIC X(15).                         
001100      *                        PENDING / RUNNING / COMPLETED / FAILED     
001200           06  JOB-STARTED-AT          PIC X(25).                         
001300      *                        START TIMESTAMP, SPACES = NOT STARTED      
001400           06  JOB-ENDED-AT            PIC X(25).                         
001500      *                        END TIMESTAMP, SPACES = NOT ENDED          
001600           06  JOB-POLICY-RUNS         PIC 9(03).                         
001700      *                        POLICIES EXECUTED FOR THIS ITEM            
001800           06  JOB-BREACH-COUNT        PIC 9(05).                         
001900      *                        BREACHES FOUND FOR THIS ITEM               
002000           06  JOB-ERROR               PIC X(80).                         
002100      *                        ERROR MESSAGE WHEN JOB-STATUS = FAILED     
002200           06  FILLER                  PIC X(07).                         
002300      *                        RESERVED                                   
002400      *                                                                   
002500      * I-O FORMAT:EVLJSTK  KEYED VIEW USED AS THE INDEXED FILE KEY       
002600      *                                                                   
002700           05  EVLJSTK  REDEFINES EVL-JST-RECORD.                         
002800           06  JST-KEY.                                                   
002900               10  JST-KEY-RUN-ID          PIC X(30).                     
003000      *                        SAME BYTES AS JOB-RUN-ID                   
003100               10  JST-KEY-ITEM-ID         PIC X(20).                     
003200      *                        SAME BYTES AS JOB-ITEM-ID                  
003300           06  FILLER                  PIC X(160).                        
